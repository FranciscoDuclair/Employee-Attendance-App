000100*******************************************
000200*  File Description For Shift Table         *
000300*******************************************
000400* 30/10/25 vbc - Created.
000500*
000600 FD  Pyshf-File
000700     RECORD CONTAINS 36 CHARACTERS
000800     LABEL RECORDS STANDARD.
000900 COPY WSPYSHF.
001000*
