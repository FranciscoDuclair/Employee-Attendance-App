000100*******************************************
000200*                                          *
000300*  Shared Date / Weekday Working Storage   *
000400*     For Attendance, Leave & Shift progs   *
000500*******************************************
000600* Replaces the maps04 intrinsic-FUNCTION date
000700* maths with table driven arithmetic so that
000800* no FUNCTION verbs are needed by the callers.
000900*
001000* 05/01/26 vbc - Created - lifted out of at010
001100*                so lv010, lv020 & sh010 do not
001200*                each carry their own copy.
001300* 19/01/26 vbc - Added Ws-Dow-Table for the
001400*                weekday counting used by lv010.
001500*
001600 01  WS-Work-Date.
001700     03  WS-Work-CCYY        PIC 9(4).
001800     03  WS-Work-MM          PIC 99.
001900     03  WS-Work-DD          PIC 99.
002000 01  WS-Work-Date9 REDEFINES WS-Work-Date
002100                             PIC 9(8).
002200*
002300 01  WS-Split-Date.
002400     03  WS-Split-CC         PIC 99.
002500     03  WS-Split-YY         PIC 99.
002600     03  WS-Split-MM         PIC 99.
002700     03  WS-Split-DD         PIC 99.
002800 01  WS-Split-Date9 REDEFINES WS-Split-Date
002900                             PIC 9(8).
003000*
003100 01  WS-Time-Fields.
003200     03  WS-Time-HH          PIC 99.
003300     03  WS-Time-MM          PIC 99.
003400     03  WS-Time-SS          PIC 99.
003500 01  WS-Time-Fields9 REDEFINES WS-Time-Fields
003600                             PIC 9(6).
003700*
003800* Classic fixed table of days per month, Jan thru Dec,
003900* built the old way - one literal picked apart by a
004000* REDEFINES rather than an OCCURS ... VALUE list.
004100*
004200 01  WS-Month-Days-Literal   PIC 9(24)
004300                             VALUE "312831303130313130313031".
004400 01  WS-Month-Days-Table REDEFINES WS-Month-Days-Literal.
004500     03  WS-Days-In-Month    PIC 99   OCCURS 12.
004600*
004700 01  WS-Dow-Work.
004800     03  WS-Dow-Century      PIC 9(4) COMP.
004900     03  WS-Dow-Year2        PIC 99   COMP.
005000     03  WS-Dow-Month-Idx    PIC 99   COMP.
005100     03  WS-Dow-Term-1       PIC 9(4) COMP.
005200     03  WS-Dow-Term-2       PIC 9(4) COMP.
005300     03  WS-Dow-Term-3       PIC 9(4) COMP.
005400     03  WS-Dow-Total        PIC 9(6) COMP.
005500     03  WS-Dow-Number       PIC 9    COMP.
005600*                                       0=Sat 1=Sun ... 6=Fri
005700     03  FILLER              PIC X(02).
005800 01  WS-Leap-Work.
005900     03  WS-Leap-R4          PIC 99   COMP.
006000     03  WS-Leap-R100        PIC 999  COMP.
006100     03  WS-Leap-R400        PIC 999  COMP.
006200     03  WS-Leap-Flag        PIC X    VALUE "N".
006300         88  Year-Is-Leap              VALUE "Y".
006400     03  FILLER              PIC X(02).
006500*
