000100*******************************************
000200*                                          *
000300*  Record Definition For Run Parameter     *
000400*           Card                           *
000500*     One card precedes each batch run,    *
000600*         RRN = 1                          *
000700*******************************************
000800*  File size 89 bytes.
000900*
001000* 13/10/25 vbc - Created - was the PR1/PR2
001100*                Company & Control params
001200*                block, 1024 bytes padded,
001300*                company name/address, tax
001400*                ID, min wage, rate factor
001500*                & check-printing switches.
001600* 20/11/25 vbc - Rebuilt - this shop has no
001700*                checks to print & no GL to
001800*                post to, the whole company/
001900*                control block dropped -
002000*                replaced with the one small
002100*                card at010, py020, lv010,
002200*                lv020, lv030 & sh010 read
002300*                to learn the run's today-
002400*                date & the reporting window
002500*                or target month in play.
002600* 24/01/26 vbc - Added Prm-Bulk-Action for
002700*                at010's manual-entry bulk
002800*                approve/reject run, FILLER
002900*                adjusted.
003000* 09/08/26 vbc - Added Prm-Approver-Id - the
003100*                operator id to stamp onto the
003200*                leave/payroll/attendance record
003300*                a bulk approve/reject touches,
003400*                ticket PAY-71.
003500* 09/08/26 vbc - Added Prm-Run-Time - the run's
003600*                nominal start time, keyed in by
003700*                the scheduler alongside Prm-Run-
003800*                Date, so the approve/reject stamp
003900*                can carry a time as well as a
004000*                date, ticket PAY-71.
004100* 10/08/26 vbc - Added Prm-Adj-Type/-Emp-Id/-Month/
004200*                -Year/-Amount for py020's one-off
004300*                bonus/deduction/correction posting
004400*                card, & Prm-Comp-Month/-Year for
004500*                py040's period comparison - both
004600*                blank/zero mean "not run this time",
004700*                ticket PAY-71.
004800*
004900 01  PY-Run-Param-Record.
005000     03  Prm-Run-Date           PIC 9(8).
005100*                                          CCYYMMDD, today for this run
005200     03  Prm-Run-Time           PIC 9(6).
005300*                                          HHMMSS, nominal run start
005400     03  Prm-Target-Month       PIC 9(02).
005500*                                          month-end run target, 1-12
005600     03  Prm-Target-Year        PIC 9(4).
005700     03  Prm-Range-From         PIC 9(8).
005800*                                          CCYYMMDD, report window start
005900     03  Prm-Range-To           PIC 9(8).
006000*                                          CCYYMMDD, report window end
006100     03  Prm-Bulk-Action        PIC X.
006200*                                          A-approve, R-reject manual
006300*                                          entries, space = no action
006400     03  Prm-Approver-Id        PIC X(10).
006500*                                          operator id stamped onto
006600*                                          records a bulk action touches
006700     03  Prm-Adj-Type           PIC X(10).
006800*                                          BONUS/DEDUCT/CORRECT,
006900*                                          space = no adjustment
007000     03  Prm-Adj-Emp-Id         PIC X(10).
007100     03  Prm-Adj-Month          PIC 9(02).
007200     03  Prm-Adj-Year           PIC 9(4).
007300     03  Prm-Adj-Amount         PIC S9(8)V99 COMP-3.
007400     03  Prm-Comp-Month         PIC 9(02).
007500*                                          period2 month, zero =
007600*                                          no comparison this run
007700     03  Prm-Comp-Year          PIC 9(4).
007800     03  FILLER                 PIC X(04).
007900*
