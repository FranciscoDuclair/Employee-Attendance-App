000100*******************************************
000200*  Select Clause For Leave Request File     *
000300*******************************************
000400* 20/11/25 vbc - Created.
000500*
000600 SELECT Pylvr-File ASSIGN TO "PYLVR"
000700     ORGANIZATION IS SEQUENTIAL
000800     ACCESS MODE IS SEQUENTIAL
000900     FILE STATUS IS WS-Pylvr-Status.
001000*
