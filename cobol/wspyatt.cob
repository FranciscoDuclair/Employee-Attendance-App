000100*******************************************
000200*                                          *
000300*  Record Definition For Attendance        *
000400*           File                           *
000500*     Uses Att-Emp-Id + Att-Date as key    *
000600*******************************************
000700*  File size 65 bytes.
000800*
000900* 28/10/25 vbc - Created - was the pay
001000*                transactions (hours/units)
001100*                record, Hrs-Emp-No keyed.
001200* 20/11/25 vbc - Rebuilt as the one check-in/
001300*                check-out pair per employee
001400*                per day that at010 & py020
001500*                now read - Hrs-Rate & Hrs-
001600*                Units dropped, Att-Checkin,
001700*                Att-Checkout, Att-Status &
001800*                the manual/face flags added.
001900* 09/08/26 vbc - Added Att-Approver-Id, Att-
002000*                Approve-Date & Att-Approve-
002100*                Time - the bulk action run was
002200*                only moving Att-Status, never
002300*                stamping who/when, ticket PAY-71.
002400*
002500 01  PY-Attend-Record.
002600     03  Att-Emp-Id             PIC X(10).
002700     03  Att-Date                PIC 9(8).
002800*                                          CCYYMMDD
002900     03  Att-Checkin             PIC 9(6).
003000*                                          HHMMSS, zero = none
003100     03  Att-Checkout            PIC 9(6).
003200*                                          HHMMSS, zero = none
003300     03  Att-Status              PIC X(08).
003400*                                          PRESENT/LATE/ABSENT/HALFDAY
003500     03  Att-Manual-Flag         PIC X.
003600*                                          Y = manually entered
003700     03  Att-Face-Flag           PIC X.
003800*                                          Y = biometric verified
003900     03  Att-Approver-Id        PIC X(10).
004000*                                          off Prm-Approver-Id,
004100*                                          spaces if never bulk-set
004200     03  Att-Approve-Date       PIC 9(8).
004300*                                          CCYYMMDD posted, zero
004400*                                          if never bulk-set
004500     03  Att-Approve-Time       PIC 9(6).
004600*                                          HHMMSS posted, zero
004700*                                          if never bulk-set
004800     03  FILLER                  PIC X(01).
004900*
