000100*******************************************
000200*  File Description For Run Parameter Card *
000300*******************************************
000400* 13/10/25 vbc - Created.
000500* 09/08/26 vbc - Record size grown to 52 bytes,
000600*                Prm-Approver-Id & Prm-Run-Time
000700*                added, ticket PAY-71.
000800* 10/08/26 vbc - Record size grown to 89 bytes,
000900*                the adjustment & period-compare
001000*                fields added, ticket PAY-71.
001100*
001200 FD  Pyprm-File
001300     RECORD CONTAINS 89 CHARACTERS
001400     LABEL RECORDS STANDARD.
001500 COPY WSPYPRM.
001600*
