000100*******************************************
000200*                                          *
000300*  Record Definition For Shift             *
000400*           Table                          *
000500*     Uses Sh-Name as key                  *
000600*     Sequential file                      *
000700*******************************************
000800*  File size 36 bytes.
000900*
001000* 30/10/25 vbc - Created - was the LWT Tax
001100*                File, withholding cutoff/
001200*                percent tables by agency.
001300* 20/11/25 vbc - Rebuilt - this shop has no
001400*                state/local withholding
001500*                agencies, replaced whole
001600*                record with the shift
001700*                definition table - Sh-
001800*                Name, Sh-Start-Time, Sh-
001900*                End-Time, Sh-Break-Min &
002000*                Sh-Active.
002100*
002200 01  PY-Shift-Record.
002300     03  Sh-Name                PIC X(20).
002400*                                          MORNING/EVENING/NIGHT etc
002500     03  Sh-Start-Time          PIC 9(4).
002600*                                          HHMM
002700     03  Sh-End-Time            PIC 9(4).
002800*                                          HHMM, may be less than Sh-
002900*                                          Start-Time for an overnight shift
003000     03  Sh-Break-Min           PIC 9(03).
003100*                                          0 thru 480
003200     03  Sh-Active              PIC X.
003300*                                          Y = active
003400     03  FILLER                 PIC X(04).
003500*
