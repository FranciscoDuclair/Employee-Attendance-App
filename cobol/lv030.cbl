000100*****************************************************************
000200*                                                               *
000300*           Leave Statistics & Request Analytics Reporter       *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*========================================
000900*
001000 PROGRAM-ID.          LV030.
001100*
001200 AUTHOR.              V B Coen FBCS, FIDM, FIDPM.
001300*
001400 INSTALLATION.        Applewood Computers.
001500*
001600 DATE-WRITTEN.        12/05/1990.
001700*
001800 DATE-COMPILED.
001900*
002000 SECURITY.            Copyright (C) 1990-2026 & later,
002100                        Vincent Bryan Coen.  Distributed
002200                        under the GNU General Public
002300                        Licence.  See the file COPYING for
002400                        details.
002500*
002600*    Remarks.         Loads every leave request, working out
002700*                     each one's weekday total the same way
002800*                     LV010 does, splits them by the start
002900*                     date's year & prints, year by year, the
003000*                     request/approved/pending/rejected
003100*                     counts & approved days, followed by a
003200*                     per-type breakdown & a per-month
003300*                     breakdown for that year.  A final
003400*                     section covers just the requests that
003500*                     intersect the run parameter card's
003600*                     report window - approval rate & the
003700*                     totals/average of leave days taken.
003800*
003900*    Called modules.  None.
004000*    Functions used.  None.
004100*    Files used.      PYPRM.   Run parameter card - supplies
004200*                              the report window.
004300*                     PYLVR.   Leave requests, loaded to table.
004400*                     PRTOUT.  132 column print file.
004500*
004600*    Error messages used.
004700*                     LV021 - LV023.
004800*
004900*    Note.            Year, type & month tables are all built
005000*                     fresh off the one in-memory request
005100*                     table loaded by AA012 - there is no
005200*                     second sorted copy kept anywhere, so
005300*                     every year processed re-scans the whole
005400*                     2000-row ceiling looking for rows that
005500*                     belong to it.  Fine at the volumes this
005600*                     shop runs; would want revisiting if the
005700*                     request history ever grew past a few
005800*                     years of multi-thousand-row annual
005900*                     volume.
006000*
006100* Changes:
006200* 12/05/90 vbc - 1.0.00 Created - was the Employee Vacation
006300*                Report, Report Writer print of the BH accrual
006400*                history block, one line per employee.
006500* 17/09/96 vbc -    .01 Added the per-department subtotal the
006600*                Report Writer CONTROL clause gave for free,
006700*                ticket PAY-33.
006800* 21/01/99 vbc -    .02 Y2K - accrual year widened to 4 digits.
006900* 02/02/26 vbc - 2.0.00 Rebuilt on the leave request record -
007000*                Report Writer & the accrual-history content
007100*                both dropped for the year/type/month request
007200*                statistics grid of the new system, print
007300*                lines built by hand in working storage.
007400*
007500 ENVIRONMENT             DIVISION.
007600*========================================
007700*
007800 CONFIGURATION           SECTION.
007900*    C01 drives the 132-column print skip-to-channel-1 for the
008000*    start of each new run - this report carries no page
008100*    break of its own inside a run, one continuous listing.
008200 SPECIAL-NAMES.
008300     C01 IS TOP-OF-FORM.
008400*
008500 INPUT-OUTPUT            SECTION.
008600 FILE-CONTROL.
008700 COPY SELPYPRM.
008800 COPY SELPYLVR.
008900 COPY SELPRINT.
009000*
009100 DATA                    DIVISION.
009200*========================================
009300*
009400 FILE                    SECTION.
009500*
009600* Three FDs, matching the three SELECTs above one for one -
009700* the run parameter card, the leave request file this report
009800* is built entirely off, & the shared print file.
009900*
010000 COPY FDPYPRM.
010100 COPY FDPYLVR.
010200 COPY FDPRINT.
010300*
010400 WORKING-STORAGE SECTION.
010500*-----------------------
010600 77  WS-Prog-Name         PIC X(16) VALUE "LV030 (2.0.00)".
010700*
010800 COPY WSPYDTE.
010900*
011000* Start/end/cursor for ZZ080's day-increment weekday count -
011100* Wkd-Cursor is stepped one day at a time by ZZ085 below from
011200* Wkd-Start up to Wkd-End inclusive, Wkd-Count tallying only
011300* the days ZZ088's Zeller result calls Monday thru Friday.
011400*
011500 01  WS-Weekday-Work.
011600     03  WS-Wkd-Start     PIC 9(8).
011700     03  WS-Wkd-End       PIC 9(8).
011800     03  WS-Wkd-Cursor    PIC 9(8).
011900     03  WS-Wkd-Count     PIC 9(3)  COMP.
012000     03  FILLER           PIC X(02).
012100*
012200* Scratch quotients for Zeller's congruence & the leap-year
012300* test below - named generically because ZZ087 & ZZ088 both
012400* reuse WS-Leap-Quot/WS-Dow-Quot as pure throwaway DIVIDE
012500* targets, only the REMAINDER of each DIVIDE is ever kept.
012600*
012700 01  WS-Zeller-Work.
012800     03  WS-Zeller-Y4     PIC 9(4)  COMP.
012900     03  WS-Dow-Quot      PIC 9(4)  COMP.
013000     03  WS-Leap-Quot     PIC 9(4)  COMP.
013100     03  WS-Days-This-Mth PIC 99    COMP.
013200     03  FILLER           PIC X(02).
013300*
013400* WS-Req-Year/-Month are the two keys the grid is built off -
013500* AA014 buckets every request by the year half, AA022's inner
013600* loop re-derives the same year per row rather than storing it
013700* back onto the table, then the month half only at the point
013800* AA022 has already matched this row to the year in hand.
013900*
014000 01  WS-Work-Fields.
014100     03  WS-Req-Year      PIC 9(4)  COMP.
014200     03  WS-Req-Month     PIC 99    COMP.
014300     03  FILLER           PIC X(02).
014400*
014500* Every leave request, weekday total worked out on load the
014600* same as LV010 - the approve/reject split already posted by
014700* LV010 is read off Lr-Status, this program never writes it.
014800* Strictly read-only against PYLVR throughout - no REWRITE
014900* anywhere in this program, unlike py020/lv010/lv020 which
015000* all post decisions back to their own files.
015100*
015200 01  WS-Req-Table.
015300     03  WS-Req-Count     PIC 9(4)  COMP.
015400     03  WS-Req-Entry     OCCURS 2000 TIMES
015500                          INDEXED BY WS-Req-Idx.
015600         05  Req-Tab-Emp-Id   PIC X(10).
015700         05  Req-Tab-Type     PIC X(20).
015800         05  Req-Tab-Start    PIC 9(8).
015900         05  Req-Tab-End      PIC 9(8).
016000         05  Req-Tab-Total    PIC 9(03).
016100         05  Req-Tab-Status   PIC X(10).
016200     03  FILLER           PIC X(02).
016300*
016400* Distinct years seen across the whole request table, built
016500* once on load - the report is driven off this, oldest first,
016600* AA014 appending each newly-seen year to the end of the
016700* table as it is found rather than inserting it in order, so
016800* "oldest first" only holds because the underlying request
016900* file itself happens to be loaded roughly oldest first.
017000*
017100 01  WS-Year-Table.
017200     03  WS-Year-Count    PIC 9(3)  COMP.
017300     03  WS-Year-Entry    OCCURS 50 TIMES
017400                          INDEXED BY WS-Year-Idx.
017500         05  Yr-Tab-Year      PIC 9(4).
017600     03  FILLER           PIC X(02).
017700*
017800* Per-year totals, reloaded fresh for each year processed -
017900* approved/pending/rejected sum to Yr-Requests exactly, there
018000* being no fourth status this shop's leave record carries.
018100*
018200 01  WS-Year-Totals.
018300     03  WS-Yr-Requests   PIC 9(5)  COMP.
018400     03  WS-Yr-Approved   PIC 9(5)  COMP.
018500     03  WS-Yr-Pending    PIC 9(5)  COMP.
018600     03  WS-Yr-Rejected   PIC 9(5)  COMP.
018700     03  WS-Yr-Appr-Days  PIC 9(6)  COMP.
018800     03  FILLER           PIC X(02).
018900*
019000* Per-type breakdown for the year in hand, cleared & refilled
019100* fresh each year - holds at most 50 distinct leave types,
019200* more than enough headroom over the handful (sick, holiday,
019300* bereavement & the like) a shop of this size actually uses.
019400*
019500 01  WS-Type-Accum.
019600     03  WS-Type-Accum-Count PIC 9(3)  COMP.
019700     03  WS-Type-Entry    OCCURS 50 TIMES
019800                          INDEXED BY WS-Type-Idx.
019900         05  Typ-Tab-Name     PIC X(20).
020000         05  Typ-Tab-Count    PIC 9(5)  COMP.
020100         05  Typ-Tab-Days     PIC 9(6)  COMP.
020200     03  FILLER           PIC X(02).
020300*
020400* Per-month breakdown for the year in hand, twelve fixed
020500* slots, cleared & refilled fresh each year - no Mth-Tab-Year
020600* field needed since the whole table only ever covers one
020700* year at a time, the one AA020's outer loop has indexed.
020800*
020900 01  WS-Month-Accum.
021000     03  WS-Month-Entry   OCCURS 12 TIMES
021100                          INDEXED BY WS-Month-Idx.
021200         05  Mth-Tab-Count    PIC 9(5)  COMP.
021300         05  Mth-Tab-Days     PIC 9(6)  COMP.
021400     03  FILLER           PIC X(02).
021500*
021600* Period-window analytics, the leave half of the attendance
021700* analytics run - requests intersecting Prm-Range-From thru
021800* Prm-Range-To.  Rate/average are held to two decimal places
021900* like the employee pay rate & other ratio fields elsewhere
022000* in this system, S9(3)V99 being ample headroom for either a
022100* percentage capped at 100 or an average day count.
022200*
022300 01  WS-Period-Totals.
022400     03  WS-Per-Total     PIC 9(5)  COMP.
022500     03  WS-Per-Approved  PIC 9(5)  COMP.
022600     03  WS-Per-Days      PIC 9(6)  COMP.
022700     03  WS-Per-Appr-Rate PIC S9(3)V99.
022800     03  WS-Per-Avg-Days  PIC S9(3)V99.
022900     03  FILLER           PIC X(02).
023000*
023100* One open-error message per file this program touches - there
023200* is no read/write error set, the table load & print loops
023300* below trust a AT END/status-00 open is enough for a report
023400* run against files py020/lv010 have already validated.
023500*
023600 01  Error-Messages.
023700     03  LV021  PIC X(30) VALUE
023800         "LV021 PYPRM OPEN ERROR      = ".
023900     03  LV022  PIC X(30) VALUE
024000         "LV022 PYLVR OPEN ERROR      = ".
024100     03  LV023  PIC X(30) VALUE
024200         "LV023 PRTOUT OPEN ERROR     = ".
024300     03  FILLER PIC X(02).
024400*
024500* Every STRING below in this program builds into SL-Text then
024600* MOVEs the whole group to Print-Line, never STRINGing
024700* straight into Print-Line itself - keeps each STRING's
024800* DELIMITED BY SIZE targets off the 132-byte FDPRINT record
024900* boundary, whose true width this 90+42 group does not match
025000* exactly but is wide enough to absorb any one summary line.
025100*
025200 01  WS-Summary-Line.
025300     03  SL-Text          PIC X(90).
025400     03  FILLER           PIC X(42).
025500*
025600 PROCEDURE DIVISION.
025700*========================================
025800*
025900* Every request on file loaded once - the year-by-year report
026000* & the period analytics both work off the one table, neither
026100* re-reads PYLVR.  Five steps, run strictly in this order:
026200* parameter card & print file opened, the full request table
026300* loaded with its weekday total worked out per row, the
026400* distinct year list built off that table, the year-by-year
026500* sections printed one year at a time, then the single
026600* period-window analytics section, then close down.
026700*
026800 AA000-Main.
026900     PERFORM AA010-Initialise THRU AA010-EXIT.
027000     PERFORM AA012-Load-Requests THRU AA012-EXIT.
027100     PERFORM AA014-Build-Year-List THRU AA014-EXIT.
027200     PERFORM AA020-Print-Year-Sections THRU AA020-EXIT.
027300     PERFORM AA040-Print-Period-Analytics THRU AA040-EXIT.
027400     PERFORM AA090-Terminate THRU AA090-EXIT.
027500     STOP RUN.
027600*
027700* Run parameter card read once - only Prm-Range-From/-To are
027800* wanted here, by AA040 below for the period window.
027900*
028000 AA010-Initialise.
028100     OPEN INPUT Pyprm-File.
028200     IF WS-Pyprm-Status NOT = "00"
028300         DISPLAY LV021 WS-Pyprm-Status
028400         GO TO AA010-EXIT.
028500*    one-record file, RRN 1 only - read once & closed straight
028600*    back off, exactly as at010/lv010/lv020/py020/sh010 each
028700*    open their own copy of the same run parameter card.
028800     READ Pyprm-File.
028900     CLOSE Pyprm-File.
029000     OPEN OUTPUT Print-File.
029100     IF WS-Print-Status NOT = "00"
029200         DISPLAY LV023 WS-Print-Status.
029300 AA010-EXIT.
029400     EXIT.
029500*
029600* Weekday total worked here at load time, same technique
029700* LV010 & LV030 share (Zeller day-of-week, stepped a day at
029800* a time) - the report never recomputes it further down.
029900*
030000 AA012-Load-Requests.
030100     OPEN INPUT Pylvr-File.
030200     IF WS-Pylvr-Status NOT = "00"
030300         DISPLAY LV022 WS-Pylvr-Status
030400         GO TO AA012-EXIT.
030500     MOVE 0 TO WS-Req-Count.
030600 AA012-Loop.
030700     READ Pylvr-File NEXT RECORD AT END
030800         GO TO AA012-Done.
030900*    table full - record is silently skipped, the same 2000-
031000*    row ceiling AA014's year list & AA022's per-year pass
031100*    both inherit from WS-Req-Table's OCCURS clause above.
031200     IF WS-Req-Count NOT < 2000
031300         GO TO AA012-Loop.
031400     ADD 1 TO WS-Req-Count.
031500     MOVE Lr-Emp-Id     TO Req-Tab-Emp-Id (WS-Req-Count).
031600     MOVE Lr-Type       TO Req-Tab-Type (WS-Req-Count).
031700     MOVE Lr-Start-Date TO Req-Tab-Start (WS-Req-Count).
031800     MOVE Lr-End-Date   TO Req-Tab-End (WS-Req-Count).
031900     MOVE Lr-Status     TO Req-Tab-Status (WS-Req-Count).
032000     MOVE Lr-Start-Date TO WS-Wkd-Start.
032100     MOVE Lr-End-Date   TO WS-Wkd-End.
032200*    a start date after the end date is a record LV010 never
032300*    should have approved/posted, but is tolerated here as a
032400*    zero-day request rather than letting ZZ080's loop below
032500*    walk backwards forever.
032600     IF WS-Wkd-Start NOT > WS-Wkd-End
032700         PERFORM ZZ080-Count-Weekdays THRU ZZ080-EXIT
032800         MOVE WS-Wkd-Count TO Req-Tab-Total (WS-Req-Count)
032900     ELSE
033000         MOVE 0 TO Req-Tab-Total (WS-Req-Count)
033100     END-IF.
033200     GO TO AA012-Loop.
033300 AA012-Done.
033400     CLOSE Pylvr-File.
033500 AA012-EXIT.
033600     EXIT.
033700*
033800* Scans the loaded requests once, building the ascending-
033900* by-first-seen list of distinct start-date years - small
034000* enough a linear lookup against it is never a concern.
034100*
034200 AA014-Build-Year-List.
034300     MOVE 0 TO WS-Year-Count.
034400     SET WS-Req-Idx TO 1.
034500 AA014-Loop.
034600     IF WS-Req-Idx > WS-Req-Count
034700         GO TO AA014-EXIT.
034800*    CCYYMMDD / 10000 drops the month/day, integer DIVIDE
034900*    truncation leaving the CCYY year alone in WS-Req-Year.
035000     COMPUTE WS-Req-Year =
035100         Req-Tab-Start (WS-Req-Idx) / 10000.
035200     PERFORM ZZ072-Find-Year THRU ZZ072-EXIT.
035300*    ZZ072 parks WS-Year-Idx one past the table when the year
035400*    was not already there - append it, unless the 50-year
035500*    ceiling (Yr-Tab-Year's OCCURS) has already been hit, in
035600*    which case the request is still counted into the table
035700*    above but its year is silently dropped from the grid.
035800     IF WS-Year-Idx > WS-Year-Count
035900         AND WS-Year-Count < 50
036000         ADD 1 TO WS-Year-Count
036100         MOVE WS-Req-Year TO Yr-Tab-Year (WS-Year-Count)
036200     END-IF.
036300     SET WS-Req-Idx UP BY 1.
036400     GO TO AA014-Loop.
036500 AA014-EXIT.
036600     EXIT.
036700*
036800* Drives the whole year-by-year section of the report, oldest
036900* year first per AA014's build order - each pass through the
037000* loop re-accumulates AA022's totals fresh for just that one
037100* year before the three print paragraphs fire off it.
037200*
037300 AA020-Print-Year-Sections.
037400     SET WS-Year-Idx TO 1.
037500 AA020-Loop.
037600     IF WS-Year-Idx > WS-Year-Count
037700         GO TO AA020-EXIT.
037800     PERFORM AA022-Accumulate-Year THRU AA022-EXIT.
037900     PERFORM AA024-Print-Year-Totals THRU AA024-EXIT.
038000     PERFORM AA026-Print-Type-Breakdown THRU AA026-EXIT.
038100     PERFORM AA028-Print-Month-Breakdown THRU AA028-EXIT.
038200     SET WS-Year-Idx UP BY 1.
038300     GO TO AA020-Loop.
038400 AA020-EXIT.
038500     EXIT.
038600*
038700* Clears the year/type/month accumulators then makes one pass
038800* of the request table, picking out only the rows whose start
038900* date falls in the year now indexed by WS-Year-Idx.  Note
039000* the year test below is keyed off Req-Tab-Start, not
039100* Req-Tab-End - a request spanning a year boundary is counted
039200* wholly against the year it STARTED in, never split across
039300* both years it touches.
039400*
039500 AA022-Accumulate-Year.
039600     MOVE 0 TO WS-Yr-Requests WS-Yr-Approved WS-Yr-Pending
039700               WS-Yr-Rejected WS-Yr-Appr-Days WS-Type-Accum-Count.
039800*    month table carries no count of its own to MOVE ZERO
039900*    across in one go like the Yr- group above, so each of
040000*    its 12 occurrences is cleared individually here.
040100     SET WS-Month-Idx TO 1.
040200 AA022-Clear-Month-Loop.
040300     IF WS-Month-Idx > 12
040400         GO TO AA022-Clear-Month-Done.
040500     MOVE 0 TO Mth-Tab-Count (WS-Month-Idx)
040600               Mth-Tab-Days (WS-Month-Idx).
040700     SET WS-Month-Idx UP BY 1.
040800     GO TO AA022-Clear-Month-Loop.
040900 AA022-Clear-Month-Done.
041000     SET WS-Req-Idx TO 1.
041100 AA022-Loop.
041200     IF WS-Req-Idx > WS-Req-Count
041300         GO TO AA022-EXIT.
041400     COMPUTE WS-Req-Year =
041500         Req-Tab-Start (WS-Req-Idx) / 10000.
041600*    every row in the whole table is walked for every year
041700*    processed - a re-read of the full 2000-row table per
041800*    distinct year, traded deliberately against the cost of
041900*    carrying a second, year-sorted copy of the same data.
042000     IF WS-Req-Year NOT = Yr-Tab-Year (WS-Year-Idx)
042100         SET WS-Req-Idx UP BY 1
042200         GO TO AA022-Loop.
042300     ADD 1 TO WS-Yr-Requests.
042400*    three-way status split - LV010 is the only program that
042500*    ever writes Lr-Status, this pass only ever reads it.
042600     IF Req-Tab-Status (WS-Req-Idx) = "APPROVED"
042700         ADD 1 TO WS-Yr-Approved
042800         ADD Req-Tab-Total (WS-Req-Idx) TO WS-Yr-Appr-Days
042900     ELSE
043000         IF Req-Tab-Status (WS-Req-Idx) = "PENDING"
043100             ADD 1 TO WS-Yr-Pending
043200         ELSE
043300             IF Req-Tab-Status (WS-Req-Idx) = "REJECTED"
043400                 ADD 1 TO WS-Yr-Rejected
043500             END-IF
043600         END-IF
043700     END-IF.
043800     PERFORM ZZ074-Find-Type THRU ZZ074-EXIT.
043900*    first sighting of this type this year - append a fresh
044000*    slot, capped at the same 50-entry ceiling AA014 applies
044100*    to the year table, then fall into the ADD below on the
044200*    newly-appended slot the same as an already-known type.
044300     IF WS-Type-Idx > WS-Type-Accum-Count
044400         AND WS-Type-Accum-Count < 50
044500         ADD 1 TO WS-Type-Accum-Count
044600         MOVE Req-Tab-Type (WS-Req-Idx)
044700             TO Typ-Tab-Name (WS-Type-Accum-Count)
044800         MOVE 0 TO Typ-Tab-Count (WS-Type-Accum-Count)
044900         MOVE 0 TO Typ-Tab-Days (WS-Type-Accum-Count)
045000         SET WS-Type-Idx TO WS-Type-Accum-Count
045100     END-IF.
045200     IF WS-Type-Idx NOT > WS-Type-Accum-Count
045300         ADD 1 TO Typ-Tab-Count (WS-Type-Idx)
045400         ADD Req-Tab-Total (WS-Req-Idx) TO Typ-Tab-Days (WS-Type-Idx)
045500     END-IF.
045600*    month half of the key - WS-Work-MM comes out of WSPYDTE's
045700*    shared date-unpack group, Req-Tab-Start having just been
045800*    moved into WS-Work-Date9 to unpack it.
045900     MOVE Req-Tab-Start (WS-Req-Idx) TO WS-Work-Date9.
046000     MOVE WS-Work-MM TO WS-Req-Month.
046100     ADD 1 TO Mth-Tab-Count (WS-Req-Month).
046200     ADD Req-Tab-Total (WS-Req-Idx)
046300         TO Mth-Tab-Days (WS-Req-Month).
046400     SET WS-Req-Idx UP BY 1.
046500     GO TO AA022-Loop.
046600 AA022-EXIT.
046700     EXIT.
046800*
046900* Header line for the year section, off the totals AA022
047000* above just accumulated - fired once per distinct year.
047100*
047200 AA024-Print-Year-Totals.
047300*    header line, year number only - the company-wide figures
047400*    that follow cover every employee, there being no
047500*    department breakdown at this level of the report.
047600     MOVE SPACE TO Print-Line.
047700     STRING "LEAVE STATISTICS FOR YEAR " Yr-Tab-Year (WS-Year-Idx)
047800            DELIMITED BY SIZE INTO SL-Text.
047900     MOVE WS-Summary-Line TO Print-Line.
048000     WRITE Print-Line.
048100     MOVE SPACE TO Print-Line.
048200     STRING "  REQUESTS " WS-Yr-Requests
048300            " APPROVED " WS-Yr-Approved
048400            " PENDING " WS-Yr-Pending
048500            " REJECTED " WS-Yr-Rejected
048600            " APPROVED DAYS " WS-Yr-Appr-Days
048700            DELIMITED BY SIZE INTO SL-Text.
048800     MOVE WS-Summary-Line TO Print-Line.
048900     WRITE Print-Line.
049000 AA024-EXIT.
049100     EXIT.
049200*
049300* One line per leave type seen this year, in the order each
049400* was first encountered by AA022 above, not alphabetic.
049500*
049600 AA026-Print-Type-Breakdown.
049700*    WS-Type-Accum-Count was reset to zero by AA022 above at
049800*    the start of this year's pass, so a year with no leave
049900*    requests against a given type simply never builds a slot
050000*    for it - nothing to skip here, the loop below just ends.
050100     SET WS-Type-Idx TO 1.
050200 AA026-Loop.
050300     IF WS-Type-Idx > WS-Type-Accum-Count
050400         GO TO AA026-EXIT.
050500     MOVE SPACE TO Print-Line.
050600     STRING "    TYPE " Typ-Tab-Name (WS-Type-Idx)
050700            " COUNT " Typ-Tab-Count (WS-Type-Idx)
050800            " DAYS " Typ-Tab-Days (WS-Type-Idx)
050900            DELIMITED BY SIZE INTO SL-Text.
051000     MOVE WS-Summary-Line TO Print-Line.
051100     WRITE Print-Line.
051200     SET WS-Type-Idx UP BY 1.
051300     GO TO AA026-Loop.
051400 AA026-EXIT.
051500     EXIT.
051600*
051700* Calendar-month order, January to December, skipping any
051800* month with nothing booked against it rather than printing
051900* a zero line.
052000*
052100 AA028-Print-Month-Breakdown.
052200*    WS-Month-Entry is fixed at 12 occurrences, one per
052300*    calendar month, unlike the year & type tables above which
052400*    both grow as new values are first seen - there is never
052500*    a capacity test needed walking this one.
052600     SET WS-Month-Idx TO 1.
052700 AA028-Loop.
052800     IF WS-Month-Idx > 12
052900         GO TO AA028-EXIT.
053000*    zero-count month skipped outright rather than printed
053100*    with zero days - keeps a quiet January from cluttering
053200*    the report with a line that carries no information.
053300     IF Mth-Tab-Count (WS-Month-Idx) = 0
053400         SET WS-Month-Idx UP BY 1
053500         GO TO AA028-Loop.
053600     MOVE SPACE TO Print-Line.
053700     STRING "    MONTH " WS-Month-Idx
053800            " COUNT " Mth-Tab-Count (WS-Month-Idx)
053900            " DAYS " Mth-Tab-Days (WS-Month-Idx)
054000            DELIMITED BY SIZE INTO SL-Text.
054100     MOVE WS-Summary-Line TO Print-Line.
054200     WRITE Print-Line.
054300     SET WS-Month-Idx UP BY 1.
054400     GO TO AA028-Loop.
054500 AA028-EXIT.
054600     EXIT.
054700*
054800* Leave half of the attendance analytics run - every request
054900* overlapping the run parameter card's report window, not
055000* grouped by year, a single period total.  Runs as the last
055100* section regardless of which years the window actually
055200* falls in, so it can straddle a year boundary the AA020
055300* sections above never cross, & always prints exactly once
055400* per run even when the window happens to fall entirely
055500* inside a year already covered above.
055600*
055700 AA040-Print-Period-Analytics.
055800     MOVE 0 TO WS-Per-Total WS-Per-Approved WS-Per-Days.
055900     SET WS-Req-Idx TO 1.
056000 AA040-Loop.
056100     IF WS-Req-Idx > WS-Req-Count
056200         GO TO AA040-Done.
056300*    overlap test, not containment - a request is counted if
056400*    any part of it falls in the window, end not-before the
056500*    window start & start not-after the window end, same test
056600*    AT010's attendance-analytics half runs against Pyatt.
056700     IF Req-Tab-End (WS-Req-Idx) NOT < Prm-Range-From AND
056800        Req-Tab-Start (WS-Req-Idx) NOT > Prm-Range-To
056900         ADD 1 TO WS-Per-Total
057000         IF Req-Tab-Status (WS-Req-Idx) = "APPROVED"
057100             ADD 1 TO WS-Per-Approved
057200         END-IF
057300         ADD Req-Tab-Total (WS-Req-Idx) TO WS-Per-Days
057400     END-IF.
057500     SET WS-Req-Idx UP BY 1.
057600     GO TO AA040-Loop.
057700 AA040-Done.
057800*    guarded the same as py040's period-compare percentage -
057900*    no requests in the window leaves both rates at zero
058000*    rather than a DIVIDE by zero abend.
058100     IF WS-Per-Total NOT = ZERO
058200         COMPUTE WS-Per-Appr-Rate ROUNDED =
058300             WS-Per-Approved / WS-Per-Total * 100
058400         COMPUTE WS-Per-Avg-Days ROUNDED =
058500             WS-Per-Days / WS-Per-Total
058600     ELSE
058700         MOVE ZERO TO WS-Per-Appr-Rate WS-Per-Avg-Days
058800     END-IF.
058900     MOVE SPACE TO Print-Line.
059000     STRING "LEAVE REQUEST ANALYTICS " Prm-Range-From
059100            " TO " Prm-Range-To
059200            DELIMITED BY SIZE INTO SL-Text.
059300     MOVE WS-Summary-Line TO Print-Line.
059400     WRITE Print-Line.
059500     MOVE SPACE TO Print-Line.
059600     STRING "  TOTAL " WS-Per-Total
059700            " APPROVAL RATE " WS-Per-Appr-Rate
059800            " TOTAL DAYS " WS-Per-Days
059900            " AVG DAYS " WS-Per-Avg-Days
060000            DELIMITED BY SIZE INTO SL-Text.
060100     MOVE WS-Summary-Line TO Print-Line.
060200     WRITE Print-Line.
060300 AA040-EXIT.
060400     EXIT.
060500*
060600* Pyprm & Pylvr are each closed inline once their own load
060700* is done - print is the only file still open here, exactly
060800* the same shape AA090 takes across every report program in
060900* this system, right down to the comment.
061000*
061100 AA090-Terminate.
061200     CLOSE Print-File.
061300 AA090-EXIT.
061400     EXIT.
061500*
061600* Linear scan, distinct-year table - WS-Year-Idx is left
061700* positioned on the match, or one past the end for a year
061800* not yet seen, for AA014 above to test & append on.
061900*
062000 ZZ072-Find-Year.
062100*    AA014 calls this once per request row - at most 50 years
062200*    to compare against, so even the worst case (a year never
062300*    seen before, scanning every slot before falling off the
062400*    end) is a trivial cost against the 2000-row outer loop.
062500     SET WS-Year-Idx TO 1.
062600 ZZ072-Loop.
062700     IF WS-Year-Idx > WS-Year-Count
062800         GO TO ZZ072-EXIT.
062900     IF Yr-Tab-Year (WS-Year-Idx) = WS-Req-Year
063000         GO TO ZZ072-EXIT.
063100     SET WS-Year-Idx UP BY 1.
063200     GO TO ZZ072-Loop.
063300 ZZ072-EXIT.
063400     EXIT.
063500*
063600* Linear scan, this year's type-accum table - same shape as
063700* ZZ072 above, WS-Type-Idx left on the match or one past the
063800* end for AA022 to test & append a first sighting of a type
063900* onto.  Accum is small (at most 50 types) & rebuilt every
064000* year, so a linear scan costs nothing worth indexing against.
064100*
064200 ZZ074-Find-Type.
064300     SET WS-Type-Idx TO 1.
064400 ZZ074-Loop.
064500     IF WS-Type-Idx > WS-Type-Accum-Count
064600         GO TO ZZ074-EXIT.
064700     IF Typ-Tab-Name (WS-Type-Idx) = Req-Tab-Type (WS-Req-Idx)
064800         GO TO ZZ074-EXIT.
064900     SET WS-Type-Idx UP BY 1.
065000     GO TO ZZ074-Loop.
065100 ZZ074-EXIT.
065200     EXIT.
065300*
065400* Classic day-increment loop, weekday-only count - same
065500* technique LV010 uses, carried locally rather than shared.
065600* Deliberately not a COPY member of LV010's own version - the
065700* two programs were rebuilt on different dates & this shop
065800* does not retrofit a shared routine onto working code just
065900* because the logic happens to match.
066000*
066100 ZZ080-Count-Weekdays.
066200     MOVE WS-Wkd-Start TO WS-Wkd-Cursor.
066300     MOVE 0 TO WS-Wkd-Count.
066400 ZZ080-Loop.
066500*    both the start & end date are inclusive of the count -
066600*    the loop tests & tallies the cursor BEFORE checking
066700*    whether it has just reached Wkd-End, so the end date
066800*    itself is never skipped.
066900     MOVE WS-Wkd-Cursor TO WS-Work-Date9.
067000     PERFORM ZZ088-Day-Of-Week THRU ZZ088-EXIT.
067100     IF WS-Dow-Number NOT = 0 AND WS-Dow-Number NOT = 1
067200         ADD 1 TO WS-Wkd-Count.
067300     IF WS-Wkd-Cursor = WS-Wkd-End
067400         GO TO ZZ080-EXIT.
067500     PERFORM ZZ085-Next-Day THRU ZZ085-EXIT.
067600     MOVE WS-Work-Date9 TO WS-Wkd-Cursor.
067700     GO TO ZZ080-Loop.
067800 ZZ080-EXIT.
067900     EXIT.
068000*
068100* One calendar day added to WS-Work-Date9, month & year rolling
068200* over as needed - ZZ087 below is reconsulted on every single
068300* call rather than cached, since the cursor can cross a leap
068400* February inside the one ZZ080 loop above.
068500*
068600 ZZ085-Next-Day.
068700     PERFORM ZZ087-Test-Leap THRU ZZ087-EXIT.
068800*    WS-Days-In-Month is the fixed 12-slot table off WSPYDTE,
068900*    February's 28 bumped to 29 here rather than in the table
069000*    itself, which carries only the non-leap figure.
069100     MOVE WS-Days-In-Month (WS-Work-MM) TO WS-Days-This-Mth.
069200     IF WS-Work-MM = 2 AND Year-Is-Leap
069300         ADD 1 TO WS-Days-This-Mth.
069400     ADD 1 TO WS-Work-DD.
069500*    day overflow rolls into month, month overflow rolls into
069600*    year - at most one carry of each kind can ever fire from
069700*    a single +1 day, so no further nesting is needed.
069800     IF WS-Work-DD > WS-Days-This-Mth
069900         MOVE 1 TO WS-Work-DD
070000         ADD 1 TO WS-Work-MM
070100         IF WS-Work-MM > 12
070200             MOVE 1 TO WS-Work-MM
070300             ADD 1 TO WS-Work-CCYY
070400         END-IF
070500     END-IF.
070600 ZZ085-EXIT.
070700     EXIT.
070800*
070900* Ordinary Gregorian leap test by three DIVIDE/REMAINDER
071000* checks rather than a FUNCTION - divisible by 400 is always
071100* leap, divisible by 100 but not 400 is never leap, divisible
071200* by 4 but not 100 is leap, anything else is not.
071300*
071400 ZZ087-Test-Leap.
071500     DIVIDE WS-Work-CCYY BY 4   GIVING WS-Leap-Quot
071600                                REMAINDER WS-Leap-R4.
071700     DIVIDE WS-Work-CCYY BY 100 GIVING WS-Leap-Quot
071800                                REMAINDER WS-Leap-R100.
071900     DIVIDE WS-Work-CCYY BY 400 GIVING WS-Leap-Quot
072000                                REMAINDER WS-Leap-R400.
072100*    flag defaulted N then only ever flipped to Y, never
072200*    flipped back - each branch below is mutually exclusive
072300*    by construction, so the ELSE nesting is purely to avoid
072400*    re-testing R400 = 0 a second time.
072500     MOVE "N" TO WS-Leap-Flag.
072600     IF WS-Leap-R400 = 0
072700         MOVE "Y" TO WS-Leap-Flag
072800     ELSE
072900         IF WS-Leap-R4 = 0 AND WS-Leap-R100 NOT = 0
073000             MOVE "Y" TO WS-Leap-Flag
073100         END-IF
073200     END-IF.
073300 ZZ087-EXIT.
073400     EXIT.
073500*
073600* Day of week by Zeller's congruence, worked with plain
073700* integer DIVIDE/COMPUTE truncation rather than a FUNCTION -
073800* WS-Dow-Number comes out 0=Saturday, 1=Sunday, 2=Monday
073900* thru 6=Friday, so Monday-Friday is simply "not 0 and not 1".
074000*
074100 ZZ088-Day-Of-Week.
074200*    Zeller treats January & February as months 13 & 14 of
074300*    the PRIOR year, so both are shifted up by 12 & the year
074400*    dropped by one before the rest of the formula runs.
074500     IF WS-Work-MM < 3
074600         COMPUTE WS-Dow-Month-Idx = WS-Work-MM + 12
074700         COMPUTE WS-Zeller-Y4 = WS-Work-CCYY - 1
074800     ELSE
074900         MOVE WS-Work-MM   TO WS-Dow-Month-Idx
075000         MOVE WS-Work-CCYY TO WS-Zeller-Y4
075100     END-IF.
075200     DIVIDE WS-Zeller-Y4 BY 100 GIVING WS-Dow-Century
075300                                REMAINDER WS-Dow-Year2.
075400*    the three terms below are Zeller's own day/month & leap-
075500*    cycle correction terms, summed with the century term then
075600*    taken modulo 7 - every intermediate DIVIDE truncates,
075700*    exactly as the formula as published requires.
075800     COMPUTE WS-Dow-Term-1 =
075900         WS-Work-DD + ((13 * (WS-Dow-Month-Idx + 1)) / 5).
076000     COMPUTE WS-Dow-Term-2 = WS-Dow-Year2 + (WS-Dow-Year2 / 4).
076100     COMPUTE WS-Dow-Term-3 = WS-Dow-Century / 4.
076200     COMPUTE WS-Dow-Total =
076300         WS-Dow-Term-1 + WS-Dow-Term-2 + WS-Dow-Term-3 +
076400         (WS-Dow-Century * 5).
076500     DIVIDE WS-Dow-Total BY 7 GIVING WS-Dow-Quot
076600                              REMAINDER WS-Dow-Number.
076700 ZZ088-EXIT.
076800     EXIT.
