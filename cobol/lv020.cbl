000100*****************************************************************
000200*                                                               *
000300*                  Annual Leave Balance Allocator                *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*========================================
000900*
001000 PROGRAM-ID.          LV020.
001100*
001200 AUTHOR.              V B Coen FBCS, FIDM, FIDPM.
001300*
001400 INSTALLATION.        Applewood Computers.
001500*
001600 DATE-WRITTEN.        03/06/1992.
001700*
001800 DATE-COMPILED.
001900*
002000 SECURITY.            Copyright (C) 1992-2026 & later,
002100                        Vincent Bryan Coen.  Distributed
002200                        under the GNU General Public
002300                        Licence.  See the file COPYING for
002400                        details.
002500*
002600*    Remarks.         For every active employee crossed with
002700*                     every active leave type carrying a
002800*                     positive maximum, creates the year's
002900*                     opening balance record - allocated set
003000*                     to the type's maximum, used zero,
003100*                     remaining equal to allocated - unless a
003200*                     balance already exists for that employee,
003300*                     type & year, in which case it is left
003400*                     untouched.  Existing balances are read
003500*                     first & carried forward unchanged, new
003600*                     ones are appended, then the whole table
003700*                     is written back to PYLVB.
003800*                     An open-ended leave type (no positive
003900*                     maximum, e.g. unpaid leave) is never
004000*                     given an opening balance at all - LV010
004100*                     only consults Typ-Tab-Max for such a
004200*                     type when no balance row exists, so the
004300*                     absence of one here is deliberate, not
004400*                     an oversight.
004500*
004600*    Called modules.  None.
004700*    Functions used.  None.
004800*    Files used.      PYPRM.   Run parameter card - supplies
004900*                              the allocation year.
005000*                     PYEMP.   Employee master, loaded to table.
005100*                     PYLVT.   Leave type table, loaded to table.
005200*                     PYLVB.   Leave balances, extracted then
005300*                              extended & rewritten whole.
005400*                     PRTOUT.  132 column print file.
005500*
005600*    Error messages used.
005700*                     LV011 - LV015.
005800*
005900* Changes:
006000* 03/06/92 vbc - 1.0.00 Created - was the Holiday Brought-
006100*                Forward run, copied the prior year's BH
006200*                days-owing figure into the new year's pay
006300*                history block on a flat rate per grade.
006400* 21/02/97 vbc -    .01 Part-year starters prorated by month
006500*                of hire rather than given the full quota,
006600*                ticket PAY-52.
006700* 12/12/98 vbc -    .02 Y2K - brought-forward year widened to
006800*                4 digits, carried into the 2000 run clean.
006900* 28/01/26 vbc - 2.0.00 Rebuilt on the leave type/balance
007000*                pair - flat per-grade BH figures dropped for
007100*                the employee x leave-type allocation grid,
007200*                one balance record per combination per year.
007300*
007400 ENVIRONMENT             DIVISION.
007500*========================================
007600*
007700 CONFIGURATION           SECTION.
007800 SPECIAL-NAMES.
007900     C01 IS TOP-OF-FORM.
008000*
008100 INPUT-OUTPUT            SECTION.
008200 FILE-CONTROL.
008300 COPY SELPYPRM.
008400 COPY SELPYEMP.
008500 COPY SELPYLVT.
008600 COPY SELPYLVB.
008700 COPY SELPRINT.
008800*
008900 DATA                    DIVISION.
009000*========================================
009100*
009200 FILE                    SECTION.
009300*
009400 COPY FDPYPRM.
009500 COPY FDPYEMP.
009600 COPY FDPYLVT.
009700 COPY FDPYLVB.
009800 COPY FDPRINT.
009900*
010000 WORKING-STORAGE SECTION.
010100*-----------------------
010200 77  WS-Prog-Name         PIC X(16) VALUE "LV020 (2.0.00)".
010300*
010400 COPY WSPYDTE.
010500*
010600* WS-Bal-Found defaults N, the ordinary case on any one pass
010700* through ZZ074 - set Y only when the linear scan below finds
010800* a matching employee/type/year already on the table.
010900 01  WS-Switches.
011000     03  WS-Bal-Found     PIC X     VALUE "N".
011100         88  Balance-Found          VALUE "Y".
011200     03  FILLER           PIC X(02).
011300*
011400* WS-Alloc-Year comes off Prm-Target-Year in AA010, held for
011500* the life of the run - every balance record created carries
011600* this one year, never the system date.
011700*
011800 01  WS-Work-Fields.
011900     03  WS-Alloc-Year    PIC 9(4)  COMP.
012000     03  WS-Created-Count PIC 9(5)  COMP.
012100     03  WS-Skipped-Count PIC 9(5)  COMP.
012200*                                   already-allocated pairs
012300     03  FILLER           PIC X(02).
012400*
012500* Active employee table, loaded once from PYEMP - Emp-Id only
012600* is needed, the allocation grid does not touch pay rates.
012700*
012800 01  WS-Emp-Table.
012900     03  WS-Emp-Count     PIC 9(5)  COMP.
013000     03  WS-Emp-Entry     OCCURS 500 TIMES
013100                          INDEXED BY WS-Emp-Idx.
013200         05  Emp-Tab-Id       PIC X(10).
013300     03  FILLER           PIC X(02).
013400*
013500* Leave type table, loaded once from PYLVT.
013600*
013700 01  WS-Type-Table.
013800     03  WS-Type-Count    PIC 9(3)  COMP.
013900     03  WS-Type-Entry    OCCURS 50 TIMES
014000                          INDEXED BY WS-Type-Idx.
014100         05  Typ-Tab-Name     PIC X(20).
014200         05  Typ-Tab-Max      PIC 9(03).
014300         05  Typ-Tab-Active   PIC X.
014400     03  FILLER           PIC X(02).
014500*
014600* Leave balance table - read whole, new combinations appended
014700* on the low end of the table, the lot written back to PYLVB
014800* at the finish, same pattern as the validator/poster LV010
014900* uses for its rewrite of this file.
015000*
015100 01  WS-Bal-Table.
015200     03  WS-Bal-Count     PIC 9(4)  COMP.
015300     03  WS-Bal-Entry     OCCURS 2000 TIMES
015400                          INDEXED BY WS-Bal-Idx.
015500         05  Bal-Tab-Emp-Id   PIC X(10).
015600         05  Bal-Tab-Type     PIC X(20).
015700         05  Bal-Tab-Year     PIC 9(4).
015800         05  Bal-Tab-Alloc    PIC 9(03).
015900         05  Bal-Tab-Used     PIC 9(03).
016000         05  Bal-Tab-Remain   PIC 9(03).
016100     03  FILLER           PIC X(02).
016200*
016300* Numbered in open order, AA010 through AA016 - LV014 appears
016400* twice in the program, once for the AA016 load & once for
016500* the AA060 rewrite, the same code serving both since it is
016600* the same file either way.
016700 01  Error-Messages.
016800     03  LV011  PIC X(30) VALUE
016900         "LV011 PYPRM OPEN ERROR      = ".
017000     03  LV012  PIC X(30) VALUE
017100         "LV012 PYEMP OPEN ERROR      = ".
017200     03  LV013  PIC X(30) VALUE
017300         "LV013 PYLVT OPEN ERROR      = ".
017400     03  LV014  PIC X(30) VALUE
017500         "LV014 PYLVB OPEN ERROR      = ".
017600     03  LV015  PIC X(30) VALUE
017700         "LV015 PRTOUT OPEN ERROR     = ".
017800     03  FILLER PIC X(02).
017900*
018000* SL-Text carries the whole built-up line - FILLER pads the
018100* rest of the 132-byte print record, same 60/72 split this
018200* shop uses for any short summary-only report.
018300 01  WS-Summary-Line.
018400     03  SL-Text          PIC X(60).
018500     03  FILLER           PIC X(72).
018600*
018700 PROCEDURE DIVISION.
018800*========================================
018900*
019000* Employee & type tables loaded whole before the grid is
019100* walked - existing balances loaded too, so AA020's lookup
019200* can tell a fresh pair from one already allocated.
019300*
019400 AA000-Main.
019500     PERFORM AA010-Initialise THRU AA010-EXIT.
019600     PERFORM AA012-Load-Employees THRU AA012-EXIT.
019700     PERFORM AA014-Load-Types THRU AA014-EXIT.
019800     PERFORM AA016-Load-Balances THRU AA016-EXIT.
019900     PERFORM AA020-Allocate THRU AA020-EXIT.
020000     PERFORM AA060-Rewrite-Balances THRU AA060-EXIT.
020100     PERFORM AA070-Print-Summary THRU AA070-EXIT.
020200     PERFORM AA090-Terminate THRU AA090-EXIT.
020300     STOP RUN.
020400*
020500* Only Prm-Target-Year is of interest to this run - the
020600* date-window & bulk-action fields on the card are this
020700* program's business not at all.
020800*
020900 AA010-Initialise.
021000     OPEN INPUT Pyprm-File.
021100     IF WS-Pyprm-Status NOT = "00"
021200         DISPLAY LV011 WS-Pyprm-Status
021300         GO TO AA010-EXIT.
021400* One-card file, read once & closed immediately, same
021500* convention every program against PYPRM in this system
021600* follows.
021700     READ Pyprm-File.
021800     MOVE Prm-Target-Year TO WS-Alloc-Year.
021900     CLOSE Pyprm-File.
022000     OPEN OUTPUT Print-File.
022100     IF WS-Print-Status NOT = "00"
022200         DISPLAY LV015 WS-Print-Status.
022300     MOVE 0 TO WS-Created-Count WS-Skipped-Count.
022400 AA010-EXIT.
022500     EXIT.
022600*
022700* A leaver still on the master with Emp-Active-Flag not "Y"
022800* is never carried into the table - no balance is opened for
022900* someone who is not owed one this year.
023000*
023100 AA012-Load-Employees.
023200     OPEN INPUT Pyemp-File.
023300     IF WS-Pyemp-Status NOT = "00"
023400         DISPLAY LV012 WS-Pyemp-Status
023500         GO TO AA012-EXIT.
023600     MOVE 0 TO WS-Emp-Count.
023700 AA012-Loop.
023800     READ Pyemp-File NEXT RECORD AT END
023900         GO TO AA012-Done.
024000* Filtered on the way in, not carried & skipped later - a
024100* leaver never occupies a table slot at all, unlike py040's
024200* own employee table which keeps every row & tests the flag
024300* at point of use instead.
024400     IF Emp-Active-Flag NOT = "Y"
024500         GO TO AA012-Loop.
024600     ADD 1 TO WS-Emp-Count.
024700     MOVE Emp-Id TO Emp-Tab-Id (WS-Emp-Count).
024800     GO TO AA012-Loop.
024900 AA012-Done.
025000     CLOSE Pyemp-File.
025100 AA012-EXIT.
025200     EXIT.
025300*
025400* A leave type that is inactive, or carries no positive
025500* maximum (open-ended types, e.g. unpaid leave), is dropped
025600* here - it never reaches the allocation grid in AA020.
025700*
025800 AA014-Load-Types.
025900     OPEN INPUT Pylvt-File.
026000     IF WS-Pylvt-Status NOT = "00"
026100         DISPLAY LV013 WS-Pylvt-Status
026200         GO TO AA014-EXIT.
026300     MOVE 0 TO WS-Type-Count.
026400 AA014-Loop.
026500     READ Pylvt-File NEXT RECORD AT END
026600         GO TO AA014-Done.
026700     IF Lt-Active-Flag NOT = "Y" OR Lt-Max-Days NOT > 0
026800         GO TO AA014-Loop.
026900     ADD 1 TO WS-Type-Count.
027000     MOVE Lt-Name      TO Typ-Tab-Name (WS-Type-Count).
027100     MOVE Lt-Max-Days  TO Typ-Tab-Max (WS-Type-Count).
027200     MOVE Lt-Active-Flag TO Typ-Tab-Active (WS-Type-Count).
027300     GO TO AA014-Loop.
027400 AA014-Done.
027500     CLOSE Pylvt-File.
027600 AA014-EXIT.
027700     EXIT.
027800*
027900* Every balance on file, any year, any employee - ZZ074 below
028000* tests the year explicitly so a prior year's row never
028100* blocks this year's allocation.
028200*
028300 AA016-Load-Balances.
028400     OPEN INPUT Pylvb-File.
028500     IF WS-Pylvb-Status NOT = "00"
028600         DISPLAY LV014 WS-Pylvb-Status
028700         GO TO AA016-EXIT.
028800     MOVE 0 TO WS-Bal-Count.
028900 AA016-Loop.
029000     READ Pylvb-File NEXT RECORD AT END
029100         GO TO AA016-Done.
029200     ADD 1 TO WS-Bal-Count.
029300     MOVE Lb-Emp-Id    TO Bal-Tab-Emp-Id (WS-Bal-Count).
029400     MOVE Lb-Type      TO Bal-Tab-Type (WS-Bal-Count).
029500     MOVE Lb-Year      TO Bal-Tab-Year (WS-Bal-Count).
029600     MOVE Lb-Allocated TO Bal-Tab-Alloc (WS-Bal-Count).
029700     MOVE Lb-Used      TO Bal-Tab-Used (WS-Bal-Count).
029800     MOVE Lb-Remaining TO Bal-Tab-Remain (WS-Bal-Count).
029900     GO TO AA016-Loop.
030000 AA016-Done.
030100     CLOSE Pylvb-File.
030200 AA016-EXIT.
030300     EXIT.
030400*
030500* Drives the employee x leave-type grid - one balance record
030600* per combination per allocation year, existing combinations
030700* left exactly as read.
030800*
030900* Type inside employee, not the other way round - the outer
031000* loop's WS-Emp-Idx is only ever bumped from inside the inner
031100* loop's own end test, keeping one point of control over when
031200* an employee is considered finished.
031300 AA020-Allocate.
031400     SET WS-Emp-Idx TO 1.
031500 AA020-Emp-Loop.
031600     IF WS-Emp-Idx > WS-Emp-Count
031700         GO TO AA020-EXIT.
031800     SET WS-Type-Idx TO 1.
031900 AA020-Type-Loop.
032000     IF WS-Type-Idx > WS-Type-Count
032100         SET WS-Emp-Idx UP BY 1
032200         GO TO AA020-Emp-Loop.
032300     PERFORM ZZ074-Find-Balance THRU ZZ074-EXIT.
032400     IF Balance-Found
032500         ADD 1 TO WS-Skipped-Count
032600     ELSE
032700* 2000-row ceiling matches WS-Bal-Table's OCCURS above - a
032800* grid that would overflow it is silently capped here rather
032900* than abending, the same defensive ceiling check py040 & the
033000* other table-driven programs in this system use.
033100         IF WS-Bal-Count < 2000
033200             ADD 1 TO WS-Bal-Count
033300             MOVE Emp-Tab-Id (WS-Emp-Idx)
033400                 TO Bal-Tab-Emp-Id (WS-Bal-Count)
033500             MOVE Typ-Tab-Name (WS-Type-Idx)
033600                 TO Bal-Tab-Type (WS-Bal-Count)
033700             MOVE WS-Alloc-Year TO Bal-Tab-Year (WS-Bal-Count)
033800             MOVE Typ-Tab-Max (WS-Type-Idx)
033900                 TO Bal-Tab-Alloc (WS-Bal-Count)
034000             MOVE 0 TO Bal-Tab-Used (WS-Bal-Count)
034100             MOVE Typ-Tab-Max (WS-Type-Idx)
034200                 TO Bal-Tab-Remain (WS-Bal-Count)
034300             ADD 1 TO WS-Created-Count
034400         END-IF
034500     END-IF.
034600     SET WS-Type-Idx UP BY 1.
034700     GO TO AA020-Type-Loop.
034800 AA020-EXIT.
034900     EXIT.
035000*
035100* OUTPUT, not I-O - AA016 above has already closed Pylvb-File
035200* having read it INPUT, so this is a fresh create of the same
035300* file name with the grown table written back whole.
035400 AA060-Rewrite-Balances.
035500     OPEN OUTPUT Pylvb-File.
035600     IF WS-Pylvb-Status NOT = "00"
035700         DISPLAY LV014 WS-Pylvb-Status
035800         GO TO AA060-EXIT.
035900     SET WS-Bal-Idx TO 1.
036000 AA060-Loop.
036100     IF WS-Bal-Idx > WS-Bal-Count
036200         GO TO AA060-Done.
036300     MOVE Bal-Tab-Emp-Id (WS-Bal-Idx) TO Lb-Emp-Id.
036400     MOVE Bal-Tab-Type (WS-Bal-Idx)   TO Lb-Type.
036500     MOVE Bal-Tab-Year (WS-Bal-Idx)   TO Lb-Year.
036600     MOVE Bal-Tab-Alloc (WS-Bal-Idx)  TO Lb-Allocated.
036700     MOVE Bal-Tab-Used (WS-Bal-Idx)   TO Lb-Used.
036800     MOVE Bal-Tab-Remain (WS-Bal-Idx) TO Lb-Remaining.
036900     WRITE PY-Leave-Balance-Record.
037000     SET WS-Bal-Idx UP BY 1.
037100     GO TO AA060-Loop.
037200 AA060-Done.
037300     CLOSE Pylvb-File.
037400 AA060-EXIT.
037500     EXIT.
037600*
037700* One line, run totals only - no per-employee detail, that
037800* is what the validator/poster LV010 prints at decision time.
037900*
038000* Single STRING, not split across two lines the way py040 &
038100* at010 split their own totals - one run-total sentence is
038200* short enough to stay well inside the 132-byte Print-Line
038300* limit without needing a second line.
038400 AA070-Print-Summary.
038500     MOVE SPACE TO Print-Line.
038600     STRING "LV020 LEAVE ALLOCATION RUN FOR YEAR "
038700            WS-Alloc-Year DELIMITED BY SIZE
038800            " - " DELIMITED BY SIZE
038900            WS-Created-Count DELIMITED BY SIZE
039000            " CREATED, " DELIMITED BY SIZE
039100            WS-Skipped-Count DELIMITED BY SIZE
039200            " ALREADY ALLOCATED" DELIMITED BY SIZE
039300         INTO SL-Text.
039400     MOVE WS-Summary-Line TO Print-Line.
039500     WRITE Print-Line.
039600 AA070-EXIT.
039700     EXIT.
039800*
039900* Pyemp, Pylvt & Pylvb are all closed inline as each load or
040000* rewrite finishes with them - print is the only file left
040100* open for the run to close here.
040200*
040300 AA090-Terminate.
040400     CLOSE Print-File.
040500 AA090-EXIT.
040600     EXIT.
040700*
040800* Linear scan of the already-loaded balance table for the
040900* employee/type/year in hand - small enough at 2000 rows that
041000* no key ordering is worth keeping for it.
041100*
041200* Tests WS-Emp-Idx/WS-Type-Idx from the caller's own table
041300* position, not a passed-in parameter - this routine is only
041400* ever called from inside AA020's grid walk, never stands
041500* alone.
041600 ZZ074-Find-Balance.
041700     MOVE "N" TO WS-Bal-Found.
041800     SET WS-Bal-Idx TO 1.
041900 ZZ074-Loop.
042000     IF WS-Bal-Idx > WS-Bal-Count
042100         GO TO ZZ074-EXIT.
042200     IF Bal-Tab-Emp-Id (WS-Bal-Idx) = Emp-Tab-Id (WS-Emp-Idx) AND
042300        Bal-Tab-Type (WS-Bal-Idx)   = Typ-Tab-Name (WS-Type-Idx) AND
042400        Bal-Tab-Year (WS-Bal-Idx)   = WS-Alloc-Year
042500         MOVE "Y" TO WS-Bal-Found
042600         GO TO ZZ074-EXIT.
042700     SET WS-Bal-Idx UP BY 1.
042800     GO TO ZZ074-Loop.
042900 ZZ074-EXIT.
043000     EXIT.
