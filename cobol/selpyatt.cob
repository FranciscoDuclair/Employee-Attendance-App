000100*******************************************
000200*  Select Clause For Attendance File        *
000300*******************************************
000400* 05/01/26 vbc - Created.
000500*
000600 SELECT Pyatt-File ASSIGN TO "PYATT"
000700     ORGANIZATION IS SEQUENTIAL
000800     ACCESS MODE IS SEQUENTIAL
000900     FILE STATUS IS WS-Pyatt-Status.
001000*
