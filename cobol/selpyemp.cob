000100*******************************************
000200*  Select Clause For Employee Master       *
000300*******************************************
000400* 05/01/26 vbc - Created.
000500*
000600 SELECT Pyemp-File ASSIGN TO "PYEMP"
000700     ORGANIZATION IS SEQUENTIAL
000800     ACCESS MODE IS SEQUENTIAL
000900     FILE STATUS IS WS-Pyemp-Status.
001000*
