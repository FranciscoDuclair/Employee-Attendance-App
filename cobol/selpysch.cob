000100*******************************************
000200*  Select Clause For Shift Schedule File    *
000300*******************************************
000400* 30/10/25 vbc - Created.
000500*
000600 SELECT Pysch-File ASSIGN TO "PYSCH"
000700     ORGANIZATION IS SEQUENTIAL
000800     ACCESS MODE IS SEQUENTIAL
000900     FILE STATUS IS WS-Pysch-Status.
001000*
