000100*******************************************
000200*  File Description For Report Print File  *
000300*******************************************
000400* 02/02/26 vbc - Created.
000500*
000600 FD  Print-File
000700     RECORD CONTAINS 132 CHARACTERS
000800     LABEL RECORDS OMITTED.
000900 01  Print-Line                PIC X(132).
001000*
