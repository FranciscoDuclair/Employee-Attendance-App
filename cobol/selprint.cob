000100*******************************************
000200*  Select Clause For Report Print File      *
000300*     132 column line sequential            *
000400*******************************************
000500* 02/02/26 vbc - Created.
000600*
000700 SELECT Print-File ASSIGN TO "PRTOUT"
000800     ORGANIZATION IS LINE SEQUENTIAL
000900     FILE STATUS IS WS-Print-Status.
001000*
