000100*******************************************
000200*  File Description For Payroll Output File *
000300*******************************************
000400* 30/10/25 vbc - Created.
000500* 10/08/26 vbc - 113 chars, the seven money/rate
000600*                fields packed COMP-3.
000700*
000800 FD  Pypyr-File
000900     RECORD CONTAINS 113 CHARACTERS
001000     LABEL RECORDS STANDARD.
001100 COPY WSPYPYR.
001200*
