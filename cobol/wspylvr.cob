000100*******************************************
000200*                                          *
000300*  Record Definition For Leave Request     *
000400*           File                           *
000500*     Uses Lr-Emp-Id + Lr-Start-Date       *
000600*                           as key          *
000700*******************************************
000800*  File size 85 bytes.
000900*
001000* 29/10/25 vbc - Created - was the Pay
001100*                File record, Pay-Emp-No
001200*                keyed, units/amt fields.
001300* 20/11/25 vbc - Rebuilt - this shop posts
001400*                leave requests here, not
001500*                pay lines - Lr-Type, Lr-
001600*                Start-Date, Lr-End-Date,
001700*                Lr-Total-Days & Lr-Status
001800*                added, old Pay-Hdr block
001900*                dropped, it served no
002000*                purpose under the new
002100*                layout.
002200* 09/08/26 vbc - Added Lr-Approver-Id, Lr-
002300*                Approve-Date & Lr-Approve-
002400*                Time - lv010 was posting the
002500*                approve/reject stamp to the
002600*                print line only, never to the
002700*                record itself, ticket PAY-71.
002800*
002900 01  PY-Leave-Request-Record.
003000     03  Lr-Emp-Id              PIC X(10).
003100     03  Lr-Type                PIC X(20).
003200*                                          leave type name, see Lt-Name
003300     03  Lr-Start-Date          PIC 9(8).
003400*                                          CCYYMMDD
003500     03  Lr-End-Date            PIC 9(8).
003600*                                          CCYYMMDD
003700     03  Lr-Total-Days          PIC 9(03).
003800*                                          weekdays in range
003900     03  Lr-Status              PIC X(10).
004000*                                          PENDING/APPROVED/REJECTED
004100*                                          /CANCELLED
004200     03  Lr-Approver-Id         PIC X(10).
004300*                                          off Prm-Approver-Id,
004400*                                          spaces while pending
004500     03  Lr-Approve-Date        PIC 9(8).
004600*                                          CCYYMMDD posted, zero
004700*                                          while pending
004800     03  Lr-Approve-Time        PIC 9(6).
004900*                                          HHMMSS posted, zero
005000*                                          while pending
005100     03  FILLER                 PIC X(02).
005200*
