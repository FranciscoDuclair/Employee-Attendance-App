000100*******************************************
000200*  File Description For Leave Balance File *
000300*******************************************
000400* 20/11/25 vbc - Created.
000500*
000600 FD  Pylvb-File
000700     RECORD CONTAINS 47 CHARACTERS
000800     LABEL RECORDS STANDARD.
000900 COPY WSPYLVB.
001000*
