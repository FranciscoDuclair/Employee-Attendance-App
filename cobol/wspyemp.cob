000100*******************************************
000200*                                          *
000300*  Record Definition For Employee          *
000400*           Master File                    *
000500*     Uses Emp-Id as key                   *
000600*******************************************
000700*  File size 114 bytes.
000800*
000900* 29/10/25 vbc - Created.
001000* 10/11/25 vbc - Field changes.
001100* 20/11/25 vbc - Chg of direction to FCFA hourly
001200*                shop - this copybook no longer
001300*                carries USA tax exemption or
001400*                SSN/state blocks, see 05/01/26.
001500* 05/01/26 vbc - 2.00 Rebuilt - Emp-No numeric
001600*                key dropped in favour of
001700*                Emp-Id alpha, added Emp-Dept,
001800*                Emp-Position, Emp-Role & the
001900*                hourly/basic salary pair.
002000* 22/01/26 vbc       Emp-Active-Flag replaces
002100*                the old Emp-Status A/T/L/D
002200*                code - this shop only tracks
002300*                active or not.
002400* 10/08/26 vbc       Emp-Hourly-Rate & Emp-Basic-
002500*                Salary packed COMP-3 - carried
002600*                plain DISPLAY since the 05/01/26
002700*                rebuild, this shop packs every
002800*                stored pay rate, same as Emp-Rate
002900*                did before it, ticket PAY-71.
003000*
003100 01  PY-Employee-Record.
003200     03  Emp-Id                 PIC X(10).
003300*                                          EMP001 etc, upper case
003400     03  Emp-Name                PIC X(30).
003500     03  Emp-Dept                PIC X(20).
003600     03  Emp-Position            PIC X(20).
003700     03  Emp-Role                PIC X(10).
003800*                                          EMPLOYEE / HR / MANAGER
003900     03  Emp-Hire-Date           PIC 9(8).
004000*                                          CCYYMMDD
004100     03  Emp-Active-Flag         PIC X.
004200*                                          Y active, N inactive
004300     03  Emp-Hourly-Rate         PIC S9(6)V99 COMP-3.
004400     03  Emp-Basic-Salary        PIC S9(8)V99 COMP-3.
004500     03  FILLER                  PIC X(04).
004600*
