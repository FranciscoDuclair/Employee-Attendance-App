000100*****************************************************************
000200*                                                               *
000300*                  Attendance Processor                        *
000400*          Pairs Check-In/Check-Out, Classifies The Day,        *
000500*             Prints The Period Statistics Report               *
000600*                                                               *
000700*****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*========================================
001100*
001200 PROGRAM-ID.          AT010.
001300*
001400 AUTHOR.              V B Coen FBCS, FIDM, FIDPM.
001500*
001600 INSTALLATION.        Applewood Computers.
001700*
001800 DATE-WRITTEN.        28/10/1993.
001900*
002000 DATE-COMPILED.
002100*
002200 SECURITY.            Copyright (C) 1993-2026 & later,
002300                       Vincent Bryan Coen.  Distributed
002400                       under the GNU General Public
002500                       Licence.  See the file COPYING for
002600                       details.
002700*
002800*    Remarks.         Reads the Attendance file in Emp-Id
002900*                     + Date order, pairs the check-in and
003000*                     check-out times already carried on
003100*                     one record, classifies the day
003200*                     PRESENT or LATE, accumulates the
003300*                     per-employee window statistics &
003400*                     the company-wide status distribution,
003500*                     then prints both report sections.
003600*
003700*    Called modules.  None.
003800*    Functions used.  None.
003900*    Files used.      PYPRM.   Run parameter card.
004000*                     PYATT.   Attendance file.
004100*                     PRTOUT.  132 column print file.
004200*
004300*    Error messages used.
004400*                     AT001 - AT004.
004500*
004600* Changes:
004700* 28/10/93 vbc - 1.0.00 Created - was py900, first cut of
004800*                the attendance hours capture.
004900* 14/03/97 vbc -    .01 Late-time cutoff moved to 09:00
005000*                from 09:15 per HR memo.
005100* 09/11/98 vbc -    .02 Y2K - Att-Date widened CCYY, window
005200*                day-count routine re-proved for 2000.
005300* 22/06/03 vbc -    .03 Added AT004 checkout-without-
005400*                checkin reject line, was silently
005500*                skipped before - ticket HR-114.
005600* 17/01/26 vbc - 2.0.00 Rebuilt on the bulk-check-in/out
005700*                per-day record layout, report split into
005800*                the employee stats section & the status
005900*                distribution section.
006000* 24/01/26 vbc -    .01 Added Prm-Bulk-Action manual
006100*                entry bulk approve/reject, ticket
006200*                HR-203.
006300* 09/08/26 vbc -    .02 AA020-Bulk-Action now also
006400*                posts Att-Approver-Id/-Approve-Date/
006500*                -Approve-Time off the run parameter
006600*                card - the bulk run was setting Att-
006700*                Status only, no record of who or when,
006800*                ticket PAY-71.
006900*
007000 ENVIRONMENT             DIVISION.
007100*========================================
007200*
007300 CONFIGURATION           SECTION.
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM.
007600*
007700 INPUT-OUTPUT            SECTION.
007800 FILE-CONTROL.
007900 COPY SELPYPRM.
008000 COPY SELPYATT.
008100 COPY SELPRINT.
008200*
008300 DATA                    DIVISION.
008400*========================================
008500*
008600 FILE                    SECTION.
008700*
008800 COPY FDPYPRM.
008900 COPY FDPYATT.
009000 COPY FDPRINT.
009100*
009200 WORKING-STORAGE SECTION.
009300*-----------------------
009400 77  WS-Prog-Name         PIC X(16) VALUE "AT010 (2.0.00)".
009500*
009600 COPY WSPYDTE.
009700*
009800* WS-First-Emp starts Y so AA030's control-break test below
009900* treats the very first record read as a break of its own,
010000* without a prior WS-Sv-Emp-Id to compare against - WS-EOF-
010100* Att is the ordinary end-of-file flag AA035 below sets.
010200*
010300 01  WS-Switches.
010400     03  WS-EOF-Att       PIC X     VALUE "N".
010500         88  Att-EOF                VALUE "Y".
010600     03  WS-First-Emp     PIC X     VALUE "Y".
010700         88  First-Employee         VALUE "Y".
010800     03  FILLER           PIC X(02).
010900*
011000* WS-Window-Days is the Prm-Range-From to Prm-Range-To day
011100* count, worked once by ZZ080 below & held for every
011200* employee's absent calculation in AA060.
011300*
011400 01  WS-Window-Work.
011500     03  WS-Window-Days   PIC 9(5)  COMP.
011600     03  WS-Day-Counter   PIC 9(5)  COMP.
011700     03  WS-Days-This-Mth PIC 99     COMP.
011800     03  FILLER           PIC X(02).
011900*
012000* Per-employee running totals, reset on the AA030 control
012100* break - these never survive past one employee's records.
012200*
012300 01  WS-Emp-Accum.
012400     03  WS-Sv-Emp-Id     PIC X(10).
012500     03  WS-Emp-Present   PIC 9(5)  COMP.
012600     03  WS-Emp-Late      PIC 9(5)  COMP.
012700     03  WS-Emp-Absent    PIC 9(5)  COMP.
012800     03  WS-Emp-Tot-Hours PIC S9(7)V99.
012900     03  WS-Emp-Avg-Hours PIC S9(7)V99.
013000     03  WS-Emp-Punct-Pct PIC S9(3)V99.
013100     03  FILLER           PIC X(02).
013200*
013300* Company-wide counters, run life, fed by AA080 off every
013400* record's on-disk Att-Status regardless of employee.
013500*
013600 01  WS-Dist-Accum.
013700     03  WS-Dist-Total    PIC 9(7)  COMP.
013800     03  WS-Dist-Present  PIC 9(7)  COMP.
013900     03  WS-Dist-Late     PIC 9(7)  COMP.
014000     03  WS-Dist-Absent   PIC 9(7)  COMP.
014100     03  WS-Dist-Halfday  PIC 9(7)  COMP.
014200     03  WS-Attend-Rate   PIC S9(3)V99.
014300     03  WS-Punct-Rate    PIC S9(3)V99.
014400     03  WS-Reject-Count  PIC 9(5)  COMP.
014500     03  FILLER           PIC X(02).
014600*
014700* Scratch for ZZ090's HHMMSS-to-hours conversion - cleared &
014800* refilled every time a checkout is present.
014900*
015000 01  WS-Time-Secs.
015100     03  WS-Checkin-Secs  PIC 9(7)  COMP.
015200     03  WS-Checkout-Secs PIC 9(7)  COMP.
015300     03  WS-Elapsed-Hours PIC S9(5)V99 COMP.
015400     03  FILLER           PIC X(02).
015500*
015600* Set by AA070 below but never moved to the print record - no
015700* day-by-day detail line is printed by this report, only the
015800* per-employee & company summaries, so WS-Day-Status exists
015900* purely to drive the ADD-1-TO-WS-Emp-Late decision.
016000*
016100 01  WS-Day-Status        PIC X(08).
016200*
016300 01  Error-Messages.
016400     03  AT001  PIC X(30) VALUE
016500         "AT001 PYPRM OPEN ERROR      = ".
016600     03  AT002  PIC X(30) VALUE
016700         "AT002 PYATT OPEN ERROR      = ".
016800     03  AT003  PIC X(30) VALUE
016900         "AT003 PRTOUT OPEN ERROR     = ".
017000     03  AT004  PIC X(40) VALUE
017100         "AT004 CHECKOUT WITHOUT CHECKIN, EMP-ID = ".
017200     03  FILLER PIC X(02).
017300*
017400* Leading & between-field FILLER pairs stand in for the
017500* column spacing a report writer would otherwise add - this
017600* shop builds its print detail lines as a plain record MOVEd
017700* straight to Print-Line, not via STRING, so the spacing has
017800* to live in the record layout itself.
017900*
018000 01  WS-Print-Detail.
018100     03  FILLER           PIC X(02).
018200     03  PD-Emp-Id        PIC X(10).
018300     03  FILLER           PIC X(02).
018400     03  PD-Window-Days   PIC ZZZ9.
018500     03  FILLER           PIC X(02).
018600     03  PD-Present       PIC ZZZ9.
018700     03  FILLER           PIC X(02).
018800     03  PD-Late          PIC ZZZ9.
018900     03  FILLER           PIC X(02).
019000     03  PD-Absent        PIC ZZZ9.
019100     03  FILLER           PIC X(02).
019200     03  PD-Tot-Hours     PIC ZZZZ9.99.
019300     03  FILLER           PIC X(02).
019400     03  PD-Avg-Hours     PIC ZZZ9.99.
019500     03  FILLER           PIC X(02).
019600     03  PD-Punct-Pct     PIC ZZ9.99.
019700     03  FILLER           PIC X(69).
019800*
019900 PROCEDURE DIVISION.
020000*========================================
020100*
020200* Bulk action first, so a manual entry approved/rejected this
020300* run is already settled before the distribution pass below
020400* ever reads the record - there is no second look back.
020500*
020600 AA000-Main.
020700     PERFORM AA010-Initialise THRU AA010-EXIT.
020800     PERFORM AA020-Bulk-Action THRU AA020-EXIT.
020900     PERFORM AA030-Process-Attendance THRU AA030-EXIT.
021000     PERFORM AA040-Print-Distribution THRU AA040-EXIT.
021100     PERFORM AA090-Terminate THRU AA090-EXIT.
021200     STOP RUN.
021300*
021400* Run parameter card read once & closed immediately - nothing
021500* else on AT010's path touches Pyprm-File again this run.
021600*
021700 AA010-Initialise.
021800     OPEN INPUT Pyprm-File.
021900     IF WS-Pyprm-Status NOT = "00"
022000         DISPLAY AT001 WS-Pyprm-Status
022100         GO TO AA010-EXIT.
022200* One-card file, read once & closed - there is never a second
022300* parameter card to find, so no loop is warranted here.
022400     READ Pyprm-File.
022500     CLOSE Pyprm-File.
022600     OPEN OUTPUT Print-File.
022700     IF WS-Print-Status NOT = "00"
022800         DISPLAY AT003 WS-Print-Status.
022900* Company-wide distribution counters zeroed explicitly here,
023000* the same convention every reporting program in this system
023100* follows rather than trusting WORKING-STORAGE's own initial
023200* state to still be in force on a second run within the same
023300* job step.
023400     MOVE ZERO TO WS-Dist-Total WS-Dist-Present
023500                  WS-Dist-Late  WS-Dist-Absent
023600                  WS-Dist-Halfday WS-Reject-Count.
023700     PERFORM ZZ080-Count-Window-Days THRU ZZ080-EXIT.
023800 AA010-EXIT.
023900     EXIT.
024000*
024100* Only a manual-entry record (Att-Manual-Flag = "Y") is open
024200* to a bulk decision - a terminal-fed swipe record is taken
024300* as self-evident & is never touched here.
024400*
024500 AA020-Bulk-Action.
024600     IF Prm-Bulk-Action = SPACE
024700         GO TO AA020-EXIT.
024800     OPEN I-O Pyatt-File.
024900     IF WS-Pyatt-Status NOT = "00"
025000         DISPLAY AT002 WS-Pyatt-Status
025100         GO TO AA020-EXIT.
025200 AA020-Loop.
025300     READ Pyatt-File NEXT RECORD AT END
025400         GO TO AA020-Done.
025500* Every manual-entry record in the window is rewritten to the
025600* one decision on the card, approve or reject - unlike py040's
025700* bulk action, there is no PENDING-only test here, a manual
025800* entry already carrying a status gets overwritten just the
025900* same.
026000     IF Att-Manual-Flag = "Y"
026100         IF Prm-Bulk-Action = "A"
026200             MOVE "PRESENT" TO Att-Status
026300         ELSE
026400             MOVE "ABSENT"  TO Att-Status
026500         END-IF
026600         MOVE Prm-Approver-Id TO Att-Approver-Id
026700         MOVE Prm-Run-Date    TO Att-Approve-Date
026800         MOVE Prm-Run-Time    TO Att-Approve-Time
026900         REWRITE PY-Attend-Record
027000     END-IF.
027100     GO TO AA020-Loop.
027200 AA020-Done.
027300     CLOSE Pyatt-File.
027400 AA020-EXIT.
027500     EXIT.
027600*
027700* Main distribution pass - PYATT re-opened input-only, since
027800* the bulk decision above is already on disk by the time this
027900* is performed.  Control break on Att-Emp-Id, file order
028000* assumed employee-major the way PYATT is always loaded.
028100*
028200 AA030-Process-Attendance.
028300     OPEN INPUT Pyatt-File.
028400     IF WS-Pyatt-Status NOT = "00"
028500         DISPLAY AT002 WS-Pyatt-Status
028600         GO TO AA030-EXIT.
028700     MOVE "N" TO WS-EOF-Att.
028800     MOVE "Y" TO WS-First-Emp.
028900     PERFORM AA035-Read-Att THRU AA035-EXIT.
029000 AA030-Loop.
029100     IF Att-EOF
029200         GO TO AA030-Done.
029300* Records outside the reporting window are skipped before the
029400* control break is even tested - they neither start nor end
029500* an employee's section, they simply do not exist as far as
029600* this pass is concerned.
029700     IF Att-Date < Prm-Range-From OR
029800        Att-Date > Prm-Range-To
029900         PERFORM AA035-Read-Att THRU AA035-EXIT
030000         GO TO AA030-Loop.
030100*
030200     IF NOT First-Employee
030300         IF Att-Emp-Id NOT = WS-Sv-Emp-Id
030400             PERFORM AA060-Print-Emp-Line THRU AA060-EXIT
030500             PERFORM AA050-Reset-Emp-Accum THRU AA050-EXIT
030600         END-IF
030700     ELSE
030800         PERFORM AA050-Reset-Emp-Accum THRU AA050-EXIT
030900         MOVE "N" TO WS-First-Emp
031000     END-IF.
031100*
031200     PERFORM AA070-Classify-Day THRU AA070-EXIT.
031300     PERFORM AA080-Tally-Distribution THRU AA080-EXIT.
031400     PERFORM AA035-Read-Att THRU AA035-EXIT.
031500     GO TO AA030-Loop.
031600 AA030-Done.
031700     IF NOT First-Employee
031800         PERFORM AA060-Print-Emp-Line THRU AA060-EXIT.
031900     CLOSE Pyatt-File.
032000 AA030-EXIT.
032100     EXIT.
032200*
032300* Single entry/exit read, Att-EOF the only signal AA030's
032400* loop above ever tests.
032500*
032600 AA035-Read-Att.
032700     READ Pyatt-File NEXT RECORD AT END
032800         MOVE "Y" TO WS-EOF-Att.
032900 AA035-EXIT.
033000     EXIT.
033100*
033200* Fired on the control break & once more, cold, for the very
033300* first employee on the file - WS-Sv-Emp-Id is what AA030
033400* above compares the next record's key against.
033500*
033600 AA050-Reset-Emp-Accum.
033700* WS-Sv-Emp-Id captured before the counters are cleared, not
033800* after - AA030's break test above has already matched on the
033900* old value, this call is what moves the key forward.
034000     MOVE Att-Emp-Id TO WS-Sv-Emp-Id.
034100     MOVE ZERO TO WS-Emp-Present WS-Emp-Late
034200                  WS-Emp-Absent WS-Emp-Tot-Hours
034300                  WS-Emp-Avg-Hours WS-Emp-Punct-Pct.
034400 AA050-EXIT.
034500     EXIT.
034600*
034700* Classifies one attendance day & folds its hours into the
034800* running per-employee accumulators - see AT004 for the
034900* checkout-without-checkin reject.
035000*
035100 AA070-Classify-Day.
035200     MOVE SPACE TO WS-Day-Status.
035300     IF Att-Checkin = ZERO AND Att-Checkout NOT = ZERO
035400         DISPLAY AT004 Att-Emp-Id
035500         ADD 1 TO WS-Reject-Count
035600         GO TO AA070-EXIT.
035700* A zero checkin with no checkout either is a genuine absence
035800* day, not a reject - AT004 above is only for the one-sided
035900* case, checkout present but checkin missing, which points to
036000* a data-capture fault rather than the employee simply not
036100* attending.
036200     IF Att-Checkin = ZERO
036300         GO TO AA070-EXIT.
036400     IF Att-Checkin > 090000
036500         MOVE "LATE"    TO WS-Day-Status
036600         ADD 1 TO WS-Emp-Late
036700     ELSE
036800         MOVE "PRESENT" TO WS-Day-Status
036900     END-IF.
037000     ADD 1 TO WS-Emp-Present.
037100* LATE still counts toward WS-Emp-Present - lateness & hours
037200* worked are two independent measures, a late arrival who
037300* stays a full shift is still present for the whole day, just
037400* not punctual for it.
037500     IF Att-Checkout NOT = ZERO
037600         PERFORM ZZ090-Compute-Hours THRU ZZ090-EXIT
037700         ADD WS-Elapsed-Hours TO WS-Emp-Tot-Hours.
037800 AA070-EXIT.
037900     EXIT.
038000*
038100* Tallies the company wide status distribution straight off
038200* the on-disk Att-Status code, independent of the day
038300* classified above, for the Attendance Analytics section.
038400*
038500 AA080-Tally-Distribution.
038600* Nested ELSE IF reads like an EVALUATE but stays plain IF
038700* chaining, this shop's house style for a short code lookup -
038800* anything not PRESENT/LATE/HALFDAY on disk falls through to
038900* the final ELSE as ABSENT.
039000     ADD 1 TO WS-Dist-Total.
039100     IF Att-Status = "PRESENT"
039200         ADD 1 TO WS-Dist-Present
039300     ELSE IF Att-Status = "LATE"
039400         ADD 1 TO WS-Dist-Late
039500     ELSE IF Att-Status = "HALFDAY"
039600         ADD 1 TO WS-Dist-Halfday
039700     ELSE
039800         ADD 1 TO WS-Dist-Absent.
039900 AA080-EXIT.
040000     EXIT.
040100*
040200* One line per employee, fired on the control break in AA030
040300* above & once more at end of file for whoever is last on it.
040400* WS-Window-Days less days present gives absent - there is
040500* no separate absent accumulator kept day by day.
040600*
040700 AA060-Print-Emp-Line.
040800     MOVE WS-Window-Days TO WS-Emp-Absent.
040900     SUBTRACT WS-Emp-Present FROM WS-Emp-Absent.
041000     IF WS-Emp-Present NOT = ZERO
041100         DIVIDE WS-Emp-Tot-Hours BY WS-Emp-Present
041200             GIVING WS-Emp-Avg-Hours ROUNDED
041300* Punctuality is present-not-late over present - an employee
041400* with every day late is zero percent punctual while still
041500* being 100 percent present, the two rates this report keeps
041600* deliberately independent.
041700         COMPUTE WS-Emp-Punct-Pct ROUNDED =
041800             (WS-Emp-Present - WS-Emp-Late) * 100
041900               / WS-Emp-Present
042000     ELSE
042100         MOVE ZERO TO WS-Emp-Avg-Hours WS-Emp-Punct-Pct.
042200     MOVE WS-Sv-Emp-Id     TO PD-Emp-Id.
042300     MOVE WS-Window-Days   TO PD-Window-Days.
042400     MOVE WS-Emp-Present   TO PD-Present.
042500     MOVE WS-Emp-Late      TO PD-Late.
042600     MOVE WS-Emp-Absent    TO PD-Absent.
042700     MOVE WS-Emp-Tot-Hours TO PD-Tot-Hours.
042800     MOVE WS-Emp-Avg-Hours TO PD-Avg-Hours.
042900     MOVE WS-Emp-Punct-Pct TO PD-Punct-Pct.
043000     WRITE Print-Line FROM WS-Print-Detail.
043100 AA060-EXIT.
043200     EXIT.
043300*
043400* Company-wide Attendance Analytics block - fired once, after
043500* AA030 has closed the file, off the WS-Dist- accumulators
043600* AA080 below built record by record.
043700*
043800 AA040-Print-Distribution.
043900* Attendance rate counts LATE as attended, same reasoning as
044000* AA070's WS-Emp-Present above - only the company-wide
044100* punctuality rate below excludes late arrivals, mirroring
044200* the per-employee split AA060 keeps.
044300     IF WS-Dist-Total NOT = ZERO
044400         COMPUTE WS-Attend-Rate ROUNDED =
044500             (WS-Dist-Present + WS-Dist-Late) * 100
044600               / WS-Dist-Total
044700         COMPUTE WS-Punct-Rate ROUNDED =
044800             WS-Dist-Present * 100 / WS-Dist-Total
044900     ELSE
045000         MOVE ZERO TO WS-Attend-Rate WS-Punct-Rate.
045100     MOVE SPACE TO Print-Line.
045200     WRITE Print-Line.
045300* Two STRING lines rather than one, the same split AA040 of
045400* py040 uses for its own totals line - counts on the first
045500* line, derived percentages on the second, so neither line
045600* runs anywhere near the 132-byte Print-Line limit.
045700     MOVE SPACE TO Print-Line.
045800     STRING "STATUS DISTRIBUTION - PRESENT " WS-Dist-Present
045900            " LATE " WS-Dist-Late " ABSENT " WS-Dist-Absent
046000            " HALFDAY " WS-Dist-Halfday
046100            DELIMITED BY SIZE INTO Print-Line.
046200     WRITE Print-Line.
046300     MOVE SPACE TO Print-Line.
046400     STRING "ATTENDANCE RATE " WS-Attend-Rate
046500            " PUNCTUALITY RATE " WS-Punct-Rate
046600            " REJECTS " WS-Reject-Count
046700            DELIMITED BY SIZE INTO Print-Line.
046800     WRITE Print-Line.
046900 AA040-EXIT.
047000     EXIT.
047100*
047200* Print file only - every data file this program opens is
047300* closed inline, AA020 & AA030 each closing their own.
047400*
047500 AA090-Terminate.
047600     CLOSE Print-File.
047700 AA090-EXIT.
047800     EXIT.
047900*
048000* Classic increment-a-day loop, counting the calendar days
048100* from Prm-Range-From to Prm-Range-To inclusive - no
048200* intrinsic date FUNCTION in this shop's compiler so it is
048300* done the hard way, one day at a time.
048400*
048500 ZZ080-Count-Window-Days.
048600* Seeded at 1, not 0 - the From date itself is the first day
048700* of the window, counted before the loop below ever adds a
048800* second one.
048900     MOVE Prm-Range-From TO WS-Work-Date9.
049000     MOVE 1 TO WS-Window-Days.
049100 ZZ080-Loop.
049200     IF WS-Work-Date9 NOT < Prm-Range-To
049300         GO TO ZZ080-EXIT.
049400     PERFORM ZZ085-Next-Day THRU ZZ085-EXIT.
049500     ADD 1 TO WS-Window-Days.
049600     GO TO ZZ080-Loop.
049700 ZZ080-EXIT.
049800     EXIT.
049900*
050000* One calendar day's carry logic - tests leap first since a
050100* February day-count depends on it, then rolls day into month
050200* into year exactly once each, there being no possibility of
050300* a double carry from a single ADD 1.
050400*
050500 ZZ085-Next-Day.
050600     PERFORM ZZ087-Test-Leap THRU ZZ087-EXIT.
050700     ADD 1 TO WS-Work-DD.
050800     MOVE WS-Days-In-Month (WS-Work-MM) TO WS-Days-This-Mth.
050900     IF WS-Work-MM = 02 AND Year-Is-Leap
051000         ADD 1 TO WS-Days-This-Mth.
051100     IF WS-Work-DD > WS-Days-This-Mth
051200         MOVE 1 TO WS-Work-DD
051300         ADD 1 TO WS-Work-MM
051400         IF WS-Work-MM > 12
051500             MOVE 1 TO WS-Work-MM
051600             ADD 1 TO WS-Work-CCYY.
051700 ZZ085-EXIT.
051800     EXIT.
051900*
052000* 4/100/400 leap test, shared by both date routines above -
052100* first non-zero remainder short-circuits straight to EXIT.
052200*
052300 ZZ087-Test-Leap.
052400     MOVE "N" TO WS-Leap-Flag.
052500     DIVIDE WS-Work-CCYY BY 4   GIVING WS-Leap-R4
052600         REMAINDER WS-Leap-R4.
052700     IF WS-Leap-R4 NOT = ZERO
052800         GO TO ZZ087-EXIT.
052900     DIVIDE WS-Work-CCYY BY 100 GIVING WS-Leap-R100
053000         REMAINDER WS-Leap-R100.
053100     IF WS-Leap-R100 NOT = ZERO
053200         MOVE "Y" TO WS-Leap-Flag
053300         GO TO ZZ087-EXIT.
053400     DIVIDE WS-Work-CCYY BY 400 GIVING WS-Leap-R400
053500         REMAINDER WS-Leap-R400.
053600     IF WS-Leap-R400 = ZERO
053700         MOVE "Y" TO WS-Leap-Flag.
053800 ZZ087-EXIT.
053900     EXIT.
054000*
054100* Converts HHMMSS check-in/check-out into elapsed seconds,
054200* then on into whole hours to 2 decimals for the hours
054300* worked total - no same-day overnight wrap for attendance,
054400* that is a shift-file concept only.
054500*
054600 ZZ090-Compute-Hours.
054700* WS-Time-Fields9 redefines Att-Checkin/-Checkout's HHMMSS so
054800* the HH/MM/SS split below works on whichever one was just
054900* moved in - one work area, two callers, same layout both
055000* times.
055100     MOVE Att-Checkin TO WS-Time-Fields9.
055200     COMPUTE WS-Checkin-Secs =
055300         WS-Time-HH * 3600 + WS-Time-MM * 60 + WS-Time-SS.
055400     MOVE Att-Checkout TO WS-Time-Fields9.
055500     COMPUTE WS-Checkout-Secs =
055600         WS-Time-HH * 3600 + WS-Time-MM * 60 + WS-Time-SS.
055700     COMPUTE WS-Elapsed-Hours ROUNDED =
055800         (WS-Checkout-Secs - WS-Checkin-Secs) / 3600.
055900 ZZ090-EXIT.
056000     EXIT.
