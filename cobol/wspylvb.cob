000100*******************************************
000200*                                          *
000300*  Record Definition For Leave Balance     *
000400*           File                           *
000500*     Uses Lb-Emp-Id + Lb-Type + Lb-Year   *
000600*                           as key          *
000700*******************************************
000800*  File size 47 bytes.
000900*
001000* 29/10/25 vbc - Created - was the Employee
001100*                History record, His-Emp-No
001200*                keyed, QTD/YTD deduction
001300*                accumulator blocks.
001400* 20/11/25 vbc - Rebuilt - this shop keeps
001500*                the year's leave allocated/
001600*                used/remaining days here,
001700*                one line per employee per
001800*                leave type per year, QTD &
001900*                YTD blocks dropped - there
002000*                is no payroll tax history
002100*                to carry under the new
002200*                system.
002300*
002400 01  PY-Leave-Balance-Record.
002500     03  Lb-Emp-Id              PIC X(10).
002600     03  Lb-Type                PIC X(20).
002700*                                          leave type name, see Lt-Name
002800     03  Lb-Year                PIC 9(4).
002900*                                          CCYY, allocation year
003000     03  Lb-Allocated           PIC 9(03).
003100     03  Lb-Used                PIC 9(03).
003200     03  Lb-Remaining           PIC 9(03).
003300*                                          Lb-Allocated - Lb-Used, floor 0
003400     03  FILLER                 PIC X(04).
003500*
