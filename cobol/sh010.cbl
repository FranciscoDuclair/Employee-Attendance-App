000100*****************************************************************
000200*                                                               *
000300*             Shift Duration & Coverage Reporter                *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*========================================
000900*
001000 PROGRAM-ID.          SH010.
001100*
001200 AUTHOR.              V B Coen FBCS, FIDM, FIDPM.
001300*
001400 INSTALLATION.        Applewood Computers.
001500*
001600 DATE-WRITTEN.        09/09/1994.
001700*
001800 DATE-COMPILED.
001900*
002000 SECURITY.            Copyright (C) 1994-2026 & later,
002100                        Vincent Bryan Coen.  Distributed
002200                        under the GNU General Public
002300                        Licence.  See the file COPYING for
002400                        details.
002500*
002600*    Remarks.         Loads the shift definition table &,
002700*                     filtered to the run's report window,
002800*                     the shift schedule, rejecting any
002900*                     second schedule line found for the
003000*                     same employee & date.  Works out the
003100*                     duration & working hours of every
003200*                     schedule entry kept, the overnight
003300*                     shifts spanning midnight wrapped by
003400*                     adding 24 hours, prints the period
003500*                     totals section then the per-day
003600*                     coverage section, one line per shift
003700*                     name per date in the window.
003800*                     A schedule entry naming a shift not on
003900*                     the active table is counted toward the
004000*                     period totals by status but contributes
004100*                     no hours & is logged to SH006, never
004200*                     rejected outright.
004300*
004400*    Called modules.  None.
004500*    Functions used.  None.
004600*    Files used.      PYPRM.   Run parameter card - supplies
004700*                              the report window.
004800*                     PYSHF.   Shift definition table.
004900*                     PYSCH.   Shift schedule, loaded to table.
005000*                     PRTOUT.  132 column print file.
005100*
005200*    Error messages used.
005300*                     SH001 - SH006.  SH001 - SH004 are open/
005400*                     read errors on the four files above,
005500*                     SH005 & SH006 are data exceptions raised
005600*                     against individual schedule rows & do
005700*                     not stop the run.
005800*
005900* Changes:
006000* 09/09/94 vbc - 1.0.00 Created - was the Clock Card Exception
006100*                run, flagged missing punches against the
006200*                rostered shift pattern held on SH-TAB.
006300* 04/04/98 vbc -    .01 Overnight pattern (22:00-06:00) fixed -
006400*                was under-counting by 24 hours, ticket PAY-67.
006500* 19/01/99 vbc -    .02 Y2K - schedule date widened CCYY, the
006600*                roster-pattern table re-proved into 2000.
006700* 30/01/26 vbc - 2.0.00 Rebuilt on the shift/shift-schedule
006800*                pair - clock-card exception content dropped
006900*                for the duration/coverage report of the new
007000*                system, duplicate same-day schedule lines now
007100*                rejected rather than silently overwritten.
007200*
007300 ENVIRONMENT             DIVISION.
007400*========================================
007500*
007600 CONFIGURATION           SECTION.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM.
007900*
008000 INPUT-OUTPUT            SECTION.
008100 FILE-CONTROL.
008200 COPY SELPYPRM.
008300 COPY SELPYSHF.
008400 COPY SELPYSCH.
008500 COPY SELPRINT.
008600*
008700 DATA                    DIVISION.
008800*========================================
008900*
009000 FILE                    SECTION.
009100*
009200 COPY FDPYPRM.
009300 COPY FDPYSHF.
009400 COPY FDPYSCH.
009500 COPY FDPRINT.
009600*
009700 WORKING-STORAGE SECTION.
009800*-----------------------
009900 77  WS-Prog-Name         PIC X(16) VALUE "SH010 (2.0.00)".
010000*
010100 COPY WSPYDTE.
010200*
010300* Scratch for ZZ072's same-employee-same-date scan, reset at
010400* the top of every call - never carries a value between one
010500* schedule record & the next.
010600 01  WS-Dup-Work.
010700     03  WS-Dup-Found     PIC X     VALUE "N".
010800         88  Sched-Dup-Found        VALUE "Y".
010900     03  FILLER           PIC X(02).
011000*
011100* AA022's own conversion scratch - WS-Dur-Hours is the shift's
011200* raw span before the break deduction, WS-Work-Hours is what
011300* is actually added to WS-Tot-Hours & stored on the table.
011400 01  WS-Hours-Work.
011500     03  WS-Start-HH      PIC 9(2)  COMP.
011600     03  WS-Start-MM      PIC 9(2)  COMP.
011700     03  WS-End-HH        PIC 9(2)  COMP.
011800     03  WS-End-MM        PIC 9(2)  COMP.
011900     03  WS-Start-Hours   PIC S9(3)V99.
012000     03  WS-End-Hours     PIC S9(3)V99.
012100     03  WS-Dur-Hours     PIC S9(3)V99.
012200     03  WS-Work-Hours    PIC S9(3)V99.
012300     03  FILLER           PIC X(02).
012400*
012500* Period-wide counters, AA020 below the only paragraph that
012600* builds them - WS-Distinct-Emp is the final count off the
012700* WS-Emp-Seen-Table scratch, not a running total kept live.
012800 01  WS-Totals.
012900     03  WS-Tot-Sched     PIC 9(5)  COMP.
013000     03  WS-Tot-Complete  PIC 9(5)  COMP.
013100     03  WS-Tot-Cancel    PIC 9(5)  COMP.
013200     03  WS-Tot-Noshow    PIC 9(5)  COMP.
013300     03  WS-Tot-Hours     PIC S9(7)V99.
013400     03  WS-Complete-Rate PIC S9(3)V99.
013500     03  WS-Avg-Hours     PIC S9(3)V99.
013600     03  WS-Distinct-Emp  PIC 9(5)  COMP.
013700     03  FILLER           PIC X(02).
013800*
013900* WS-Cov-Date is AA040's own calendar cursor, stepped a day at
014000* a time between Prm-Range-From & Prm-Range-To - WS-Leap-Quot
014100* & WS-Days-This-Mth back ZZ085/ZZ087's date-roll arithmetic,
014200* the same pattern at010/lv010 each carry locally.
014300 01  WS-Calendar-Work.
014400     03  WS-Cov-Date      PIC 9(8).
014500     03  WS-Leap-Quot     PIC 9(4)  COMP.
014600     03  WS-Days-This-Mth PIC 99    COMP.
014700     03  FILLER           PIC X(02).
014800*
014900* Shift definition table, loaded once from PYSHF - active
015000* patterns only, Shf-Tab-Start/-End still HHMM as punched in,
015100* the HH/MM split & midnight wrap both worked out fresh in
015200* AA022 each time a shift's hours are needed.
015300*
015400 01  WS-Shift-Table.
015500     03  WS-Shift-Count   PIC 9(3)  COMP.
015600     03  WS-Shift-Entry   OCCURS 50 TIMES
015700                          INDEXED BY WS-Shift-Idx.
015800         05  Shf-Tab-Name     PIC X(20).
015900         05  Shf-Tab-Start    PIC 9(4).
016000         05  Shf-Tab-End      PIC 9(4).
016100         05  Shf-Tab-Break    PIC 9(03).
016200     03  FILLER           PIC X(02).
016300*
016400* Shift schedule table, loaded once from PYSCH after the
016500* report-window & same-employee-same-date duplicate filters -
016600* Sc-Tab-Hours carries each entry's working hours, worked out
016700* once on load rather than recomputed for every day of the
016800* coverage section below.
016900*
017000 01  WS-Sched-Table.
017100     03  WS-Sched-Count   PIC 9(4)  COMP.
017200     03  WS-Sched-Entry   OCCURS 3000 TIMES
017300                          INDEXED BY WS-Sched-Idx WS-Sched-Idx2.
017400         05  Sc-Tab-Emp-Id    PIC X(10).
017500         05  Sc-Tab-Shift     PIC X(20).
017600         05  Sc-Tab-Date      PIC 9(8).
017700         05  Sc-Tab-Status    PIC X(10).
017800         05  Sc-Tab-Hours     PIC S9(5)V99.
017900     03  FILLER           PIC X(02).
018000*
018100* Distinct-employee tally for the period totals section -
018200* ZZ076 below appends a new Seen-Tab-Id the first time each
018300* employee turns up in the schedule table, never again after.
018400*
018500 01  WS-Emp-Seen-Table.
018600     03  WS-Seen-Count    PIC 9(5)  COMP.
018700     03  WS-Seen-Entry    OCCURS 500 TIMES
018800                          INDEXED BY WS-Seen-Idx.
018900         05  Seen-Tab-Id      PIC X(10).
019000     03  FILLER           PIC X(02).
019100*
019200* Per-day accumulator, one slot per shift-table entry, reset
019300* at the top of every date in the coverage section - indexed
019400* by WS-Day-Idx in lockstep with WS-Shift-Idx, the same
019500* subscript serves both tables.
019600*
019700 01  WS-Day-Accum.
019800     03  WS-Day-Entry     OCCURS 50 TIMES
019900                          INDEXED BY WS-Day-Idx.
020000         05  Day-Tab-Count    PIC 9(5)  COMP.
020100         05  Day-Tab-Hours    PIC S9(5)V99.
020200     03  FILLER           PIC X(02).
020300*
020400* Numbered in open/processing order - SH005 & SH006 are not
020500* file-open errors at all, they are the duplicate-schedule &
020600* unknown-shift data exceptions AA014/AA020 below log in
020700* passing, kept in the same numbered block all the same.
020800 01  Error-Messages.
020900     03  SH001  PIC X(30) VALUE
021000         "SH001 PYPRM OPEN ERROR      = ".
021100     03  SH002  PIC X(30) VALUE
021200         "SH002 PYSHF OPEN ERROR      = ".
021300     03  SH003  PIC X(30) VALUE
021400         "SH003 PYSCH OPEN ERROR      = ".
021500     03  SH004  PIC X(30) VALUE
021600         "SH004 PRTOUT OPEN ERROR     = ".
021700     03  SH005  PIC X(40) VALUE
021800         "SH005 DUPLICATE SCHEDULE REJECTED, ID = ".
021900     03  SH006  PIC X(30) VALUE
022000         "SH006 SHIFT NOT ON FILE     = ".
022100     03  FILLER PIC X(02).
022200*
022300* Widened to 90 bytes against py040/lv020's 60 - the third
022400* line AA030 builds below carries four separate figures &
022500* their captions, needing the extra room the shorter summary
022600* lines elsewhere in this system do not.
022700 01  WS-Summary-Line.
022800     03  SL-Text          PIC X(90).
022900     03  FILLER           PIC X(42).
023000*
023100* One line per shift per date - FILLER pads out to 132 bytes
023200* the same as every other print record in this system, plain
023300* MOVE into Print-Line rather than STRING.
023400 01  WS-Coverage-Line.
023500     03  CL-Date          PIC 9(8).
023600     03  FILLER           PIC X(02).
023700     03  CL-Shift         PIC X(20).
023800     03  FILLER           PIC X(02).
023900     03  CL-Emp-Count     PIC ZZ9.
024000     03  FILLER           PIC X(02).
024100     03  CL-Hours         PIC ZZZ9.99.
024200     03  FILLER           PIC X(71).
024300*
024400 PROCEDURE DIVISION.
024500*========================================
024600*
024700* Shift & schedule tables loaded whole before a single figure
024800* is totalled - the daily coverage section at AA040 below
024900* re-walks the same schedule table date by date, no re-read
025000* of PYSCH.
025100*
025200 AA000-Main.
025300* Shift table & schedule table are both fully loaded before
025400* AA020 totals a single row - neither table changes size or
025500* content once the two load paragraphs above it have run.
025600     PERFORM AA010-Initialise THRU AA010-EXIT.
025700     PERFORM AA012-Load-Shifts THRU AA012-EXIT.
025800     PERFORM AA014-Load-Schedule THRU AA014-EXIT.
025900     PERFORM AA020-Compute-Totals THRU AA020-EXIT.
026000     PERFORM AA030-Print-Period-Report THRU AA030-EXIT.
026100     PERFORM AA040-Print-Daily-Coverage THRU AA040-EXIT.
026200     PERFORM AA090-Terminate THRU AA090-EXIT.
026300     STOP RUN.
026400*
026500* Run parameter card read once - Prm-Range-From/-To is the
026600* reporting window AA014 below filters the schedule into.
026700*
026800 AA010-Initialise.
026900     OPEN INPUT Pyprm-File.
027000     IF WS-Pyprm-Status NOT = "00"
027100         DISPLAY SH001 WS-Pyprm-Status
027200         GO TO AA010-EXIT.
027300* One-card file, read once & closed - the same convention
027400* every program against PYPRM in this system follows.
027500     READ Pyprm-File.
027600     CLOSE Pyprm-File.
027700     OPEN OUTPUT Print-File.
027800     IF WS-Print-Status NOT = "00"
027900         DISPLAY SH004 WS-Print-Status.
028000 AA010-EXIT.
028100     EXIT.
028200*
028300* Active shift patterns only - an inactive shift still on the
028400* schedule file triggers SH006 below rather than a silent
028500* zero-hours entry.
028600*
028700 AA012-Load-Shifts.
028800     OPEN INPUT Pyshf-File.
028900     IF WS-Pyshf-Status NOT = "00"
029000         DISPLAY SH002 WS-Pyshf-Status
029100         GO TO AA012-EXIT.
029200     MOVE 0 TO WS-Shift-Count.
029300 AA012-Loop.
029400     READ Pyshf-File NEXT RECORD AT END
029500         GO TO AA012-Done.
029600* Retired shift patterns are read & skipped, not loaded - Sh-
029700* Active stays on the master record after a pattern is taken
029800* out of use so payroll's shift history stays intact without
029900* the dead pattern cluttering this run's lookup table.
030000     IF Sh-Active NOT = "Y"
030100         GO TO AA012-Loop.
030200* No ceiling check on WS-Shift-Count against the 50-entry
030300* OCCURS - this shop's shift definition table has never come
030400* close to that many active patterns, unlike the employee &
030500* schedule tables above which routinely run into the
030600* thousands.
030700     ADD 1 TO WS-Shift-Count.
030800     MOVE Sh-Name       TO Shf-Tab-Name (WS-Shift-Count).
030900     MOVE Sh-Start-Time TO Shf-Tab-Start (WS-Shift-Count).
031000     MOVE Sh-End-Time   TO Shf-Tab-End (WS-Shift-Count).
031100     MOVE Sh-Break-Min  TO Shf-Tab-Break (WS-Shift-Count).
031200     GO TO AA012-Loop.
031300 AA012-Done.
031400     CLOSE Pyshf-File.
031500 AA012-EXIT.
031600     EXIT.
031700*
031800* Reporting window applied here, at load, so every later
031900* paragraph works off an already-trimmed table - a duplicate
032000* employee/date pair inside the window is logged & dropped,
032100* never double-counted.
032200*
032300 AA014-Load-Schedule.
032400     OPEN INPUT Pysch-File.
032500     IF WS-Pysch-Status NOT = "00"
032600         DISPLAY SH003 WS-Pysch-Status
032700         GO TO AA014-EXIT.
032800     MOVE 0 TO WS-Sched-Count.
032900 AA014-Loop.
033000     READ Pysch-File NEXT RECORD AT END
033100         GO TO AA014-Done.
033200     IF Ss-Date < Prm-Range-From OR Ss-Date > Prm-Range-To
033300         GO TO AA014-Loop.
033400* A duplicate is dropped outright, not merged or overwritten -
033500* whichever schedule line for the employee/date pair was read
033600* first wins, the second is simply never added to the table.
033700     PERFORM ZZ072-Check-Duplicate THRU ZZ072-EXIT.
033800     IF Sched-Dup-Found
033900         DISPLAY SH005 Ss-Emp-Id
034000         GO TO AA014-Loop.
034100* 3000-row ceiling matches WS-Sched-Table's OCCURS above -
034200* a window that would overflow it is silently capped rather
034300* than abending, same defensive ceiling check AA020 of lv020
034400* uses for its own table.
034500     IF WS-Sched-Count < 3000
034600         ADD 1 TO WS-Sched-Count
034700         MOVE Ss-Emp-Id TO Sc-Tab-Emp-Id (WS-Sched-Count)
034800         MOVE Ss-Shift  TO Sc-Tab-Shift (WS-Sched-Count)
034900         MOVE Ss-Date   TO Sc-Tab-Date (WS-Sched-Count)
035000         MOVE Ss-Status TO Sc-Tab-Status (WS-Sched-Count)
035100* Hours start at ZERO on load & are only ever filled in once
035200* AA020 below resolves the shift & works out the duration -
035300* a row whose shift never matches keeps this ZERO for good.
035400         MOVE ZERO      TO Sc-Tab-Hours (WS-Sched-Count)
035500     END-IF.
035600     GO TO AA014-Loop.
035700 AA014-Done.
035800     CLOSE Pysch-File.
035900 AA014-EXIT.
036000     EXIT.
036100*
036200* One schedule per employee per date - the table built so far
036300* this run is the only place a duplicate of the record now in
036400* hand could be hiding.
036500*
036600 ZZ072-Check-Duplicate.
036700     MOVE "N" TO WS-Dup-Found.
036800     SET WS-Sched-Idx2 TO 1.
036900 ZZ072-Loop.
037000     IF WS-Sched-Idx2 > WS-Sched-Count
037100         GO TO ZZ072-EXIT.
037200     IF Sc-Tab-Emp-Id (WS-Sched-Idx2) = Ss-Emp-Id AND
037300        Sc-Tab-Date (WS-Sched-Idx2)   = Ss-Date
037400         MOVE "Y" TO WS-Dup-Found
037500         GO TO ZZ072-EXIT.
037600     SET WS-Sched-Idx2 UP BY 1.
037700     GO TO ZZ072-Loop.
037800 ZZ072-EXIT.
037900     EXIT.
038000*
038100* Works out the duration & working hours of every kept
038200* schedule entry, tallies the period counts, the distinct
038300* employee count & the period hours total.
038400*
038500 AA020-Compute-Totals.
038600* WS-Seen-Count zeroed here alongside the period counters -
038700* ZZ076 below builds it up fresh on every run, there being no
038800* carry-forward of one run's distinct-employee list into the
038900* next.
039000     MOVE 0 TO WS-Tot-Sched WS-Tot-Complete WS-Tot-Cancel
039100               WS-Tot-Noshow WS-Seen-Count WS-Distinct-Emp.
039200     MOVE ZERO TO WS-Tot-Hours.
039300     SET WS-Sched-Idx TO 1.
039400 AA020-Loop.
039500     IF WS-Sched-Idx > WS-Sched-Count
039600         GO TO AA020-Done.
039700     ADD 1 TO WS-Tot-Sched.
039800     IF Sc-Tab-Status (WS-Sched-Idx) = "COMPLETED"
039900         ADD 1 TO WS-Tot-Complete
040000     ELSE
040100         IF Sc-Tab-Status (WS-Sched-Idx) = "CANCELLED"
040200             ADD 1 TO WS-Tot-Cancel
040300         ELSE
040400             IF Sc-Tab-Status (WS-Sched-Idx) = "NOSHOW"
040500                 ADD 1 TO WS-Tot-Noshow
040600             END-IF
040700         END-IF
040800     END-IF.
040900* Status tally above runs regardless of whether the named
041000* shift is found - a no-show or cancelled entry still counts
041100* toward WS-Tot-Sched & its own status bucket even when the
041200* shift it names turns out not to be on the active table.
041300     PERFORM ZZ070-Find-Shift THRU ZZ070-EXIT.
041400     IF WS-Shift-Idx NOT > WS-Shift-Count
041500         PERFORM AA022-Compute-Hours THRU AA022-EXIT
041600         MOVE WS-Work-Hours TO Sc-Tab-Hours (WS-Sched-Idx)
041700         ADD WS-Work-Hours TO WS-Tot-Hours
041800     ELSE
041900         DISPLAY SH006 Sc-Tab-Shift (WS-Sched-Idx)
042000     END-IF.
042100     PERFORM ZZ076-Check-Emp-Seen THRU ZZ076-EXIT.
042200     SET WS-Sched-Idx UP BY 1.
042300     GO TO AA020-Loop.
042400 AA020-Done.
042500* Zero-guard on WS-Tot-Sched - an empty window would otherwise
042600* divide by zero computing the completion rate & average
042700* hours, both of which stay ZERO rather than abend.
042800     IF WS-Tot-Sched NOT = ZERO
042900         COMPUTE WS-Complete-Rate ROUNDED =
043000             WS-Tot-Complete / WS-Tot-Sched * 100
043100         COMPUTE WS-Avg-Hours ROUNDED =
043200             WS-Tot-Hours / WS-Tot-Sched
043300     ELSE
043400         MOVE ZERO TO WS-Complete-Rate WS-Avg-Hours
043500     END-IF.
043600 AA020-EXIT.
043700     EXIT.
043800*
043900* Converts the HHMM start/end of the shift now indexed by
044000* WS-Shift-Idx to decimal hours, wraps an overnight shift
044100* (end not after start) by adding the 24 hours it spans past
044200* midnight, then deducts the break.
044300*
044400 AA022-Compute-Hours.
044500* DIVIDE BY 100 on an HHMM value splits it HH/MM in one step -
044600* the quotient is the hour, the remainder the minute, no
044700* separate MOVE of a redefined field needed the way ZZ090 of
044800* at010 does it off a full HHMMSS value.
044900     DIVIDE Shf-Tab-Start (WS-Shift-Idx) BY 100
045000         GIVING WS-Start-HH REMAINDER WS-Start-MM.
045100     DIVIDE Shf-Tab-End (WS-Shift-Idx) BY 100
045200         GIVING WS-End-HH REMAINDER WS-End-MM.
045300     COMPUTE WS-Start-Hours = WS-Start-HH + (WS-Start-MM / 60).
045400     COMPUTE WS-End-Hours   = WS-End-HH + (WS-End-MM / 60).
045500* End not after start is this program's overnight test - a
045600* shift timed 22:00-06:00 has End (0600) not greater than
045700* Start (2200), so the full 24 hours is added back before the
045800* end is subtracted, the fix ticket PAY-67 put in.
045900     IF Shf-Tab-End (WS-Shift-Idx) NOT > Shf-Tab-Start (WS-Shift-Idx)
046000         COMPUTE WS-Dur-Hours = 24 - WS-Start-Hours + WS-End-Hours
046100     ELSE
046200         COMPUTE WS-Dur-Hours = WS-End-Hours - WS-Start-Hours
046300     END-IF.
046400     COMPUTE WS-Work-Hours ROUNDED =
046500         WS-Dur-Hours - (Shf-Tab-Break (WS-Shift-Idx) / 60).
046600 AA022-EXIT.
046700     EXIT.
046800*
046900* WS-Shift-Idx left one past the end when the named shift is
047000* not on the active table - AA020 above tests for that & logs
047100* SH006 rather than computing hours against it.
047200*
047300 ZZ070-Find-Shift.
047400* Always keys off WS-Sched-Idx, never a passed parameter -
047500* called from both AA020 & AA042, each of which has already
047600* positioned that index on the schedule entry in question
047700* before performing this.
047800     SET WS-Shift-Idx TO 1.
047900 ZZ070-Loop.
048000     IF WS-Shift-Idx > WS-Shift-Count
048100         GO TO ZZ070-EXIT.
048200     IF Shf-Tab-Name (WS-Shift-Idx) = Sc-Tab-Shift (WS-Sched-Idx)
048300         GO TO ZZ070-EXIT.
048400     SET WS-Shift-Idx UP BY 1.
048500     GO TO ZZ070-Loop.
048600 ZZ070-EXIT.
048700     EXIT.
048800*
048900* WS-Seen-Tab is this run's distinct-employee scratch only -
049000* it is not the employee master & is never written anywhere.
049100*
049200 ZZ076-Check-Emp-Seen.
049300     SET WS-Seen-Idx TO 1.
049400 ZZ076-Loop.
049500* Falling off the end of the table with no match is what adds
049600* a new entry, not a separate final test after the loop -
049700* GO TO ZZ076-EXIT fires either way, appended or not.
049800     IF WS-Seen-Idx > WS-Seen-Count
049900         IF WS-Seen-Count < 500
050000             ADD 1 TO WS-Seen-Count
050100             MOVE Sc-Tab-Emp-Id (WS-Sched-Idx)
050200                 TO Seen-Tab-Id (WS-Seen-Count)
050300             ADD 1 TO WS-Distinct-Emp
050400         END-IF
050500         GO TO ZZ076-EXIT.
050600     IF Seen-Tab-Id (WS-Seen-Idx) = Sc-Tab-Emp-Id (WS-Sched-Idx)
050700         GO TO ZZ076-EXIT.
050800     SET WS-Seen-Idx UP BY 1.
050900     GO TO ZZ076-Loop.
051000 ZZ076-EXIT.
051100     EXIT.
051200*
051300* Whole-period summary, fired once off the totals AA020
051400* above already worked - no per-day detail on this page,
051500* that is what AA040 below prints.
051600*
051700* Three STRING lines, not one - the same split every totals
051800* paragraph in this system uses once a single line's worth of
051900* figures would start to crowd the 132-byte Print-Line limit.
052000 AA030-Print-Period-Report.
052100     MOVE SPACE TO Print-Line.
052200     STRING "SHIFT COVERAGE PERIOD " Prm-Range-From
052300            " TO " Prm-Range-To
052400            DELIMITED BY SIZE INTO SL-Text.
052500     MOVE WS-Summary-Line TO Print-Line.
052600     WRITE Print-Line.
052700     MOVE SPACE TO Print-Line.
052800     STRING "SCHEDULES " WS-Tot-Sched
052900            " COMPLETED " WS-Tot-Complete
053000            " CANCELLED " WS-Tot-Cancel
053100            " NOSHOW " WS-Tot-Noshow
053200            DELIMITED BY SIZE INTO SL-Text.
053300     MOVE WS-Summary-Line TO Print-Line.
053400     WRITE Print-Line.
053500     MOVE SPACE TO Print-Line.
053600     STRING "COMPLETION RATE " WS-Complete-Rate
053700            " TOTAL HOURS " WS-Tot-Hours
053800            " AVG HOURS/SHIFT " WS-Avg-Hours
053900            " DISTINCT EMPLOYEES " WS-Distinct-Emp
054000            DELIMITED BY SIZE INTO SL-Text.
054100     MOVE WS-Summary-Line TO Print-Line.
054200     WRITE Print-Line.
054300 AA030-EXIT.
054400     EXIT.
054500*
054600* One line per shift name per date in the window - the day
054700* accumulator is cleared & refilled fresh for every date, the
054800* same technique AA032/AA040 in py040/pyrgstr use for a
054900* control-break subtotal, just driven by the calendar rather
055000* than by a change of key on a sorted file.
055100*
055200 AA040-Print-Daily-Coverage.
055300* WS-Cov-Date walks one calendar day at a time across the
055400* report window, rebuilding WS-Day-Accum & printing it before
055500* stepping on - the schedule table itself is never re-read
055600* here, only re-scanned, one pass per date.
055700     MOVE Prm-Range-From TO WS-Cov-Date.
055800 AA040-Date-Loop.
055900     IF WS-Cov-Date > Prm-Range-To
056000         GO TO AA040-EXIT.
056100     PERFORM AA042-Load-Day-Accum THRU AA042-EXIT.
056200     PERFORM AA044-Print-Day-Accum THRU AA044-EXIT.
056300     MOVE WS-Cov-Date TO WS-Work-Date9.
056400     PERFORM ZZ085-Next-Cal-Day THRU ZZ085-EXIT.
056500     MOVE WS-Work-Date9 TO WS-Cov-Date.
056600     GO TO AA040-Date-Loop.
056700 AA040-EXIT.
056800     EXIT.
056900*
057000* Cleared & rebuilt fresh for every calendar date AA040
057100* above steps to - Day-Tab-Count/-Hours never carry over
057200* from one day to the next.
057300*
057400 AA042-Load-Day-Accum.
057500* Cleared to WS-Shift-Count, not the table's full 50-entry
057600* OCCURS - only the active shifts ZZ070 can ever match against
057700* need clearing, an inactive shift's slot is never touched
057800* either way.
057900     SET WS-Day-Idx TO 1.
058000 AA042-Clear-Loop.
058100     IF WS-Day-Idx > WS-Shift-Count
058200         GO TO AA042-Clear-Done.
058300     MOVE 0    TO Day-Tab-Count (WS-Day-Idx).
058400     MOVE ZERO TO Day-Tab-Hours (WS-Day-Idx).
058500     SET WS-Day-Idx UP BY 1.
058600     GO TO AA042-Clear-Loop.
058700 AA042-Clear-Done.
058800     SET WS-Sched-Idx TO 1.
058900 AA042-Sched-Loop.
059000     IF WS-Sched-Idx > WS-Sched-Count
059100         GO TO AA042-EXIT.
059200     IF Sc-Tab-Date (WS-Sched-Idx) NOT = WS-Cov-Date
059300         SET WS-Sched-Idx UP BY 1
059400         GO TO AA042-Sched-Loop.
059500     PERFORM ZZ070-Find-Shift THRU ZZ070-EXIT.
059600* WS-Shift-Idx doubles as the Day-Tab-Count/-Hours subscript
059700* here, exactly as it does nowhere else but AA042 & AA044 -
059800* an unmatched shift (WS-Shift-Idx left past WS-Shift-Count)
059900* simply adds nothing to the day's accumulator.
060000     IF WS-Shift-Idx NOT > WS-Shift-Count
060100         ADD 1 TO Day-Tab-Count (WS-Shift-Idx)
060200         ADD Sc-Tab-Hours (WS-Sched-Idx)
060300             TO Day-Tab-Hours (WS-Shift-Idx)
060400     END-IF.
060500     SET WS-Sched-Idx UP BY 1.
060600     GO TO AA042-Sched-Loop.
060700 AA042-EXIT.
060800     EXIT.
060900*
061000* A shift with nothing booked against the day is left off
061100* the page entirely - AA042 above loads every active shift
061200* into the table but only a non-zero count is printed here.
061300*
061400 AA044-Print-Day-Accum.
061500* Walked in shift-table order, not sorted by count or name -
061600* the coverage page simply follows whatever order PYSHF
061700* itself was loaded in back at AA012.
061800     SET WS-Day-Idx TO 1.
061900 AA044-Loop.
062000     IF WS-Day-Idx > WS-Shift-Count
062100         GO TO AA044-EXIT.
062200* A shift with nobody scheduled against it on this date prints
062300* no line at all, so the coverage page only ever lists shift/
062400* date pairs that actually happened.
062500     IF Day-Tab-Count (WS-Day-Idx) = 0
062600         SET WS-Day-Idx UP BY 1
062700         GO TO AA044-Loop.
062800     MOVE WS-Cov-Date            TO CL-Date.
062900     MOVE Shf-Tab-Name (WS-Day-Idx) TO CL-Shift.
063000     MOVE Day-Tab-Count (WS-Day-Idx) TO CL-Emp-Count.
063100     MOVE Day-Tab-Hours (WS-Day-Idx) TO CL-Hours.
063200     MOVE SPACE TO Print-Line.
063300     MOVE WS-Coverage-Line TO Print-Line.
063400     WRITE Print-Line.
063500     SET WS-Day-Idx UP BY 1.
063600     GO TO AA044-Loop.
063700 AA044-EXIT.
063800     EXIT.
063900*
064000* Print file only - Pysch & Pyshf were each closed inline
064100* as AA012 & AA014 finished loading them.
064200*
064300 AA090-Terminate.
064400     CLOSE Print-File.
064500 AA090-EXIT.
064600     EXIT.
064700*
064800* Plain calendar-day increment (no weekday test needed here,
064900* every date in the window gets its own coverage line) - same
065000* leap-year arithmetic at010 & lv010 carry, worked locally
065100* rather than shared, since each program's day-stepper also
065200* needs its own cursor fields.
065300*
065400 ZZ085-Next-Cal-Day.
065500* Leap test & month-length lookup done before the day is
065600* incremented, so the carry test below already has the right
065700* ceiling for whichever month WS-Work-MM was on entry.
065800     PERFORM ZZ087-Test-Leap THRU ZZ087-EXIT.
065900     MOVE WS-Days-In-Month (WS-Work-MM) TO WS-Days-This-Mth.
066000     IF WS-Work-MM = 2 AND Year-Is-Leap
066100         ADD 1 TO WS-Days-This-Mth.
066200     ADD 1 TO WS-Work-DD.
066300     IF WS-Work-DD > WS-Days-This-Mth
066400         MOVE 1 TO WS-Work-DD
066500         ADD 1 TO WS-Work-MM
066600         IF WS-Work-MM > 12
066700             MOVE 1 TO WS-Work-MM
066800             ADD 1 TO WS-Work-CCYY
066900         END-IF
067000     END-IF.
067100 ZZ085-EXIT.
067200     EXIT.
067300*
067400* Standard 4/100/400 leap test, all three DIVIDEs run
067500* unconditionally - no intrinsic FUNCTION on this shop's
067600* compiler to call instead.
067700 ZZ087-Test-Leap.
067800     DIVIDE WS-Work-CCYY BY 4   GIVING WS-Leap-Quot
067900                                REMAINDER WS-Leap-R4.
068000     DIVIDE WS-Work-CCYY BY 100 GIVING WS-Leap-Quot
068100                                REMAINDER WS-Leap-R100.
068200     DIVIDE WS-Work-CCYY BY 400 GIVING WS-Leap-Quot
068300                                REMAINDER WS-Leap-R400.
068400     MOVE "N" TO WS-Leap-Flag.
068500     IF WS-Leap-R400 = 0
068600         MOVE "Y" TO WS-Leap-Flag
068700     ELSE
068800         IF WS-Leap-R4 = 0 AND WS-Leap-R100 NOT = 0
068900             MOVE "Y" TO WS-Leap-Flag
069000         END-IF
069100     END-IF.
069200 ZZ087-EXIT.
069300     EXIT.
