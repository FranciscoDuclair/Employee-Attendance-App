000100*******************************************
000200*  File Description For Shift Schedule File *
000300*******************************************
000400* 30/10/25 vbc - Created.
000500*
000600 FD  Pysch-File
000700     RECORD CONTAINS 56 CHARACTERS
000800     LABEL RECORDS STANDARD.
000900 COPY WSPYSCH.
001000*
