000100*******************************************
000200*  File Description For Leave Type Table   *
000300*******************************************
000400* 20/11/25 vbc - Created.
000500*
000600 FD  Pylvt-File
000700     RECORD CONTAINS 30 CHARACTERS
000800     LABEL RECORDS STANDARD.
000900 COPY WSPYLVT.
001000*
