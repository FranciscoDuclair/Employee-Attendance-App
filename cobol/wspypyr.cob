000100*******************************************
000200*                                          *
000300*  Record Definition For Payroll           *
000400*           Output File                    *
000500*     Uses Pay-Emp-Id + Pay-Year +          *
000600*            Pay-Month as key              *
000700*     Sequential file                      *
000800*******************************************
000900*  File size 113 bytes.
001000*
001100* 30/10/25 vbc - Created - was the SWT Tax
001200*                File, withholding cutoff/
001300*                percent tables by agency.
001400* 20/11/25 vbc - Rebuilt - this shop has no
001500*                state withholding agencies -
001600*                replaced whole record with
001700*                the one computed payroll
001800*                line per employee per month
001900*                that py020 builds & py040
002000*                reports from.
002100* 22/01/26 vbc - Added Pay-Status, py040 now
002200*                moves DRAFT/PENDING/APPROVED/
002300*                PAID thru here rather than
002400*                carrying its own flag file.
002500* 09/08/26 vbc - Added Pay-Approver-Id, Pay-
002600*                Approve-Date & Pay-Approve-
002700*                Time - the bulk action run was
002800*                only moving Pay-Status, never
002900*                stamping who/when, ticket PAY-71.
003000* 10/08/26 vbc - Every money/rate field packed
003100*                COMP-3 - was left plain DISPLAY
003200*                at 2.00, this shop packs stored
003300*                pay amounts the same as the old
003400*                SWT record did, ticket PAY-71.
003500*
003600 01  PY-Payroll-Record.
003700     03  Pay-Emp-Id             PIC X(10).
003800     03  Pay-Month              PIC 9(02).
003900     03  Pay-Year               PIC 9(4).
004000     03  Pay-Tot-Hours          PIC S9(4)V99.
004100     03  Pay-Reg-Hours          PIC S9(4)V99.
004200     03  Pay-OT-Hours           PIC S9(4)V99.
004300*                                          hours over 160.00 in the month
004400     03  Pay-Hourly-Rate        PIC S9(6)V99 COMP-3.
004500     03  Pay-Reg-Pay            PIC S9(8)V99 COMP-3.
004600     03  Pay-OT-Pay             PIC S9(8)V99 COMP-3.
004700*                                          Hrs * Rate * 1.5
004800     03  Pay-Gross              PIC S9(8)V99 COMP-3.
004900     03  Pay-Tax-Ded            PIC S9(8)V99 COMP-3.
005000     03  Pay-Other-Ded          PIC S9(8)V99 COMP-3.
005100     03  Pay-Net                PIC S9(8)V99 COMP-3.
005200     03  Pay-Status             PIC X(10).
005300*                                          DRAFT/PENDING/APPROVED/PAID
005400     03  Pay-Approver-Id        PIC X(10).
005500*                                          off Prm-Approver-Id,
005600*                                          spaces while not approved
005700     03  Pay-Approve-Date       PIC 9(8).
005800*                                          CCYYMMDD posted, zero
005900*                                          while not approved
006000     03  Pay-Approve-Time       PIC 9(6).
006100*                                          HHMMSS posted, zero
006200*                                          while not approved
006300     03  FILLER                 PIC X(04).
006400*
