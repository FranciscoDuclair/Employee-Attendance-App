000100*******************************************
000200*                                          *
000300*  Record Definition For Leave Type        *
000400*           Table                          *
000500*     Uses Lt-Name as key                  *
000600*******************************************
000700*  File size 30 bytes.
000800*
000900* 25/10/25 vbc - Created - was the System
001000*                Deduction record, FWT/SWT/
001100*                LWT/FICA rate & acct-no
001200*                tables.
001300* 20/11/25 vbc - Rebuilt - this shop has no
001400*                USA tax deduction tables at
001500*                all, replaced whole record
001600*                with the leave type table -
001700*                Lt-Name, Lt-Max-Days, Lt-
001800*                Approval-Req, Lt-Paid-Flag
001900*                & Lt-Active-Flag.
002000* 16/01/26 vbc - Increased size by 4, FILLER
002100*                added for future use.
002200*
002300 01  PY-Leave-Type-Record.
002400     03  Lt-Name                PIC X(20).
002500*                                          ANNUAL/SICK/PERSONAL etc
002600     03  Lt-Max-Days            PIC 9(03).
002700*                                          zero = unlimited
002800     03  Lt-Approval-Req        PIC X.
002900*                                          Y = requires approval
003000     03  Lt-Paid-Flag           PIC X.
003100*                                          Y = paid leave
003200     03  Lt-Active-Flag         PIC X.
003300*                                          Y = active
003400     03  FILLER                 PIC X(04).
003500*
