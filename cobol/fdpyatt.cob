000100*******************************************
000200*  File Description For Attendance File     *
000300*******************************************
000400* 05/01/26 vbc - Created.
000500*
000600 FD  Pyatt-File
000700     RECORD CONTAINS 65 CHARACTERS
000800     LABEL RECORDS STANDARD.
000900 COPY WSPYATT.
001000*
