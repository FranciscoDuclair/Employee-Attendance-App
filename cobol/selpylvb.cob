000100*******************************************
000200*  Select Clause For Leave Balance File     *
000300*     Read & rewritten whole file, one run  *
000400*        to the next (sequential master)   *
000500*******************************************
000600* 20/11/25 vbc - Created.
000700*
000800 SELECT Pylvb-File ASSIGN TO "PYLVB"
000900     ORGANIZATION IS SEQUENTIAL
001000     ACCESS MODE IS SEQUENTIAL
001100     FILE STATUS IS WS-Pylvb-Status.
001200*
