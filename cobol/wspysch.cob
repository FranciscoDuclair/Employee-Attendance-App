000100*******************************************
000200*                                          *
000300*  Record Definition For Shift Schedule    *
000400*           File                           *
000500*     Uses Ss-Emp-Id + Ss-Date as key      *
000600*     Sequential file                      *
000700*******************************************
000800*  File size 56 bytes.
000900*
001000* 30/10/25 vbc - Created - was the State
001100*                Tax File, withholding
001200*                cutoff/percent tables by
001300*                agency.
001400* 20/11/25 vbc - Rebuilt - this shop has no
001500*                state withholding agencies,
001600*                replaced whole record with
001700*                the one shift-schedule line
001800*                per employee per date -
001900*                Ss-Emp-Id, Ss-Shift, Ss-
002000*                Date & Ss-Status.
002100*
002200 01  PY-Shift-Sched-Record.
002300     03  Ss-Emp-Id              PIC X(10).
002400     03  Ss-Shift               PIC X(20).
002500*                                          shift name, see Sh-Name
002600     03  Ss-Date                PIC 9(8).
002700*                                          CCYYMMDD, one per emp per date
002800     03  Ss-Status              PIC X(10).
002900*                                          SCHEDULED/INPROG/COMPLETED/
003000*                                          CANCELLED/NOSHOW
003100     03  FILLER                 PIC X(08).
003200*
