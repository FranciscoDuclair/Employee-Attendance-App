000100*******************************************
000200*  Select Clause For Run Parameter Card     *
000300*******************************************
000400* 13/10/25 vbc - Created.
000500*
000600 SELECT Pyprm-File ASSIGN TO "PYPRM"
000700     ORGANIZATION IS SEQUENTIAL
000800     ACCESS MODE IS SEQUENTIAL
000900     FILE STATUS IS WS-Pyprm-Status.
001000*
