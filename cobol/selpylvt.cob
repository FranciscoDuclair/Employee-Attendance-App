000100*******************************************
000200*  Select Clause For Leave Type Table       *
000300*******************************************
000400* 20/11/25 vbc - Created.
000500*
000600 SELECT Pylvt-File ASSIGN TO "PYLVT"
000700     ORGANIZATION IS SEQUENTIAL
000800     ACCESS MODE IS SEQUENTIAL
000900     FILE STATUS IS WS-Pylvt-Status.
001000*
