000100*******************************************
000200*  File Description For Employee Master    *
000300*******************************************
000400* 05/01/26 vbc - Created.
000500* 10/08/26 vbc - 114 chars, Emp-Hourly-Rate &
000600*                Emp-Basic-Salary packed COMP-3.
000700*
000800 FD  Pyemp-File
000900     RECORD CONTAINS 114 CHARACTERS
001000     LABEL RECORDS STANDARD.
001100 COPY WSPYEMP.
001200*
