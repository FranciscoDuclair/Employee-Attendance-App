000100*******************************************
000200*  File Description For Leave Request File *
000300*******************************************
000400* 20/11/25 vbc - Created.
000500*
000600 FD  Pylvr-File
000700     RECORD CONTAINS 85 CHARACTERS
000800     LABEL RECORDS STANDARD.
000900 COPY WSPYLVR.
001000*
