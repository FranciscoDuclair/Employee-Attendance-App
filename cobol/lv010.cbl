000100*****************************************************************
000200*                                                               *
000300*               Leave Request Validator & Poster                *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*========================================
000900*
001000 PROGRAM-ID.          LV010.
001100*
001200 AUTHOR.              V B Coen FBCS, FIDM, FIDPM.
001300*
001400 INSTALLATION.        Applewood Computers.
001500*
001600 DATE-WRITTEN.        15/04/1991.
001700*
001800 DATE-COMPILED.
001900*
002000 SECURITY.            Copyright (C) 1991-2026 & later,
002100                       Vincent Bryan Coen.  Distributed
002200                       under the GNU General Public
002300                       Licence.  See the file COPYING for
002400                       details.
002500*
002600*    Remarks.         For every leave request loaded: works
002700*                     out the weekday count of the period,
002800*                     checks the date order, the run-date
002900*                     cut-off, any overlapping PENDING or
003000*                     APPROVED request of the same employee
003100*                     & the yearly balance or type maximum,
003200*                     then - if the run parameter card calls
003300*                     for it - posts the approve/reject
003400*                     decision & rolls the used/remaining
003500*                     days into the balance file, which is
003600*                     read & rewritten whole, start to
003700*                     finish, this run to the next.
003800*                     A request already decided on a prior
003900*                     run is re-printed unchanged, never put
004000*                     back through validation a second time.
004100*                     Day-of-week is worked table-free, by
004200*                     Zeller's congruence, there being no
004300*                     intrinsic date FUNCTION on this shop's
004400*                     compiler to call instead.
004500*
004600*    Called modules.  None.
004700*    Functions used.  None.
004800*    Files used.      PYPRM.   Run parameter card.
004900*                     PYLVT.   Leave type table, loaded to table.
005000*                     PYLVR.   Leave requests, loaded to table,
005100*                              re-opened I-O & rewritten one
005200*                              for one once each decision is
005300*                              taken.
005400*                     PYLVB.   Leave balances, extracted then
005500*                              rewritten whole.
005600*                     PRTOUT.  132 column print file.
005700*
005800*    Error messages used.
005900*                     LV001 - LV005.
006000*
006100* Changes:
006200* 15/04/91 vbc - 1.0.00 Created - was the Pay Deduction Edit
006300*                run, FWT/SWT/LWT table-driven edit checks.
006400* 09/08/95 vbc -    .01 Overlap check added for re-submitted
006500*                corrections, ticket PAY-07.
006600* 11/01/99 vbc -    .02 Y2K - all date compares widened to
006700*                CCYY, century window logic removed.
006800* 19/01/26 vbc - 2.0.00 Rebuilt on the leave request/balance
006900*                pair - deduction-table edit content dropped
007000*                for the weekday-count leave validator &
007100*                balance poster of the new system.
007200* 26/01/26 vbc -    .01 Day-of-week worked table-driven
007300*                (Zeller) rather than by FUNCTION, & the
007400*                bulk approve/reject card wired onto the
007500*                same Prm-Bulk-Action byte at010 & py040 use.
007600* 09/08/26 vbc -    .02 PYLVR re-opened I-O & rewritten in
007700*                AA020-Process-Requests - the approve/
007800*                reject decision was only ever reaching the
007900*                print file, never the record, so every
008000*                request reverted to PENDING next run.
008100*                Lr-Approver-Id/-Approve-Date/-Approve-Time
008200*                posted at the same point, ticket PAY-71.
008300*
008400 ENVIRONMENT             DIVISION.
008500*========================================
008600*
008700 CONFIGURATION           SECTION.
008800 SPECIAL-NAMES.
008900     C01 IS TOP-OF-FORM.
009000*
009100 INPUT-OUTPUT            SECTION.
009200 FILE-CONTROL.
009300 COPY SELPYPRM.
009400 COPY SELPYLVT.
009500 COPY SELPYLVR.
009600 COPY SELPYLVB.
009700 COPY SELPRINT.
009800*
009900 DATA                    DIVISION.
010000*========================================
010100*
010200 FILE                    SECTION.
010300*
010400 COPY FDPYPRM.
010500 COPY FDPYLVT.
010600 COPY FDPYLVR.
010700 COPY FDPYLVB.
010800 COPY FDPRINT.
010900*
011000 WORKING-STORAGE SECTION.
011100*-----------------------
011200 77  WS-Prog-Name         PIC X(16) VALUE "LV010 (2.0.00)".
011300*
011400 COPY WSPYDTE.
011500*
011600* Scratch for the Zeller day-of-week & leap-year routines -
011700* the shared copybook carries the storage, each calling
011800* program carries its own arithmetic, same as at010.
011900*
012000* WS-Dow-Quot & WS-Leap-Quot are throwaway DIVIDE quotients -
012100* ZZ087/ZZ088 below only ever want the REMAINDER, the quotient
012200* exists because COBOL's DIVIDE...GIVING...REMAINDER demands a
012300* receiving field for both.
012400 01  WS-Zeller-Work.
012500     03  WS-Zeller-Y4     PIC 9(4)  COMP.
012600     03  WS-Dow-Quot      PIC 9(4)  COMP.
012700     03  WS-Leap-Quot     PIC 9(4)  COMP.
012800     03  WS-Days-This-Mth PIC 99    COMP.
012900     03  FILLER           PIC X(02).
013000*
013100* ZZ080's own cursor copy of the request's start/end dates -
013200* kept separate from Req-Tab-Start/-End so the table entry is
013300* never disturbed while the weekday count is being walked.
013400 01  WS-Weekday-Work.
013500     03  WS-Wkd-Start     PIC 9(8).
013600     03  WS-Wkd-End       PIC 9(8).
013700     03  WS-Wkd-Cursor    PIC 9(8).
013800     03  WS-Wkd-Count     PIC 9(3)  COMP.
013900     03  FILLER           PIC X(02).
014000*
014100* WS-Valid-Flag defaults Y so a request that never reaches a
014200* rejection test in AA030 falls through approved - WS-Type-
014300* Found & WS-Bal-Found default N since the usual case on a
014400* fresh lookup is no match yet found.
014500 01  WS-Switches.
014600     03  WS-Valid-Flag    PIC X     VALUE "Y".
014700         88  Request-Valid          VALUE "Y".
014800     03  WS-Type-Found    PIC X     VALUE "N".
014900         88  Type-Found             VALUE "Y".
015000     03  WS-Bal-Found     PIC X     VALUE "N".
015100         88  Balance-Found          VALUE "Y".
015200     03  FILLER           PIC X(02).
015300*
015400* WS-Look-Type/-Emp-Id are the keys ZZ072/ZZ074 search on,
015500* loaded by whichever paragraph calls them - WS-Req-Year is
015600* likewise set by the caller, never derived inside the find
015700* paragraphs themselves.
015800 01  WS-Work-Fields.
015900     03  WS-Type-Max      PIC 9(3)  COMP.
016000     03  WS-Req-Year      PIC 9(4)  COMP.
016100     03  WS-Look-Type     PIC X(20).
016200     03  WS-Look-Emp-Id   PIC X(10).
016300     03  FILLER           PIC X(02).
016400*
016500* Leave type table, loaded from PYLVT - small, but given
016600* room for house-keeping growth beyond the 8 default types.
016700*
016800 01  WS-Type-Table.
016900     03  WS-Type-Count    PIC 9(3)  COMP.
017000     03  WS-Type-Entry    OCCURS 50 TIMES
017100                          INDEXED BY WS-Type-Idx.
017200         05  Typ-Tab-Name     PIC X(20).
017300         05  Typ-Tab-Max      PIC 9(03).
017400         05  Typ-Tab-Appr     PIC X.
017500         05  Typ-Tab-Paid     PIC X.
017600         05  Typ-Tab-Active   PIC X.
017700     03  FILLER           PIC X(02).
017800*
017900* All leave requests, arrival order preserved as read - the
018000* overlap check below needs every request, not just the one
018100* in hand, so the whole file is loaded before any decision
018200* is taken.
018300*
018400 01  WS-Req-Table.
018500     03  WS-Req-Count     PIC 9(4)  COMP.
018600     03  WS-Req-Entry     OCCURS 2000 TIMES
018700                          INDEXED BY WS-Req-Idx WS-Req-Idx2.
018800         05  Req-Tab-Emp-Id   PIC X(10).
018900         05  Req-Tab-Type     PIC X(20).
019000         05  Req-Tab-Start    PIC 9(8).
019100         05  Req-Tab-End      PIC 9(8).
019200         05  Req-Tab-Total    PIC 9(03).
019300         05  Req-Tab-Status   PIC X(10).
019400         05  Req-Tab-Reason   PIC X(30).
019500         05  Req-Tab-Approver PIC X(10).
019600         05  Req-Tab-Ap-Date  PIC 9(8).
019700         05  Req-Tab-Ap-Time  PIC 9(6).
019800     03  FILLER           PIC X(02).
019900*
020000* Leave balance table - read whole, amended in place for
020100* postings, then written back whole to PYLVB.
020200*
020300 01  WS-Bal-Table.
020400     03  WS-Bal-Count     PIC 9(4)  COMP.
020500     03  WS-Bal-Entry     OCCURS 2000 TIMES
020600                          INDEXED BY WS-Bal-Idx.
020700         05  Bal-Tab-Emp-Id   PIC X(10).
020800         05  Bal-Tab-Type     PIC X(20).
020900         05  Bal-Tab-Year     PIC 9(4).
021000         05  Bal-Tab-Alloc    PIC 9(03).
021100         05  Bal-Tab-Used     PIC 9(03).
021200         05  Bal-Tab-Remain   PIC 9(03).
021300     03  FILLER           PIC X(02).
021400*
021500* Numbered in the order the files are opened in AA010-AA016,
021600* not alphabetically - LV005 (the print file) comes last
021700* because it is the last one opened in AA010.
021800 01  Error-Messages.
021900     03  LV001  PIC X(30) VALUE
022000         "LV001 PYPRM OPEN ERROR      = ".
022100     03  LV002  PIC X(30) VALUE
022200         "LV002 PYLVT OPEN ERROR      = ".
022300     03  LV003  PIC X(30) VALUE
022400         "LV003 PYLVR OPEN ERROR      = ".
022500     03  LV004  PIC X(30) VALUE
022600         "LV004 PYLVB OPEN ERROR      = ".
022700     03  LV005  PIC X(30) VALUE
022800         "LV005 PRTOUT OPEN ERROR     = ".
022900     03  FILLER PIC X(02).
023000*
023100* One line per request, MOVEd whole to Print-Line rather than
023200* STRINGed - short enough fields that the fixed record layout
023300* needs no edit-picture punctuation beyond DL-Days' zero
023400* suppression.
023500 01  WS-Decision-Line.
023600     03  DL-Emp-Id        PIC X(10).
023700     03  DL-Type          PIC X(20).
023800     03  DL-Start         PIC 9(8).
023900     03  DL-End           PIC 9(8).
024000     03  DL-Days          PIC ZZ9.
024100     03  DL-Status        PIC X(10).
024200     03  DL-Reason        PIC X(30).
024300     03  FILLER           PIC X(02).
024400*
024500 PROCEDURE DIVISION.
024600*========================================
024700*
024800*    All three tables loaded whole before any decision is taken -
024900*    types, requests, balances, in that order - then AA020 below
025000*    works the request table alone, so an overlap check against
025100*    request 400 doesn't trip over request 1 still being
025200*    half-loaded.
025300*
025400 AA000-Main.
025500     PERFORM AA010-Initialise THRU AA010-EXIT.
025600     PERFORM AA012-Load-Types THRU AA012-EXIT.
025700     PERFORM AA014-Load-Requests THRU AA014-EXIT.
025800     PERFORM AA016-Load-Balances THRU AA016-EXIT.
025900     PERFORM AA020-Process-Requests THRU AA020-EXIT.
026000* AA060 fires once, after every request has been decided -
026100* posting a balance row mid-loop, request by request, would
026200* write the balance file out of step with itself every time
026300* two requests for the same employee/type/year both post in
026400* the one run.
026500     PERFORM AA060-Rewrite-Balances THRU AA060-EXIT.
026600     PERFORM AA090-Terminate THRU AA090-EXIT.
026700     STOP RUN.
026800*
026900* Run parameter card read once & held for the life of the
027000* run - Prm-Run-Date is the cut-off for "start date in the
027100* past", Prm-Bulk-Action/Prm-Approver-Id/Prm-Run-Time drive
027200* the bulk approve/reject stamp in AA020 below.
027300*
027400 AA010-Initialise.
027500     OPEN INPUT Pyprm-File.
027600     IF WS-Pyprm-Status NOT = "00"
027700         DISPLAY LV001 WS-Pyprm-Status
027800         GO TO AA010-EXIT.
027900* One-card file, read once & closed immediately - no loop is
028000* warranted, same convention at010 & py040 both follow for
028100* their own copy of this same parameter file.
028200     READ Pyprm-File.
028300     CLOSE Pyprm-File.
028400     OPEN OUTPUT Print-File.
028500     IF WS-Print-Status NOT = "00"
028600         DISPLAY LV005 WS-Print-Status.
028700 AA010-EXIT.
028800     EXIT.
028900*
029000* Leave type table - name, max days, approval-required,
029100* paid & active flags - small, but the type maximum is what
029200* AA034 below checks a request against when no balance row
029300* exists for the employee/year.
029400*
029500 AA012-Load-Types.
029600     OPEN INPUT Pylvt-File.
029700     IF WS-Pylvt-Status NOT = "00"
029800         DISPLAY LV002 WS-Pylvt-Status
029900         GO TO AA012-EXIT.
030000     MOVE 0 TO WS-Type-Count.
030100 AA012-Loop.
030200* No active-flag test on the way in - an inactive leave type
030300* is still loaded & still searchable by ZZ072, it is up to
030400* whoever maintains PYLVT to keep a retired type's max at
030500* zero if new requests against it should be refused outright.
030600     READ Pylvt-File NEXT RECORD AT END
030700         GO TO AA012-Done.
030800     ADD 1 TO WS-Type-Count.
030900     MOVE Lt-Name        TO Typ-Tab-Name (WS-Type-Count).
031000     MOVE Lt-Max-Days    TO Typ-Tab-Max (WS-Type-Count).
031100     MOVE Lt-Approval-Req TO Typ-Tab-Appr (WS-Type-Count).
031200     MOVE Lt-Paid-Flag   TO Typ-Tab-Paid (WS-Type-Count).
031300     MOVE Lt-Active-Flag TO Typ-Tab-Active (WS-Type-Count).
031400     GO TO AA012-Loop.
031500 AA012-Done.
031600     CLOSE Pylvt-File.
031700 AA012-EXIT.
031800     EXIT.
031900*
032000* Requests loaded file order, same order the file will be
032100* re-read in AA020 once re-opened I-O - Req-Tab-Total is
032200* worked here from the dates, since Lr-Total-Days on disk
032300* is only ever trustworthy after AA020 has rewritten it.
032400*
032500 AA014-Load-Requests.
032600     OPEN INPUT Pylvr-File.
032700     IF WS-Pylvr-Status NOT = "00"
032800         DISPLAY LV003 WS-Pylvr-Status
032900         GO TO AA014-EXIT.
033000     MOVE 0 TO WS-Req-Count.
033100 AA014-Loop.
033200     READ Pylvr-File NEXT RECORD AT END
033300         GO TO AA014-Done.
033400     ADD 1 TO WS-Req-Count.
033500     MOVE Lr-Emp-Id      TO Req-Tab-Emp-Id (WS-Req-Count).
033600     MOVE Lr-Type        TO Req-Tab-Type (WS-Req-Count).
033700     MOVE Lr-Start-Date  TO Req-Tab-Start (WS-Req-Count).
033800     MOVE Lr-End-Date    TO Req-Tab-End (WS-Req-Count).
033900     MOVE Lr-Status      TO Req-Tab-Status (WS-Req-Count).
034000* Reason blanked rather than carried off the record - whatever
034100* wording a previous run stamped on an already-decided
034200* request is not this run's concern, AA030/AA034 below supply
034300* a fresh reason only when a request is re-validated.
034400     MOVE SPACE          TO Req-Tab-Reason (WS-Req-Count).
034500     MOVE Lr-Approver-Id TO Req-Tab-Approver (WS-Req-Count).
034600     MOVE Lr-Approve-Date TO Req-Tab-Ap-Date (WS-Req-Count).
034700     MOVE Lr-Approve-Time TO Req-Tab-Ap-Time (WS-Req-Count).
034800     MOVE Lr-Start-Date  TO WS-Wkd-Start.
034900     MOVE Lr-End-Date    TO WS-Wkd-End.
035000* Weekday count skipped on a back-to-front date pair - AA030
035100* below flags START AFTER END DATE & rejects it outright.
035200     IF WS-Wkd-Start NOT > WS-Wkd-End
035300         PERFORM ZZ080-Count-Weekdays THRU ZZ080-EXIT
035400         MOVE WS-Wkd-Count TO Req-Tab-Total (WS-Req-Count)
035500     ELSE
035600         MOVE 0 TO Req-Tab-Total (WS-Req-Count)
035700     END-IF.
035800     GO TO AA014-Loop.
035900 AA014-Done.
036000     CLOSE Pylvr-File.
036100 AA014-EXIT.
036200     EXIT.
036300*
036400* Leave balance table - Bal-Tab-Remain is amended in place
036500* by AA040 below on every approval, then the whole table is
036600* written back to PYLVB by AA060 once AA020 is done.
036700*
036800 AA016-Load-Balances.
036900     OPEN INPUT Pylvb-File.
037000     IF WS-Pylvb-Status NOT = "00"
037100         DISPLAY LV004 WS-Pylvb-Status
037200         GO TO AA016-EXIT.
037300     MOVE 0 TO WS-Bal-Count.
037400 AA016-Loop.
037500* Loaded as-is, no year filter - a stale prior-year balance
037600* row left on file still occupies a table slot, ZZ074 below
037700* simply will not match it against this year's requests.
037800     READ Pylvb-File NEXT RECORD AT END
037900         GO TO AA016-Done.
038000     ADD 1 TO WS-Bal-Count.
038100     MOVE Lb-Emp-Id      TO Bal-Tab-Emp-Id (WS-Bal-Count).
038200     MOVE Lb-Type        TO Bal-Tab-Type (WS-Bal-Count).
038300     MOVE Lb-Year        TO Bal-Tab-Year (WS-Bal-Count).
038400     MOVE Lb-Allocated   TO Bal-Tab-Alloc (WS-Bal-Count).
038500     MOVE Lb-Used        TO Bal-Tab-Used (WS-Bal-Count).
038600     MOVE Lb-Remaining   TO Bal-Tab-Remain (WS-Bal-Count).
038700     GO TO AA016-Loop.
038800 AA016-Done.
038900     CLOSE Pylvb-File.
039000 AA016-EXIT.
039100     EXIT.
039200*
039300* 09/08/26 vbc - Pylvr-File was input-only here, so the
039400*                approve/reject decision below lived in
039500*                Req-Tab-Status & nowhere else - every
039600*                request reverted to PENDING the next
039700*                run.  File re-opened I-O & the decision
039800*                rewritten to PY-Leave-Request-Record,
039900*                same idiom AA020-Bulk-Action of at010 &
040000*                AA014-Bulk-Action of py040 use, ticket
040100*                PAY-71.
040200*
040300 AA020-Process-Requests.
040400     OPEN I-O Pylvr-File.
040500     IF WS-Pylvr-Status NOT = "00"
040600         DISPLAY LV003 WS-Pylvr-Status
040700         GO TO AA020-EXIT.
040800     SET WS-Req-Idx TO 1.
040900 AA020-Loop.
041000     IF WS-Req-Idx > WS-Req-Count
041100         GO TO AA020-Done.
041200* Table index & file position are assumed to march together -
041300* the file was loaded into the table record for record in
041400* AA014 above & is now being re-read in that same order, so
041500* WS-Req-Idx always matches the record the READ below just
041600* returned.
041700     READ Pylvr-File NEXT RECORD AT END
041800         GO TO AA020-Done.
041900* An already-decided request (not PENDING) is simply re-
042000* printed, not re-validated - AA030's checks below assume a
042100* PENDING request, re-running them against an APPROVED or
042200* REJECTED one would be meaningless & could flip a decision
042300* already acted on outside this run.
042400     IF Req-Tab-Status (WS-Req-Idx) NOT = "PENDING"
042500         PERFORM AA050-Print-Decision THRU AA050-EXIT
042600         SET WS-Req-Idx UP BY 1
042700         GO TO AA020-Loop.
042800     PERFORM AA030-Validate-Request THRU AA030-EXIT.
042900* A request AA030 has already rejected never reaches the
043000* Prm-Bulk-Action test below at all - a failed validation
043100* overrides the operator's bulk card outright, there is no
043200* bulk-approve-anyway option.
043300     IF NOT Request-Valid
043400         MOVE "REJECTED" TO Req-Tab-Status (WS-Req-Idx)
043500     ELSE
043600         IF Prm-Bulk-Action = "A"
043700             MOVE "APPROVED" TO Req-Tab-Status (WS-Req-Idx)
043800             MOVE "BULK APPROVED BY OPERATOR"
043900                 TO Req-Tab-Reason (WS-Req-Idx)
044000             MOVE Prm-Approver-Id TO Req-Tab-Approver (WS-Req-Idx)
044100             MOVE Prm-Run-Date    TO Req-Tab-Ap-Date (WS-Req-Idx)
044200             MOVE Prm-Run-Time    TO Req-Tab-Ap-Time (WS-Req-Idx)
044300             PERFORM AA040-Post-Balance THRU AA040-EXIT
044400         ELSE
044500             IF Prm-Bulk-Action = "R"
044600                 MOVE "REJECTED" TO Req-Tab-Status (WS-Req-Idx)
044700                 MOVE "BULK REJECTED BY OPERATOR"
044800                     TO Req-Tab-Reason (WS-Req-Idx)
044900                 MOVE Prm-Approver-Id TO Req-Tab-Approver (WS-Req-Idx)
045000                 MOVE Prm-Run-Date    TO Req-Tab-Ap-Date (WS-Req-Idx)
045100                 MOVE Prm-Run-Time    TO Req-Tab-Ap-Time (WS-Req-Idx)
045200             ELSE
045300                 MOVE "AWAITING OPERATOR DECISION"
045400                     TO Req-Tab-Reason (WS-Req-Idx)
045500             END-IF
045600         END-IF
045700     END-IF.
045800     MOVE Req-Tab-Status (WS-Req-Idx)   TO Lr-Status.
045900     MOVE Req-Tab-Total (WS-Req-Idx)    TO Lr-Total-Days.
046000     MOVE Req-Tab-Approver (WS-Req-Idx) TO Lr-Approver-Id.
046100     MOVE Req-Tab-Ap-Date (WS-Req-Idx)  TO Lr-Approve-Date.
046200     MOVE Req-Tab-Ap-Time (WS-Req-Idx)  TO Lr-Approve-Time.
046300     REWRITE PY-Leave-Request-Record.
046400     PERFORM AA050-Print-Decision THRU AA050-EXIT.
046500     SET WS-Req-Idx UP BY 1.
046600     GO TO AA020-Loop.
046700 AA020-Done.
046800     CLOSE Pylvr-File.
046900 AA020-EXIT.
047000     EXIT.
047100*
047200* One request at a time, called off AA020's loop while the
047300* file is still positioned on the record just read.  Date
047400* order, then clash with another live request, then balance
047500* - first reason found wins & nothing after it is checked.
047600*
047700 AA030-Validate-Request.
047800     MOVE "Y" TO WS-Valid-Flag.
047900     MOVE SPACE TO Req-Tab-Reason (WS-Req-Idx).
048000* Date order checked before anything else - a back-to-front
048100* request makes the weekday count AA014 worked out above
048200* meaningless (it was forced to zero there for exactly this
048300* case), so there is nothing left worth checking past here.
048400     IF Req-Tab-Start (WS-Req-Idx) > Req-Tab-End (WS-Req-Idx)
048500         MOVE "N" TO WS-Valid-Flag
048600         MOVE "START AFTER END DATE" TO Req-Tab-Reason (WS-Req-Idx)
048700         GO TO AA030-EXIT.
048800* Prm-Run-Date is the cut-off, not today's date read off the
048900* system clock - the card gives an operator control over what
049000* "the past" means for a given run, including a backdated
049100* catch-up run if ever needed.
049200     IF Req-Tab-Start (WS-Req-Idx) < Prm-Run-Date
049300         MOVE "N" TO WS-Valid-Flag
049400         MOVE "START DATE IS IN THE PAST"
049500             TO Req-Tab-Reason (WS-Req-Idx)
049600         GO TO AA030-EXIT.
049700     PERFORM AA032-Check-Overlap THRU AA032-EXIT.
049800     IF WS-Valid-Flag = "N"
049900         GO TO AA030-EXIT.
050000     PERFORM AA034-Check-Balance THRU AA034-EXIT.
050100 AA030-EXIT.
050200     EXIT.
050300*
050400* Table scanned end to end for another PENDING or APPROVED
050500* request, same employee, whose start/end dates fall across
050600* the one being tested - WS-Req-Idx2 never stops on itself.
050700*
050800 AA032-Check-Overlap.
050900     SET WS-Req-Idx2 TO 1.
051000 AA032-Loop.
051100     IF WS-Req-Idx2 > WS-Req-Count
051200         GO TO AA032-EXIT.
051300* Skip self-compare, not skip self-and-decided - a REJECTED
051400* sibling request is still excluded by the PENDING/APPROVED
051500* test just below, so this check only ever needs to step past
051600* the one entry that is the request under test itself.
051700     IF WS-Req-Idx2 = WS-Req-Idx
051800         SET WS-Req-Idx2 UP BY 1
051900         GO TO AA032-Loop.
052000     IF Req-Tab-Emp-Id (WS-Req-Idx2) = Req-Tab-Emp-Id (WS-Req-Idx)
052100        AND (Req-Tab-Status (WS-Req-Idx2) = "PENDING" OR
052200             Req-Tab-Status (WS-Req-Idx2) = "APPROVED")
052300        AND Req-Tab-Start (WS-Req-Idx) NOT > Req-Tab-End (WS-Req-Idx2)
052400        AND Req-Tab-End (WS-Req-Idx) NOT < Req-Tab-Start (WS-Req-Idx2)
052500         MOVE "N" TO WS-Valid-Flag
052600         MOVE "OVERLAPS EXISTING REQUEST"
052700             TO Req-Tab-Reason (WS-Req-Idx)
052800         GO TO AA032-EXIT.
052900     SET WS-Req-Idx2 UP BY 1.
053000     GO TO AA032-Loop.
053100 AA032-EXIT.
053200     EXIT.
053300*
053400* No balance record for the employee/type/year is not itself
053500* a rejection - only Typ-Tab-Max, when the leave type carries
053600* one, is tested in that case.  A balance record on file is
053700* the stronger check & takes precedence over the type max.
053800*
053900 AA034-Check-Balance.
054000* Year is taken off the request's start date, not the run
054100* date - a request spanning a year boundary is charged
054200* against the year it begins in, never split across two
054300* balance rows.
054400     COMPUTE WS-Req-Year = Req-Tab-Start (WS-Req-Idx) / 10000.
054500     MOVE Req-Tab-Type (WS-Req-Idx) TO WS-Look-Type.
054600     PERFORM ZZ072-Find-Type THRU ZZ072-EXIT.
054700     MOVE Req-Tab-Emp-Id (WS-Req-Idx) TO WS-Look-Emp-Id.
054800     PERFORM ZZ074-Find-Balance THRU ZZ074-EXIT.
054900     IF Balance-Found
055000         IF Bal-Tab-Remain (WS-Bal-Idx) < Req-Tab-Total (WS-Req-Idx)
055100             MOVE "N" TO WS-Valid-Flag
055200             MOVE "INSUFFICIENT BALANCE"
055300                 TO Req-Tab-Reason (WS-Req-Idx)
055400         END-IF
055500     ELSE
055600         IF Type-Found AND WS-Type-Max > 0
055700             AND Req-Tab-Total (WS-Req-Idx) > WS-Type-Max
055800             MOVE "N" TO WS-Valid-Flag
055900             MOVE "EXCEEDS TYPE MAXIMUM"
056000                 TO Req-Tab-Reason (WS-Req-Idx)
056100         END-IF
056200     END-IF.
056300 AA034-EXIT.
056400     EXIT.
056500*
056600* Only ever reached off an APPROVED decision in AA020 above.
056700* Bal-Tab-Remain is amended in table only here - AA060 below
056800* is what carries the whole table back out to PYLVB.
056900*
057000 AA040-Post-Balance.
057100     COMPUTE WS-Req-Year = Req-Tab-Start (WS-Req-Idx) / 10000.
057200     MOVE Req-Tab-Emp-Id (WS-Req-Idx) TO WS-Look-Emp-Id.
057300     PERFORM ZZ074-Find-Balance THRU ZZ074-EXIT.
057400* No balance row to post against is silently accepted here -
057500* AA034 above only rejects on insufficient balance when a
057600* row exists, so an approved request with none never reaches
057700* this far needing one.
057800     IF Balance-Found
057900         ADD Req-Tab-Total (WS-Req-Idx) TO Bal-Tab-Used (WS-Bal-Idx)
058000* Floored at zero rather than allowed to go negative - the
058100* type maximum check in AA034 can let a request through that
058200* a concurrent posting has since pushed over the allocation,
058300* so this guards the stored remainder against ever printing
058400* as a negative number.
058500         IF Bal-Tab-Used (WS-Bal-Idx) > Bal-Tab-Alloc (WS-Bal-Idx)
058600             MOVE 0 TO Bal-Tab-Remain (WS-Bal-Idx)
058700         ELSE
058800             COMPUTE Bal-Tab-Remain (WS-Bal-Idx) =
058900                 Bal-Tab-Alloc (WS-Bal-Idx) - Bal-Tab-Used (WS-Bal-Idx)
059000         END-IF
059100     END-IF.
059200 AA040-EXIT.
059300     EXIT.
059400*
059500* One decision line per request, PENDING carried through as
059600* a reminder the operator has yet to act, same layout for an
059700* already-decided request re-printed on a later run.
059800*
059900 AA050-Print-Decision.
060000* Every field re-moved off the table fresh for each line - the
060100* table, not Lr- fields straight off the record, is the
060200* single source for this paragraph since AA020's own REWRITE
060300* above already happened before this is performed.
060400     MOVE Req-Tab-Emp-Id (WS-Req-Idx)  TO DL-Emp-Id.
060500     MOVE Req-Tab-Type (WS-Req-Idx)    TO DL-Type.
060600     MOVE Req-Tab-Start (WS-Req-Idx)   TO DL-Start.
060700     MOVE Req-Tab-End (WS-Req-Idx)     TO DL-End.
060800     MOVE Req-Tab-Total (WS-Req-Idx)   TO DL-Days.
060900     MOVE Req-Tab-Status (WS-Req-Idx)  TO DL-Status.
061000     MOVE Req-Tab-Reason (WS-Req-Idx)  TO DL-Reason.
061100     MOVE SPACE TO Print-Line.
061200     MOVE WS-Decision-Line TO Print-Line.
061300     WRITE Print-Line.
061400 AA050-EXIT.
061500     EXIT.
061600*
061700* PYLVB is rebuilt whole, not rewritten record for record -
061800* unlike PYLVR above it carries no natural key the load in
061900* AA016 preserved, so a fresh OUTPUT pass is the safer idiom.
062000*
062100 AA060-Rewrite-Balances.
062200* OUTPUT, not I-O or EXTEND - AA016 above has already closed
062300* Pylvb-File having read it INPUT, so this is a fresh create
062400* of the same file name, the whole table written back start
062500* to finish.
062600     OPEN OUTPUT Pylvb-File.
062700     IF WS-Pylvb-Status NOT = "00"
062800         DISPLAY LV004 WS-Pylvb-Status
062900         GO TO AA060-EXIT.
063000     SET WS-Bal-Idx TO 1.
063100 AA060-Loop.
063200     IF WS-Bal-Idx > WS-Bal-Count
063300         GO TO AA060-Done.
063400     MOVE Bal-Tab-Emp-Id (WS-Bal-Idx) TO Lb-Emp-Id.
063500     MOVE Bal-Tab-Type (WS-Bal-Idx)   TO Lb-Type.
063600     MOVE Bal-Tab-Year (WS-Bal-Idx)   TO Lb-Year.
063700     MOVE Bal-Tab-Alloc (WS-Bal-Idx)  TO Lb-Allocated.
063800     MOVE Bal-Tab-Used (WS-Bal-Idx)   TO Lb-Used.
063900     MOVE Bal-Tab-Remain (WS-Bal-Idx) TO Lb-Remaining.
064000     WRITE PY-Leave-Balance-Record.
064100     SET WS-Bal-Idx UP BY 1.
064200     GO TO AA060-Loop.
064300 AA060-Done.
064400     CLOSE Pylvb-File.
064500 AA060-EXIT.
064600     EXIT.
064700*
064800* Pylvr-File & Pylvb-File are both closed inside AA020 & AA060
064900* respectively as soon as each is done with - only the print
065000* file is left open for the run to close here.
065100*
065200 AA090-Terminate.
065300     CLOSE Print-File.
065400 AA090-EXIT.
065500     EXIT.
065600*
065700* Linear scan, leave-type table - small enough (a handful of
065800* rows) that an indexed search would buy nothing.
065900*
066000 ZZ072-Find-Type.
066100* WS-Type-Max zeroed before the scan, not left at whatever
066200* the previous call found - AA034's ELSE branch tests
066300* WS-Type-Max > 0 & must see a true zero on a no-match, never
066400* a stale value from some earlier request's type.
066500     MOVE "N" TO WS-Type-Found.
066600     MOVE 0   TO WS-Type-Max.
066700     SET WS-Type-Idx TO 1.
066800 ZZ072-Loop.
066900     IF WS-Type-Idx > WS-Type-Count
067000         GO TO ZZ072-EXIT.
067100     IF Typ-Tab-Name (WS-Type-Idx) = WS-Look-Type
067200         MOVE "Y" TO WS-Type-Found
067300         MOVE Typ-Tab-Max (WS-Type-Idx) TO WS-Type-Max
067400         GO TO ZZ072-EXIT.
067500     SET WS-Type-Idx UP BY 1.
067600     GO TO ZZ072-Loop.
067700 ZZ072-EXIT.
067800     EXIT.
067900*
068000* Three-way match on employee, type & year - WS-Req-Year is
068100* set by the caller before this is performed, never computed
068200* in here.
068300*
068400 ZZ074-Find-Balance.
068500* WS-Bal-Idx is left pointing at the matched row on exit -
068600* both AA034 & AA040's callers go straight on to index
068700* Bal-Tab-Remain/-Used off it without a further lookup.
068800     MOVE "N" TO WS-Bal-Found.
068900     SET WS-Bal-Idx TO 1.
069000 ZZ074-Loop.
069100     IF WS-Bal-Idx > WS-Bal-Count
069200         GO TO ZZ074-EXIT.
069300     IF Bal-Tab-Emp-Id (WS-Bal-Idx) = WS-Look-Emp-Id AND
069400        Bal-Tab-Type (WS-Bal-Idx)   = WS-Look-Type   AND
069500        Bal-Tab-Year (WS-Bal-Idx)   = WS-Req-Year
069600         MOVE "Y" TO WS-Bal-Found
069700         GO TO ZZ074-EXIT.
069800     SET WS-Bal-Idx UP BY 1.
069900     GO TO ZZ074-Loop.
070000 ZZ074-EXIT.
070100     EXIT.
070200*
070300* Classic day-increment loop, weekday-only count - same
070400* technique at010 uses for its window-day count, stepping
070500* one day at a time rather than by FUNCTION or table of
070600* Julian day numbers.
070700*
070800 ZZ080-Count-Weekdays.
070900     MOVE WS-Wkd-Start TO WS-Wkd-Cursor.
071000     MOVE 0 TO WS-Wkd-Count.
071100 ZZ080-Loop.
071200     MOVE WS-Wkd-Cursor TO WS-Work-Date9.
071300     PERFORM ZZ088-Day-Of-Week THRU ZZ088-EXIT.
071400* Weekends excluded, holidays are not - this system keeps no
071500* holiday calendar, so a request spanning a public holiday
071600* still counts that day as a chargeable weekday, same as any
071700* other Monday-Friday date.
071800     IF WS-Dow-Number NOT = 0 AND WS-Dow-Number NOT = 1
071900         ADD 1 TO WS-Wkd-Count.
072000     IF WS-Wkd-Cursor = WS-Wkd-End
072100         GO TO ZZ080-EXIT.
072200     PERFORM ZZ085-Next-Day THRU ZZ085-EXIT.
072300     MOVE WS-Work-Date9 TO WS-Wkd-Cursor.
072400     GO TO ZZ080-Loop.
072500 ZZ080-EXIT.
072600     EXIT.
072700*
072800* Century-safe month/year rollover - WS-Work-CCYY is a full
072900* four-digit year throughout, no windowing of any kind.
073000*
073100 ZZ085-Next-Day.
073200* Leap test & month-length lookup both done before the day is
073300* even incremented, so the carry test just below already has
073400* the right ceiling for whichever month WS-Work-MM was on
073500* entry, February included.
073600     PERFORM ZZ087-Test-Leap THRU ZZ087-EXIT.
073700     MOVE WS-Days-In-Month (WS-Work-MM) TO WS-Days-This-Mth.
073800     IF WS-Work-MM = 2 AND Year-Is-Leap
073900         ADD 1 TO WS-Days-This-Mth.
074000     ADD 1 TO WS-Work-DD.
074100     IF WS-Work-DD > WS-Days-This-Mth
074200         MOVE 1 TO WS-Work-DD
074300         ADD 1 TO WS-Work-MM
074400         IF WS-Work-MM > 12
074500             MOVE 1 TO WS-Work-MM
074600             ADD 1 TO WS-Work-CCYY
074700         END-IF
074800     END-IF.
074900 ZZ085-EXIT.
075000     EXIT.
075100*
075200* Standard 4/100/400 leap test, three DIVIDEs & the
075300* remainders tested by Year-Is-Leap below - no intrinsic
075400* FUNCTION used for it.
075500*
075600 ZZ087-Test-Leap.
075700* All three DIVIDEs run unconditionally, none short-circuited -
075800* a small fixed cost against every call, traded for a
075900* paragraph that reads straight through top to bottom with no
076000* early GO TO to lose track of.
076100     DIVIDE WS-Work-CCYY BY 4   GIVING WS-Leap-Quot
076200                                REMAINDER WS-Leap-R4.
076300     DIVIDE WS-Work-CCYY BY 100 GIVING WS-Leap-Quot
076400                                REMAINDER WS-Leap-R100.
076500     DIVIDE WS-Work-CCYY BY 400 GIVING WS-Leap-Quot
076600                                REMAINDER WS-Leap-R400.
076700     MOVE "N" TO WS-Leap-Flag.
076800     IF WS-Leap-R400 = 0
076900         MOVE "Y" TO WS-Leap-Flag
077000     ELSE
077100         IF WS-Leap-R4 = 0 AND WS-Leap-R100 NOT = 0
077200             MOVE "Y" TO WS-Leap-Flag
077300         END-IF
077400     END-IF.
077500 ZZ087-EXIT.
077600     EXIT.
077700*
077800* Day of week by Zeller's congruence, worked with plain
077900* integer DIVIDE/COMPUTE truncation rather than a FUNCTION -
078000* WS-Dow-Number comes out 0=Saturday, 1=Sunday, 2=Monday
078100* thru 6=Friday, so Monday-Friday is simply "not 0 and not 1".
078200*
078300 ZZ088-Day-Of-Week.
078400* Zeller treats January & February as months 13 & 14 of the
078500* PRECEDING year - WS-Zeller-Y4 drops by one for those two
078600* months only, March onward uses the calendar year unchanged.
078700     IF WS-Work-MM < 3
078800         COMPUTE WS-Dow-Month-Idx = WS-Work-MM + 12
078900         COMPUTE WS-Zeller-Y4 = WS-Work-CCYY - 1
079000     ELSE
079100         MOVE WS-Work-MM   TO WS-Dow-Month-Idx
079200         MOVE WS-Work-CCYY TO WS-Zeller-Y4
079300     END-IF.
079400     DIVIDE WS-Zeller-Y4 BY 100 GIVING WS-Dow-Century
079500                                REMAINDER WS-Dow-Year2.
079600* Three terms summed separately before the final MOD 7 purely
079700* to keep each COMPUTE's intermediate value within a
079800* reasonable digit count - the formula is the textbook Zeller
079900* congruence, just broken into steps a fixed-point COMPUTE
080000* can carry without overflow.
080100     COMPUTE WS-Dow-Term-1 =
080200         WS-Work-DD + ((13 * (WS-Dow-Month-Idx + 1)) / 5).
080300     COMPUTE WS-Dow-Term-2 = WS-Dow-Year2 + (WS-Dow-Year2 / 4).
080400     COMPUTE WS-Dow-Term-3 = WS-Dow-Century / 4.
080500     COMPUTE WS-Dow-Total =
080600         WS-Dow-Term-1 + WS-Dow-Term-2 + WS-Dow-Term-3 +
080700         (WS-Dow-Century * 5).
080800     DIVIDE WS-Dow-Total BY 7 GIVING WS-Dow-Quot
080900                              REMAINDER WS-Dow-Number.
081000 ZZ088-EXIT.
081100     EXIT.
