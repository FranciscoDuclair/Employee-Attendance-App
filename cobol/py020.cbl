000100*****************************************************************
000200*                                                               *
000300*                    Payroll Calculator                        *
000400*            Month End Hours, Pay & Control Totals             *
000500*                                                               *
000600*****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*========================================
001000*
001100 PROGRAM-ID.          PY020.
001200*
001300 AUTHOR.              V B Coen FBCS, FIDM, FIDPM.
001400*
001500 INSTALLATION.        Applewood Computers.
001600*
001700 DATE-WRITTEN.        14/11/1989.
001800*
001900 DATE-COMPILED.
002000*
002100 SECURITY.            Copyright (C) 1989-2026 & later,
002200                       Vincent Bryan Coen.  Distributed
002300                       under the GNU General Public
002400                       Licence.  See the file COPYING for
002500                       details.
002600*
002700*    Remarks.         Loads the active Employee Master into
002800*                     a table, reads Attendance in Emp-Id +
002900*                     Date order filtering to the target
003000*                     month & PRESENT/LATE status, sums the
003100*                     month's hours per employee on the
003200*                     Emp-Id control break, splits regular/
003300*                     overtime at 160.00 hours, computes pay
003400*                     & writes one PENDING payroll record
003500*                     per employee - existing records for
003600*                     the month are loaded first so no
003700*                     employee is paid twice by a re-run.
003800*
003900*    Called modules.  None.
004000*    Functions used.  None.
004100*    Files used.      PYPRM.  Run parameter card.
004200*                     PYEMP.  Employee master, loaded to table.
004300*                     PYATT.  Attendance, read sequentially.
004400*                     PYPYR.  Payroll, loaded then extended.
004500*
004600*    Error messages used.
004700*                     PY001 - PY005.
004800*
004900* Changes:
005000* 14/11/89 vbc - 1.0.00 Created - was the hours build run
005100*                out of build-cbasic, control totals kept
005200*                on 77-levels only, no duplicate check.
005300* 02/09/94 vbc -    .01 Running totals moved to a proper
005400*                01-level so they print cleanly - ticket
005500*                PAY-41.
005600* 03/02/99 vbc -    .02 Y2K - Pay-Year widened to 4 digits
005700*                throughout, table load re-proved.
005800* 19/01/26 vbc - 2.0.00 Rebuilt on the FCFA hourly-rate
005900*                layout - overtime split at 160h, 1.5x
006000*                premium, duplicate-month guard added by
006100*                loading the existing Payroll file first.
006200* 09/08/26 vbc -    .01 WS-Tot-Tax & WS-Tot-Other were
006300*                declared & zeroed but never added to nor
006400*                displayed - AA060 & AA090 now carry them
006500*                through with the rest of the run's control
006600*                totals, ticket PAY-71.
006700* 10/08/26 vbc -    .02 Added AA070-Apply-Adjustment - a
006800*                bonus/deduction/correction card against one
006900*                employee's already-computed month, posted to
007000*                Pay-Other-Ded & Pay-Net recomputed from the
007100*                stored Pay-Gross, ticket PAY-71.
007200*
007300 ENVIRONMENT             DIVISION.
007400*========================================
007500*
007600 CONFIGURATION           SECTION.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM.
007900*
008000 INPUT-OUTPUT            SECTION.
008100 FILE-CONTROL.
008200 COPY SELPYPRM.
008300 COPY SELPYEMP.
008400 COPY SELPYATT.
008500 COPY SELPYPYR.
008600*
008700 DATA                    DIVISION.
008800*========================================
008900*
009000 FILE                    SECTION.
009100*
009200 COPY FDPYPRM.
009300 COPY FDPYEMP.
009400 COPY FDPYATT.
009500 COPY FDPYPYR.
009600*
009700 WORKING-STORAGE SECTION.
009800*-----------------------
009900 77  WS-Prog-Name         PIC X(16) VALUE "PY020 (2.0.00)".
010000*
010100 COPY WSPYDTE.
010200*
010300* First-Employee drives the control-break logic in AA030 below
010400* - true only on the very first attendance row read this run,
010500* so AA060 is not fired against an empty WS-Sv-Emp-Id before
010600* any hours have actually been accumulated.
010700*
010800 01  WS-Switches.
010900     03  WS-EOF-Att       PIC X     VALUE "N".
011000         88  Att-EOF                VALUE "Y".
011100     03  WS-First-Emp     PIC X     VALUE "Y".
011200         88  First-Employee         VALUE "Y".
011300     03  WS-Dup-Found     PIC X     VALUE "N".
011400         88  Dup-Found              VALUE "Y".
011500     03  WS-Adj-Found     PIC X     VALUE "N".
011600         88  Adjustment-Found       VALUE "Y".
011700     03  FILLER           PIC X(02).
011800*
011900* Active employee table, loaded once from PYEMP - the file
012000* is sorted Emp-Id ascending so a binary SEARCH ALL can be
012100* used for the rate lookup on the attendance control break.
012200* Only Emp-Active-Flag = "Y" employees are loaded at all, so
012300* a leaver's attendance rows, should any still be posted
012400* after their leave date, simply never find a rate & are
012500* dropped by AA060 below rather than paid.
012600*
012700 01  WS-Emp-Table.
012800     03  WS-Emp-Count     PIC 9(5)  COMP.
012900     03  WS-Emp-Entry     OCCURS 500 TIMES
013000                          ASCENDING KEY IS WS-Emp-Tab-Id
013100                          INDEXED BY WS-Emp-Idx.
013200         05  WS-Emp-Tab-Id    PIC X(10).
013300         05  WS-Emp-Tab-Rate  PIC S9(6)V99.
013400     03  FILLER           PIC X(02).
013500*
013600* Existing month's payroll keys, loaded once from PYPYR so a
013700* re-run never pays the same employee twice for one month.
013800* Three-field key rather than Emp-Id alone, since the same
013900* employee legitimately has one PYPYR row per month over the
014000* life of the file & only the current target month's row
014100* must block a re-run.
014200*
014300 01  WS-Dup-Table.
014400     03  WS-Dup-Count     PIC 9(5)  COMP.
014500     03  WS-Dup-Entry     OCCURS 2000 TIMES
014600                          INDEXED BY WS-Dup-Idx.
014700         05  WS-Dup-Tab-Id     PIC X(10).
014800         05  WS-Dup-Tab-Month  PIC 99.
014900         05  WS-Dup-Tab-Year   PIC 9(4).
015000     03  FILLER           PIC X(02).
015100*
015200* Running accumulators for the employee now on the control
015300* break, plus ZZ090's checkin/checkout-to-seconds scratch -
015400* Checkin/Checkout-Secs are COMP purely as working arithmetic,
015500* never moved to or from a DISPLAY field on either file.
015600*
015700 01  WS-Hours-Work.
015800     03  WS-Sv-Emp-Id     PIC X(10).
015900     03  WS-Emp-Tot-Hours PIC S9(5)V99.
016000     03  WS-Reg-Hours     PIC S9(5)V99.
016100     03  WS-OT-Hours      PIC S9(5)V99.
016200     03  WS-Elapsed-Hours PIC S9(5)V99 COMP.
016300     03  WS-Checkin-Secs  PIC 9(7)  COMP.
016400     03  WS-Checkout-Secs PIC 9(7)  COMP.
016500     03  WS-Rate-Found    PIC S9(6)V99.
016600     03  FILLER           PIC X(02).
016700*
016800* Run-wide control totals, displayed by AA090 below at the end
016900* of the run - every figure here is a DISPLAY summary, none of
017000* it written to any file.
017100*
017200 01  WS-Control-Totals.
017300     03  WS-Tot-Emp-Count PIC 9(5)  COMP.
017400     03  WS-Tot-Gross     PIC S9(9)V99.
017500     03  WS-Tot-Net       PIC S9(9)V99.
017600     03  WS-Tot-OT-Pay    PIC S9(9)V99.
017700     03  WS-Tot-Tax       PIC S9(9)V99.
017800     03  WS-Tot-Other     PIC S9(9)V99.
017900     03  WS-Avg-Net       PIC S9(9)V99.
018000     03  FILLER           PIC X(02).
018100*
018200 01  Error-Messages.
018300     03  PY001  PIC X(30) VALUE
018400         "PY001 PYPRM OPEN ERROR      = ".
018500     03  PY002  PIC X(30) VALUE
018600         "PY002 PYEMP OPEN ERROR      = ".
018700     03  PY003  PIC X(30) VALUE
018800         "PY003 PYATT OPEN ERROR      = ".
018900     03  PY004  PIC X(30) VALUE
019000         "PY004 PYPYR OPEN ERROR      = ".
019100     03  PY005  PIC X(30) VALUE
019200         "PY005 ADJUSTMENT NOT FOUND  = ".
019300     03  FILLER PIC X(02).
019400*
019500 PROCEDURE DIVISION.
019600*========================================
019700*
019800* One pass of PYATT, one PYPYR record appended per employee
019900* per target month - the rate a run already created is what
020000* ZZ075 below guards against a re-run duplicating.  AA070's
020100* one-off adjustment card, when present, is applied only
020200* after the whole month's ordinary pay run has finished
020300* writing, never interleaved with it.
020400*
020500 AA000-Main.
020600     PERFORM AA010-Initialise THRU AA010-EXIT.
020700     PERFORM AA030-Process-Attendance THRU AA030-EXIT.
020800     PERFORM AA070-Apply-Adjustment THRU AA070-EXIT.
020900     PERFORM AA090-Terminate THRU AA090-EXIT.
021000     STOP RUN.
021100*
021200* Run parameter card read once - Prm-Target-Month/-Year is
021300* the pay period this whole run is computing for, the
021400* employee & duplicate-key tables loaded straight after.
021500* Run control totals are zeroed here rather than let stand
021600* at their WORKING-STORAGE default, since COBOL gives no
021700* guarantee a program stays resident long enough for that
021800* default to matter, but this shop zeros explicitly anyway.
021900*
022000 AA010-Initialise.
022100     OPEN INPUT Pyprm-File.
022200     IF WS-Pyprm-Status NOT = "00"
022300         DISPLAY PY001 WS-Pyprm-Status
022400         GO TO AA010-EXIT.
022500     READ Pyprm-File.
022600     CLOSE Pyprm-File.
022700     MOVE ZERO TO WS-Tot-Emp-Count WS-Tot-Gross WS-Tot-Net
022800                  WS-Tot-OT-Pay WS-Tot-Tax WS-Tot-Other.
022900     PERFORM AA012-Load-Employees THRU AA012-EXIT.
023000     PERFORM AA014-Load-Payroll-Keys THRU AA014-EXIT.
023100 AA010-EXIT.
023200     EXIT.
023300*
023400* Active employees only, ascending Emp-Id - the table stays
023500* in PYEMP's own key order so ZZ070 below can SEARCH it.
023600*
023700 AA012-Load-Employees.
023800     OPEN INPUT Pyemp-File.
023900     IF WS-Pyemp-Status NOT = "00"
024000         DISPLAY PY002 WS-Pyemp-Status
024100         GO TO AA012-EXIT.
024200     MOVE 0 TO WS-Emp-Count.
024300 AA012-Loop.
024400     READ Pyemp-File NEXT RECORD AT END
024500         GO TO AA012-Done.
024600     IF Emp-Active-Flag NOT = "Y"
024700         GO TO AA012-Loop.
024800     ADD 1 TO WS-Emp-Count.
024900     MOVE Emp-Id          TO WS-Emp-Tab-Id (WS-Emp-Count).
025000     MOVE Emp-Hourly-Rate TO WS-Emp-Tab-Rate (WS-Emp-Count).
025100     GO TO AA012-Loop.
025200 AA012-Done.
025300     CLOSE Pyemp-File.
025400 AA012-EXIT.
025500     EXIT.
025600*
025700* Existing Pay-Emp-Id/-Month/-Year keys loaded so AA060 below
025800* never writes a second payroll record for a run already
025900* computed - file reopened EXTEND once the keys are in table.
026000* A brand-new PYPYR with no prior run leaves status "35" or
026100* similar at the first OPEN INPUT, not treated as an error.
026200*
026300 AA014-Load-Payroll-Keys.
026400     MOVE 0 TO WS-Dup-Count.
026500     OPEN INPUT Pypyr-File.
026600     IF WS-Pypyr-Status NOT = "00"
026700         GO TO AA014-Open-Out.
026800 AA014-Loop.
026900     READ Pypyr-File NEXT RECORD AT END
027000         GO TO AA014-Done.
027100     ADD 1 TO WS-Dup-Count.
027200     MOVE Pay-Emp-Id TO WS-Dup-Tab-Id (WS-Dup-Count).
027300     MOVE Pay-Month  TO WS-Dup-Tab-Month (WS-Dup-Count).
027400     MOVE Pay-Year   TO WS-Dup-Tab-Year (WS-Dup-Count).
027500     GO TO AA014-Loop.
027600 AA014-Done.
027700     CLOSE Pypyr-File.
027800 AA014-Open-Out.
027900     OPEN EXTEND Pypyr-File.
028000     IF WS-Pypyr-Status NOT = "00" AND WS-Pypyr-Status NOT = "05"
028100         DISPLAY PY004 WS-Pypyr-Status.
028200 AA014-EXIT.
028300     EXIT.
028400*
028500* Attendance reopened input-only, AT010's bulk decision & the
028600* day classification both already settled on disk by the
028700* time this pay run reads it.  Control break on Att-Emp-Id,
028800* same file-order assumption AT010 makes.
028900*
029000 AA030-Process-Attendance.
029100     OPEN INPUT Pyatt-File.
029200     IF WS-Pyatt-Status NOT = "00"
029300         DISPLAY PY003 WS-Pyatt-Status
029400         GO TO AA030-EXIT.
029500     MOVE "N" TO WS-EOF-Att.
029600     MOVE "Y" TO WS-First-Emp.
029700     PERFORM AA035-Read-Att THRU AA035-EXIT.
029800 AA030-Loop.
029900     IF Att-EOF
030000         GO TO AA030-Done.
030100     PERFORM ZZ095-Split-Date THRU ZZ095-EXIT.
030200     IF WS-Work-MM NOT = Prm-Target-Month OR
030300        WS-Work-CCYY NOT = Prm-Target-Year
030400         PERFORM AA035-Read-Att THRU AA035-EXIT
030500         GO TO AA030-Loop.
030600*    ABSENT & HOLIDAY rows carry no Checkin/Checkout worth
030700*    totalling & are skipped here - AT010's own analytics run
030800*    is where those statuses are actually counted.
030900     IF Att-Status NOT = "PRESENT" AND Att-Status NOT = "LATE"
031000         PERFORM AA035-Read-Att THRU AA035-EXIT
031100         GO TO AA030-Loop.
031200*
031300*    control break - a change of Att-Emp-Id fires AA060 to pay
031400*    the employee just finished before AA050 resets the
031500*    accumulators for the one now starting.  Relies on PYATT
031600*    being in Emp-Id order, the same assumption AT010 makes
031700*    loading the same file.
031800     IF NOT First-Employee
031900         IF Att-Emp-Id NOT = WS-Sv-Emp-Id
032000             PERFORM AA060-Compute-And-Write THRU AA060-EXIT
032100             PERFORM AA050-Reset-Hours THRU AA050-EXIT
032200         END-IF
032300     ELSE
032400         PERFORM AA050-Reset-Hours THRU AA050-EXIT
032500         MOVE "N" TO WS-First-Emp
032600     END-IF.
032700*
032800*    zero checkin/checkout (a LATE row with no time punched,
032900*    say) adds nothing rather than faulting ZZ090's subtract -
033000*    & a negative elapsed result, which a corrupt checkout
033100*    earlier than checkin would produce, is likewise dropped
033200*    rather than subtracted from the month's total.
033300     IF Att-Checkin NOT = ZERO AND Att-Checkout NOT = ZERO
033400         PERFORM ZZ090-Compute-Hours THRU ZZ090-EXIT
033500         IF WS-Elapsed-Hours > ZERO
033600             ADD WS-Elapsed-Hours TO WS-Emp-Tot-Hours
033700         END-IF
033800     END-IF.
033900     PERFORM AA035-Read-Att THRU AA035-EXIT.
034000     GO TO AA030-Loop.
034100 AA030-Done.
034200     IF NOT First-Employee
034300         PERFORM AA060-Compute-And-Write THRU AA060-EXIT.
034400     CLOSE Pyatt-File.
034500 AA030-EXIT.
034600     EXIT.
034700*
034800* Single entry/exit read, Att-EOF the only signal AA030's
034900* loop above ever tests.
035000*
035100 AA035-Read-Att.
035200     READ Pyatt-File NEXT RECORD AT END
035300         MOVE "Y" TO WS-EOF-Att.
035400 AA035-EXIT.
035500     EXIT.
035600*
035700* Fired on the control break & once cold for the first
035800* employee - WS-Sv-Emp-Id is what AA030 compares the next
035900* record's key against & what AA060 below pays.
036000*
036100 AA050-Reset-Hours.
036200     MOVE Att-Emp-Id TO WS-Sv-Emp-Id.
036300     MOVE ZERO TO WS-Emp-Tot-Hours WS-Reg-Hours WS-OT-Hours.
036400 AA050-EXIT.
036500     EXIT.
036600*
036700* Splits Regular/Overtime at the 160.00 threshold, applies
036800* the 1.5x premium, writes the payroll record PENDING & rolls
036900* the run's control totals - skipped entirely for an
037000* employee already found on the duplicate-month table, or
037100* not found on the active employee table at all.
037200*
037300 AA060-Compute-And-Write.
037400     PERFORM ZZ070-Find-Rate THRU ZZ070-EXIT.
037500     IF WS-Rate-Found = ZERO
037600         GO TO AA060-EXIT.
037700     PERFORM ZZ075-Find-Dup THRU ZZ075-EXIT.
037800     IF Dup-Found
037900         GO TO AA060-EXIT.
038000     MOVE SPACE TO PY-Payroll-Record.
038100     MOVE WS-Sv-Emp-Id      TO Pay-Emp-Id.
038200     MOVE Prm-Target-Month  TO Pay-Month.
038300     MOVE Prm-Target-Year   TO Pay-Year.
038400*    160.00 hours is this shop's standard month, every hour
038500*    above it overtime rather than a calendar-derived figure -
038600*    the same flat threshold regardless of how many weekdays
038700*    the target month actually contains.
038800     IF WS-Emp-Tot-Hours > 160.00
038900         MOVE 160.00 TO WS-Reg-Hours
039000         COMPUTE WS-OT-Hours = WS-Emp-Tot-Hours - 160.00
039100     ELSE
039200         MOVE WS-Emp-Tot-Hours TO WS-Reg-Hours
039300         MOVE ZERO             TO WS-OT-Hours
039400     END-IF.
039500     MOVE WS-Emp-Tot-Hours  TO Pay-Tot-Hours.
039600     MOVE WS-Reg-Hours      TO Pay-Reg-Hours.
039700     MOVE WS-OT-Hours       TO Pay-OT-Hours.
039800     MOVE WS-Rate-Found     TO Pay-Hourly-Rate.
039900     COMPUTE Pay-Reg-Pay ROUNDED = WS-Reg-Hours * WS-Rate-Found.
040000     COMPUTE Pay-OT-Pay  ROUNDED =
040100         WS-OT-Hours * WS-Rate-Found * 1.5.
040200     COMPUTE Pay-Gross = Pay-Reg-Pay + Pay-OT-Pay.
040300*    tax & other deductions are zero at creation - this
040400*    program computes hours & gross pay only, deductions
040500*    being a later processing step outside its scope, so
040600*    Pay-Net at this point equals Pay-Gross exactly.
040700     MOVE ZERO    TO Pay-Tax-Ded Pay-Other-Ded.
040800     MOVE Pay-Gross TO Pay-Net.
040900     MOVE "PENDING" TO Pay-Status.
041000     WRITE PY-Payroll-Record.
041100     ADD 1 TO WS-Tot-Emp-Count.
041200     ADD Pay-Gross    TO WS-Tot-Gross.
041300     ADD Pay-Net      TO WS-Tot-Net.
041400     ADD Pay-OT-Pay   TO WS-Tot-OT-Pay.
041500     ADD Pay-Tax-Ded  TO WS-Tot-Tax.
041600     ADD Pay-Other-Ded TO WS-Tot-Other.
041700 AA060-EXIT.
041800     EXIT.
041900*
042000* Sequential SEARCH of the active employee table (kept
042100* ascending because PYEMP itself is sorted Emp-Id) - rate
042200* zero means not found, not active, or the file was empty.
042300*
042400* Sole SEARCH verb in this system - only AA012's table stays
042500* sorted on an ASCENDING KEY, so only this lookup can afford
042600* the binary search rather than ZZ075/ZZ072-style linear scan.
042700*
042800 ZZ070-Find-Rate.
042900     MOVE ZERO TO WS-Rate-Found.
043000     SET WS-Emp-Idx TO 1.
043100     SEARCH WS-Emp-Entry
043200         AT END GO TO ZZ070-EXIT
043300         WHEN WS-Emp-Tab-Id (WS-Emp-Idx) = WS-Sv-Emp-Id
043400             MOVE WS-Emp-Tab-Rate (WS-Emp-Idx) TO WS-Rate-Found.
043500 ZZ070-EXIT.
043600     EXIT.
043700*
043800* Linear scan, the duplicate-month table AA014 above loaded -
043900* three-field match (Emp-Id, month, year) since the same
044000* employee legitimately appears once per month across many
044100* months in the one PYPYR file.
044200*
044300 ZZ075-Find-Dup.
044400     MOVE "N" TO WS-Dup-Found.
044500     SET WS-Dup-Idx TO 1.
044600 ZZ075-Loop.
044700     IF WS-Dup-Idx > WS-Dup-Count
044800         GO TO ZZ075-EXIT.
044900     IF WS-Dup-Tab-Id (WS-Dup-Idx)    = WS-Sv-Emp-Id AND
045000        WS-Dup-Tab-Month (WS-Dup-Idx) = Prm-Target-Month AND
045100        WS-Dup-Tab-Year (WS-Dup-Idx)  = Prm-Target-Year
045200         MOVE "Y" TO WS-Dup-Found
045300         GO TO ZZ075-EXIT.
045400     SET WS-Dup-Idx UP BY 1.
045500     GO TO ZZ075-Loop.
045600 ZZ075-EXIT.
045700     EXIT.
045800*
045900* Checkin & checkout each unpacked through WSPYDTE's shared
046000* HHMMSS breakout group in turn, converted to plain seconds-
046100* since-midnight so the elapsed hours is a single subtraction
046200* & divide rather than an hour/minute/second-wise borrow.
046300* Assumes checkout falls on the same calendar day as checkin -
046400* an overnight shift crossing midnight is outside this
046500* shop's attendance record, which carries no separate date
046600* for checkout.
046700*
046800 ZZ090-Compute-Hours.
046900     MOVE Att-Checkin TO WS-Time-Fields9.
047000     COMPUTE WS-Checkin-Secs =
047100         WS-Time-HH * 3600 + WS-Time-MM * 60 + WS-Time-SS.
047200     MOVE Att-Checkout TO WS-Time-Fields9.
047300     COMPUTE WS-Checkout-Secs =
047400         WS-Time-HH * 3600 + WS-Time-MM * 60 + WS-Time-SS.
047500     COMPUTE WS-Elapsed-Hours ROUNDED =
047600         (WS-Checkout-Secs - WS-Checkin-Secs) / 3600.
047700 ZZ090-EXIT.
047800     EXIT.
047900*
048000* WS-Work-Date9's CCYY/MM/DD breakout off WSPYDTE is reused by
048100* AA030 above purely for the CCYY/MM half - Att-Date's day of
048200* month plays no part in the month-filter test.
048300*
048400 ZZ095-Split-Date.
048500     MOVE Att-Date TO WS-Work-Date9.
048600 ZZ095-EXIT.
048700     EXIT.
048800*
048900* One-off bonus/deduction/correction card against a single
049000* employee's already-computed month - Prm-Adj-Type blank
049100* means no adjustment card this run, the ordinary case, & the
049200* paragraph falls straight through.  A BONUS subtracts its
049300* amount from Pay-Other-Ded (deductions go negative, which is
049400* exactly what a bonus is); a DEDUCT or CORRECT card adds to
049500* it.  Pay-Net is then recomputed from the stored Pay-Gross,
049600* never from a running total, so a second adjustment card
049700* against the same month composes correctly with the first.
049800*
049900 AA070-Apply-Adjustment.
050000*    Pypyr is closed unconditionally first, regardless of
050100*    whether a card is present - AA014 above always leaves it
050200*    open EXTEND, & EXTEND cannot be reopened I-O without an
050300*    intervening close, so this fires whether or not the rest
050400*    of the paragraph goes on to do anything.
050500     CLOSE Pypyr-File.
050600     IF Prm-Adj-Type = SPACE
050700         GO TO AA070-EXIT.
050800     MOVE "N" TO WS-Adj-Found.
050900     OPEN I-O Pypyr-File.
051000     IF WS-Pypyr-Status NOT = "00"
051100         DISPLAY PY004 WS-Pypyr-Status
051200         GO TO AA070-EXIT.
051300 AA070-Loop.
051400     READ Pypyr-File NEXT RECORD AT END
051500         GO TO AA070-Close.
051600     IF Pay-Emp-Id NOT = Prm-Adj-Emp-Id OR
051700        Pay-Month  NOT = Prm-Adj-Month  OR
051800        Pay-Year   NOT = Prm-Adj-Year
051900         GO TO AA070-Loop.
052000     MOVE "Y" TO WS-Adj-Found.
052100*    BONUS reduces Pay-Other-Ded (a negative deduction is
052200*    extra pay); DEDUCT & CORRECT are both treated the same
052300*    way here, added straight in - this shop's card does not
052400*    distinguish the two beyond the operator's own records,
052500*    both simply being additional money owed back.
052600     IF Prm-Adj-Type = "BONUS"
052700         COMPUTE Pay-Other-Ded = Pay-Other-Ded - Prm-Adj-Amount
052800     ELSE
052900         COMPUTE Pay-Other-Ded = Pay-Other-Ded + Prm-Adj-Amount
053000     END-IF.
053100*    recomputed from the stored Pay-Gross every time, never
053200*    from the prior Pay-Net - a second adjustment card run
053300*    against the same month later composes correctly rather
053400*    than compounding an already-adjusted net.
053500     COMPUTE Pay-Net = Pay-Gross - Pay-Tax-Ded - Pay-Other-Ded.
053600     REWRITE PY-Payroll-Record.
053700 AA070-Close.
053800     CLOSE Pypyr-File.
053900     IF NOT Adjustment-Found
054000         DISPLAY PY005 Prm-Adj-Emp-Id.
054100 AA070-EXIT.
054200     EXIT.
054300*
054400* PYPYR was opened EXTEND in AA014 above, & closed again by
054500* AA070 above whether or not an adjustment card was on hand -
054600* nothing left here but the run's control-total display, tax
054700* & other deductions carried through zero at this stage since
054800* deduction computation is outside this program.
054900*
055000*    plain DISPLAY lines, not a print-file report - this run
055100*    has no PRTOUT of its own, the control totals going only
055200*    to the job log for the operator to check against the
055300*    attendance figures AT010 already printed.
055400 AA090-Terminate.
055500     DISPLAY "PY020 EMPLOYEES PAID    = " WS-Tot-Emp-Count.
055600     DISPLAY "PY020 TOTAL GROSS       = " WS-Tot-Gross.
055700     DISPLAY "PY020 TOTAL OVERTIME    = " WS-Tot-OT-Pay.
055800     DISPLAY "PY020 TOTAL NET         = " WS-Tot-Net.
055900     DISPLAY "PY020 TOTAL TAX         = " WS-Tot-Tax.
056000     DISPLAY "PY020 TOTAL OTHER DEDNS = " WS-Tot-Other.
056100     IF WS-Tot-Emp-Count NOT = ZERO
056200         COMPUTE WS-Avg-Net ROUNDED =
056300             WS-Tot-Net / WS-Tot-Emp-Count
056400     ELSE
056500         MOVE ZERO TO WS-Avg-Net.
056600     DISPLAY "PY020 AVERAGE NET       = " WS-Avg-Net.
056700 AA090-EXIT.
056800     EXIT.
