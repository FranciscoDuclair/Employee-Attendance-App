000100*****************************************************************
000200*                                                               *
000300*                  Payroll Register / Summary                  *
000400*        Department Break, Company Totals & Payslips           *
000500*                                                               *
000600*****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*========================================
001000*
001100 PROGRAM-ID.          PY040.
001200*
001300 AUTHOR.              V B Coen FBCS, FIDM, FIDPM.
001400*
001500 INSTALLATION.        Applewood Computers.
001600*
001700 DATE-WRITTEN.        02/03/1990.
001800*
001900 DATE-COMPILED.
002000*
002100 SECURITY.            Copyright (C) 1990-2026 & later,
002200                       Vincent Bryan Coen.  Distributed
002300                       under the GNU General Public
002400                       Licence.  See the file COPYING for
002500                       details.
002600*
002700*    Remarks.         Carries out the manual-entry bulk
002800*                     approve/reject of the month's PENDING
002900*                     payroll, then loads the month's
003000*                     payroll joined against the Employee
003100*                     Master into a table, exchange-sorts it
003200*                     department then Emp-Id (this shop has
003300*                     no SORT verb habit on a file this
003400*                     small), prints the register with a
003500*                     department subtotal break & the
003600*                     company totals, then prints one
003700*                     payslip per employee.  If Prm-Comp-Month
003800*                     is non-zero a second pass totals that
003900*                     card's month fresh & prints its
004000*                     difference & percent change against the
004100*                     target month's company totals.
004200*
004300*    Called modules.  None.
004400*    Functions used.  None.
004500*    Files used.      PYPRM.   Run parameter card.
004600*                     PYEMP.   Employee master, loaded to table.
004700*                     PYPYR.   Payroll, bulk action then loaded.
004800*                     PRTOUT.  132 column print file.
004900*
005000*    Error messages used.
005100*                     PR001 - PR005.
005200*
005300*    Note.            Register NAME/DEPT columns are X(20)/
005400*                     X(10), 2 bytes narrower each than
005500*                     Employee master holds them, trimmed to
005600*                     fit the detail line inside the shop's
005700*                     standard 132 byte print record with no
005800*                     further change to FDPRINT.COB - see
005900*                     11/02/26 below.  The period-compare
006000*                     pass added 10/08/26
006100*                     re-opens PYPYR for a second read-only
006200*                     pass rather than keeping a second
006300*                     in-memory table, since only six totals
006400*                     are wanted out of it, not a full per-
006500*                     employee table.  WS-Pay-Table & WS-Emp-
006600*                     Table are both fixed at 500 OCCURS,
006700*                     the same ceiling as py020's own tables,
006800*                     this being a single-site monthly
006900*                     payroll & well short of that volume.
007000*
007100* Changes:
007200* 02/03/90 vbc - 1.0.00 Created - was pyrgstr, the cheque
007300*                register & BACS advice print run.
007400* 11/07/96 vbc -    .01 Department subtotal line added,
007500*                ticket PAY-19.
007600* 14/01/99 vbc -    .02 Y2K - Pay-Year widened, payslip
007700*                header date re-proved for 2000.
007800* 22/01/26 vbc - 2.0.00 Rebuilt on the FCFA hourly payroll
007900*                record - cheque/BACS content dropped for
008000*                the register/payslip content of the new
008100*                system.
008200* 11/02/26 vbc -    .01 Register Name/Dept narrowed to fit
008300*                132 bytes, bulk approve/reject of PENDING
008400*                folded in ahead of the register pass.
008500* 09/08/26 vbc -    .02 Register & payslip money fields now
008600*                comma-edited, payslip carries the FCFA
008700*                suffix on every amount per Accounts' request
008800*                - was a raw S9(8)V99 concatenation before,
008900*                ticket PAY-71.  Bulk action also now posts
009000*                Pay-Approver-Id/-Approve-Date/-Approve-Time.
009100* 10/08/26 vbc -    .03 Added AA060-Print-Period-Comparison -
009200*                Prm-Comp-Month/-Year non-zero loads a second
009300*                month's totals & prints difference & percent
009400*                change against the target month, ticket
009500*                PAY-71.
009600*
009700 ENVIRONMENT             DIVISION.
009800*========================================
009900*
010000 CONFIGURATION           SECTION.
010100 SPECIAL-NAMES.
010200     C01 IS TOP-OF-FORM.
010300*
010400 INPUT-OUTPUT            SECTION.
010500 FILE-CONTROL.
010600 COPY SELPYPRM.
010700 COPY SELPYEMP.
010800 COPY SELPYPYR.
010900 COPY SELPRINT.
011000*
011100 DATA                    DIVISION.
011200*========================================
011300*
011400 FILE                    SECTION.
011500*
011600 COPY FDPYPRM.
011700 COPY FDPYEMP.
011800 COPY FDPYPYR.
011900 COPY FDPRINT.
012000*
012100 WORKING-STORAGE SECTION.
012200*-----------------------
012300 77  WS-Prog-Name         PIC X(16) VALUE "PY040 (2.0.00)".
012400*
012500* Shared date work area - this program does not split or
012600* rebuild a date of its own (Prm-Run-Date/-Target-Month/-Year
012700* already arrive pre-split on the parameter card), but it is
012800* COPYd here anyway, the same as every other reporting
012900* program in this system, so WSPYDTE stays a single shared
013000* copybook rather than drifting into per-program variants.
013100 COPY WSPYDTE.
013200*
013300* WS-EOF-Work is carried for symmetry with the other reporting
013400* programs in this system even though every READ loop below
013500* tests the AT END clause directly rather than this switch -
013600* WS-Swapped is the one actually driven, by AA018's exchange
013700* sort below, to know when a pass has made no further moves.
013800*
013900 01  WS-Switches.
014000     03  WS-EOF-Work      PIC X     VALUE "N".
014100         88  Work-EOF               VALUE "Y".
014200     03  WS-Swapped       PIC X     VALUE "N".
014300         88  Table-Swapped          VALUE "Y".
014400     03  FILLER           PIC X(02).
014500*
014600* Name, Dept & Basic rate off the master, active or not -
014700* ZZ070 below copies Basic through to WS-Pay-Table purely so
014800* AA050's payslip can show it; this program never uses it in
014900* any computation of its own, py020 already did that work.
015000*
015100 01  WS-Emp-Table.
015200     03  WS-Emp-Count     PIC 9(5)  COMP.
015300     03  WS-Emp-Entry     OCCURS 500 TIMES
015400                          INDEXED BY WS-Emp-Idx.
015500         05  WS-Emp-Tab-Id     PIC X(10).
015600         05  WS-Emp-Tab-Name   PIC X(20).
015700         05  WS-Emp-Tab-Dept   PIC X(10).
015800         05  WS-Emp-Tab-Basic  PIC S9(8)V99.
015900     03  FILLER           PIC X(02).
016000*
016100* One entry per payroll record for the target month, joined
016200* against the employee table above, sorted department then
016300* Emp-Id for the register break.  Reg/OT hours & pay, Gross,
016400* Tax, Other & Net are all carried straight off the PYPYR
016500* record unchanged - AA018's sort is the only thing this
016600* table adds that the file itself did not already carry.
016700*
016800 01  WS-Pay-Table.
016900     03  WS-Pay-Count     PIC 9(5)  COMP.
017000     03  WS-Pay-Entry     OCCURS 500 TIMES
017100                          INDEXED BY WS-Pay-Idx WS-Pay-Idx2.
017200         05  WS-Pay-Tab-Id      PIC X(10).
017300         05  WS-Pay-Tab-Name    PIC X(20).
017400         05  WS-Pay-Tab-Dept    PIC X(10).
017500         05  WS-Pay-Tab-Basic   PIC S9(8)V99.
017600         05  WS-Pay-Tab-Tot-Hrs PIC S9(4)V99.
017700         05  WS-Pay-Tab-Reg-Hrs PIC S9(4)V99.
017800         05  WS-Pay-Tab-OT-Hrs  PIC S9(4)V99.
017900         05  WS-Pay-Tab-Reg-Pay PIC S9(8)V99.
018000         05  WS-Pay-Tab-OT-Pay  PIC S9(8)V99.
018100         05  WS-Pay-Tab-Gross   PIC S9(8)V99.
018200         05  WS-Pay-Tab-Tax     PIC S9(8)V99.
018300         05  WS-Pay-Tab-Other   PIC S9(8)V99.
018400         05  WS-Pay-Tab-Net     PIC S9(8)V99.
018500     03  FILLER           PIC X(02).
018600*
018700* Elementary swap buffer for the exchange sort below - sized
018800* to exactly one WS-Pay-Entry occurrence (128 bytes), so it
018900* carries no FILLER of its own or the byte-for-byte MOVE
019000* swap would no longer line up.
019100*
019200 01  WS-Swap-Entry                  PIC X(128).
019300*
019400* Reset by AA030 each time the sorted Department column
019500* changes, so WS-Dept-Net/-Count only ever hold the running
019600* figures for whichever department is currently being
019700* printed - AA032 below reads them, then AA030 zeroes them
019800* again before the next department's first detail line.
019900*
020000 01  WS-Dept-Accum.
020100     03  WS-Sv-Dept       PIC X(10).
020200     03  WS-Dept-Count    PIC 9(5)  COMP.
020300     03  WS-Dept-Net      PIC S9(9)V99.
020400     03  WS-Dept-Avg-Net  PIC S9(9)V99.
020500     03  FILLER           PIC X(02).
020600*
020700 01  WS-Company-Totals.
020800     03  WS-Co-Emp-Count  PIC 9(5)  COMP.
020900     03  WS-Co-Gross      PIC S9(9)V99.
021000     03  WS-Co-Net        PIC S9(9)V99.
021100     03  WS-Co-OT-Pay     PIC S9(9)V99.
021200     03  WS-Co-Tax        PIC S9(9)V99.
021300     03  WS-Co-Other      PIC S9(9)V99.
021400     03  WS-Co-Avg-Salary PIC S9(9)V99.
021500     03  FILLER           PIC X(02).
021600*
021700* Period2 totals, loaded fresh by AA060 below off Prm-Comp-
021800* Month/-Year, against the period1 (WS-Co-) figures AA030's
021900* pass has already accumulated for the target month.
022000* WS-Cp-Emp-Count is counted but never printed - the headcount
022100* line on the period-compare block was judged, same as the
022200* WS-Co- one it would be set against, not worth a seventh
022300* diff/pct pair for what this report is used for.
022400*
022500 01  WS-Comp-Totals.
022600     03  WS-Cp-Emp-Count  PIC 9(5)  COMP.
022700     03  WS-Cp-Gross      PIC S9(9)V99.
022800     03  WS-Cp-Net        PIC S9(9)V99.
022900     03  WS-Cp-OT-Pay     PIC S9(9)V99.
023000     03  WS-Cp-Tax        PIC S9(9)V99.
023100     03  WS-Cp-Other      PIC S9(9)V99.
023200     03  FILLER           PIC X(02).
023300*
023400* One diff/pct pair per comparable total - pct is left zero,
023500* not divided by, when the period1 figure it is measured
023600* against is itself zero.  WS-Pct- fields are signed & carry
023700* two decimal places, so a swing of e.g. -17.50 percent
023800* prints exactly, no further rounding needed at print time
023900* beyond the ROUNDED clause ZZ080 below already applies.
024000*
024100 01  WS-Diff-Work.
024200     03  WS-Dif-Gross     PIC S9(9)V99.
024300     03  WS-Pct-Gross     PIC S9(5)V99.
024400     03  WS-Dif-Net       PIC S9(9)V99.
024500     03  WS-Pct-Net       PIC S9(5)V99.
024600     03  WS-Dif-OT-Pay    PIC S9(9)V99.
024700     03  WS-Pct-OT-Pay    PIC S9(5)V99.
024800     03  WS-Dif-Tax       PIC S9(9)V99.
024900     03  WS-Pct-Tax       PIC S9(5)V99.
025000     03  WS-Dif-Other     PIC S9(9)V99.
025100     03  WS-Pct-Other     PIC S9(5)V99.
025200     03  FILLER           PIC X(02).
025300*
025400* One DISPLAY message per OPEN this program issues, numbered
025500* PR001 upward in the order the files are opened in AA010/
025600* AA012/AA014/AA016/AA060 below - not in the order the FDs
025700* are COPYd, which is PYPRM/PYEMP/PYPYR/PRTOUT.
025800*
025900 01  Error-Messages.
026000     03  PR001  PIC X(30) VALUE
026100         "PR001 PYPRM OPEN ERROR      = ".
026200     03  PR002  PIC X(30) VALUE
026300         "PR002 PYEMP OPEN ERROR      = ".
026400     03  PR003  PIC X(30) VALUE
026500         "PR003 PYPYR OPEN ERROR      = ".
026600     03  PR004  PIC X(30) VALUE
026700         "PR004 PRTOUT OPEN ERROR     = ".
026800     03  PR005  PIC X(30) VALUE
026900         "PR005 PYPYR OPEN ERROR      = ".
027000     03  FILLER PIC X(02).
027100*
027200* Reg-Pay/OT-Pay/Gross/Net/Tax/Other carry a thousands-comma
027300* edit now, same as the payslip fields below - ticket PAY-71.
027400* Widened by 10 bytes overall, still inside the 132 byte
027500* print record - see the Note above on the Name/Dept trim.
027600*
027700 01  WS-Reg-Detail.
027800     03  RD-Emp-Id        PIC X(10).
027900     03  RD-Name          PIC X(20).
028000     03  RD-Dept          PIC X(10).
028100     03  RD-Tot-Hrs       PIC ZZZ9.99.
028200     03  RD-Reg-Hrs       PIC ZZZ9.99.
028300     03  RD-OT-Hrs        PIC ZZZ9.99.
028400     03  RD-Reg-Pay       PIC Z,ZZZ,ZZ9.99.
028500     03  RD-OT-Pay        PIC Z,ZZZ,ZZ9.99.
028600     03  RD-Gross         PIC Z,ZZZ,ZZ9.99.
028700     03  RD-Tax           PIC ZZZ,ZZ9.99.
028800     03  RD-Other         PIC ZZZ,ZZ9.99.
028900     03  RD-Net           PIC Z,ZZZ,ZZ9.99.
029000     03  FILLER           PIC X(02).
029100*
029200* Edited working fields for the payslip money lines below -
029300* STRING cannot edit a numeric operand in flight, so each
029400* amount is moved to its comma-edited field first, same
029500* technique RD- above uses for the register.
029600*
029700 01  WS-Payslip-Edit.
029800     03  PS-Ed-Basic      PIC Z,ZZZ,ZZ9.99.
029900     03  PS-Ed-Reg-Pay    PIC Z,ZZZ,ZZ9.99.
030000     03  PS-Ed-OT-Pay     PIC Z,ZZZ,ZZ9.99.
030100     03  PS-Ed-Gross      PIC Z,ZZZ,ZZ9.99.
030200     03  PS-Ed-Tax        PIC ZZZ,ZZ9.99.
030300     03  PS-Ed-Other      PIC ZZZ,ZZ9.99.
030400     03  PS-Ed-Net        PIC Z,ZZZ,ZZ9.99.
030500     03  FILLER           PIC X(02).
030600*
030700 PROCEDURE DIVISION.
030800*========================================
030900*
031000* Bulk decision settled first, table loaded & dept-sorted
031100* second, register & payslips last - by the time either
031200* print pass runs Pay-Status already carries the final word.
031300* Period comparison, being wholly optional & off a separate
031400* fresh read of PYPYR, is run last of all, after the ordinary
031500* register/payslip output is already complete.
031600*
031700 AA000-Main.
031800     PERFORM AA010-Initialise THRU AA010-EXIT.
031900     PERFORM AA014-Bulk-Action THRU AA014-EXIT.
032000     PERFORM AA016-Load-Payroll-Table THRU AA016-EXIT.
032100     PERFORM AA018-Sort-Table THRU AA018-EXIT.
032200     PERFORM AA030-Print-Register THRU AA030-EXIT.
032300     PERFORM AA050-Print-Payslips THRU AA050-EXIT.
032400     PERFORM AA060-Print-Period-Comparison THRU AA060-EXIT.
032500     PERFORM AA090-Terminate THRU AA090-EXIT.
032600     STOP RUN.
032700*
032800* Run parameter card read once - Prm-Target-Month/-Year picks
032900* the pay period this register & payslip run covers.
033000*
033100 AA010-Initialise.
033200     OPEN INPUT Pyprm-File.
033300     IF WS-Pyprm-Status NOT = "00"
033400         DISPLAY PR001 WS-Pyprm-Status
033500         GO TO AA010-EXIT.
033600* One card, RRN 1, read once & closed straight back - every
033700* other OPEN in this program stays open until its own load
033800* or bulk pass is finished, but Pyprm-File is never touched
033900* again after this.
034000     READ Pyprm-File.
034100     CLOSE Pyprm-File.
034200     OPEN OUTPUT Print-File.
034300     IF WS-Print-Status NOT = "00"
034400         DISPLAY PR004 WS-Print-Status.
034500* Company totals explicitly zeroed here rather than trusted
034600* to their WORKING-STORAGE initial state, since AA060 below
034700* can run this program's logic more than once a day if the
034800* scheduler re-runs the register after a correction.
034900     MOVE ZERO TO WS-Co-Emp-Count WS-Co-Gross WS-Co-Net
035000                  WS-Co-OT-Pay WS-Co-Tax WS-Co-Other.
035100     PERFORM AA012-Load-Employees THRU AA012-EXIT.
035200 AA010-EXIT.
035300     EXIT.
035400*
035500* Whole master loaded, active or not - a payroll record for a
035600* since-left employee still prints by name & department.
035700*
035800 AA012-Load-Employees.
035900     OPEN INPUT Pyemp-File.
036000     IF WS-Pyemp-Status NOT = "00"
036100         DISPLAY PR002 WS-Pyemp-Status
036200         GO TO AA012-EXIT.
036300     MOVE 0 TO WS-Emp-Count.
036400 AA012-Loop.
036500     READ Pyemp-File NEXT RECORD AT END
036600         GO TO AA012-Done.
036700* Active-flag is not tested here - unlike py020's load, this
036800* program wants every name/department on file so a leaver's
036900* final payroll record still prints correctly on the
037000* register, not blank.
037100     ADD 1 TO WS-Emp-Count.
037200     MOVE Emp-Id          TO WS-Emp-Tab-Id (WS-Emp-Count).
037300     MOVE Emp-Name        TO WS-Emp-Tab-Name (WS-Emp-Count).
037400     MOVE Emp-Dept        TO WS-Emp-Tab-Dept (WS-Emp-Count).
037500     MOVE Emp-Basic-Salary TO WS-Emp-Tab-Basic (WS-Emp-Count).
037600     GO TO AA012-Loop.
037700 AA012-Done.
037800     CLOSE Pyemp-File.
037900 AA012-EXIT.
038000     EXIT.
038100*
038200* Manual-entry bulk approve/reject of the month's PENDING
038300* payroll - opened I-O for this pass only, closed again
038400* before the read-only table-load pass below.
038500*
038600 AA014-Bulk-Action.
038700* Blank Prm-Bulk-Action is the everyday case - most register
038800* runs follow a month where every payroll record has already
038900* been individually approved, leaving nothing PENDING for a
039000* bulk sweep to pick up.
039100     IF Prm-Bulk-Action = SPACE
039200         GO TO AA014-EXIT.
039300     OPEN I-O Pypyr-File.
039400     IF WS-Pypyr-Status NOT = "00"
039500         DISPLAY PR003 WS-Pypyr-Status
039600         GO TO AA014-EXIT.
039700 AA014-Loop.
039800     READ Pypyr-File NEXT RECORD AT END
039900         GO TO AA014-Done.
040000* Only a PENDING record for the target month qualifies - an
040100* already APPROVED or REJECTED record from an earlier bulk
040200* run, or any record outside the target month, is left alone
040300* whichever way Prm-Bulk-Action is set.
040400     IF Pay-Month = Prm-Target-Month AND
040500        Pay-Year  = Prm-Target-Year  AND
040600        Pay-Status = "PENDING"
040700         IF Prm-Bulk-Action = "A"
040800             MOVE "APPROVED" TO Pay-Status
040900         ELSE
041000             MOVE "REJECTED" TO Pay-Status
041100         END-IF
041200         MOVE Prm-Approver-Id TO Pay-Approver-Id
041300         MOVE Prm-Run-Date    TO Pay-Approve-Date
041400         MOVE Prm-Run-Time    TO Pay-Approve-Time
041500         REWRITE PY-Payroll-Record
041600     END-IF.
041700     GO TO AA014-Loop.
041800 AA014-Done.
041900     CLOSE Pypyr-File.
042000 AA014-EXIT.
042100     EXIT.
042200*
042300* Target month/year only - a PENDING, APPROVED or REJECTED
042400* record all load the same, Pay-Status carried straight
042500* through so AA030 & AA050 below can print it either way.
042600*
042700 AA016-Load-Payroll-Table.
042800* WS-Pay-Table is fixed at 500 OCCURS, same ceiling as the
042900* employee table above - there is no subscript-overflow trap
043000* on the ADD below, the table having never yet come close to
043100* 500 rows in one month at the size workforce this shop runs.
043200     OPEN INPUT Pypyr-File.
043300     IF WS-Pypyr-Status NOT = "00"
043400         DISPLAY PR003 WS-Pypyr-Status
043500         GO TO AA016-EXIT.
043600     MOVE 0 TO WS-Pay-Count.
043700 AA016-Loop.
043800     READ Pypyr-File NEXT RECORD AT END
043900         GO TO AA016-Done.
044000* Wrong month/year records are skipped here rather than
044100* filtered at READ time - PYPYR carries every month this
044200* employer has ever run, there being no separate archive
044300* file in this system.
044400     IF Pay-Month NOT = Prm-Target-Month OR
044500        Pay-Year  NOT = Prm-Target-Year
044600         GO TO AA016-Loop.
044700     ADD 1 TO WS-Pay-Count.
044800     MOVE Pay-Emp-Id   TO WS-Pay-Tab-Id (WS-Pay-Count).
044900     MOVE Pay-Tot-Hours TO WS-Pay-Tab-Tot-Hrs (WS-Pay-Count).
045000     MOVE Pay-Reg-Hours TO WS-Pay-Tab-Reg-Hrs (WS-Pay-Count).
045100     MOVE Pay-OT-Hours  TO WS-Pay-Tab-OT-Hrs (WS-Pay-Count).
045200     MOVE Pay-Reg-Pay   TO WS-Pay-Tab-Reg-Pay (WS-Pay-Count).
045300     MOVE Pay-OT-Pay    TO WS-Pay-Tab-OT-Pay (WS-Pay-Count).
045400     MOVE Pay-Gross     TO WS-Pay-Tab-Gross (WS-Pay-Count).
045500     MOVE Pay-Tax-Ded   TO WS-Pay-Tab-Tax (WS-Pay-Count).
045600     MOVE Pay-Other-Ded TO WS-Pay-Tab-Other (WS-Pay-Count).
045700     MOVE Pay-Net       TO WS-Pay-Tab-Net (WS-Pay-Count).
045800* Money/hours figures are carried exactly as PYPYR computed
045900* them when py020 ran - this program is purely a read/report
046000* pass & never recomputes a single pay figure itself.
046100     PERFORM ZZ070-Find-Employee THRU ZZ070-EXIT.
046200     GO TO AA016-Loop.
046300 AA016-Done.
046400     CLOSE Pypyr-File.
046500 AA016-EXIT.
046600     EXIT.
046700*
046800* Name/dept left space-filled if the employee key is not
046900* found on the master table at all - the register still
047000* prints the line rather than dropping it.
047100*
047200 ZZ070-Find-Employee.
047300* Blanked ahead of the scan rather than left at whatever the
047400* previous table entry happened to leave in Print-Line's
047500* source fields - the scan below only overwrites these two
047600* when it actually finds a match.
047700     MOVE SPACE TO WS-Pay-Tab-Name (WS-Pay-Count).
047800     MOVE SPACE TO WS-Pay-Tab-Dept (WS-Pay-Count).
047900     SET WS-Emp-Idx TO 1.
048000 ZZ070-Loop.
048100* Plain sequential scan, not a SEARCH against a sorted key -
048200* WS-Emp-Table is loaded in master file order by AA012 above,
048300* which this program never re-sorts, so there is no ascending
048400* key for SEARCH to rely on.
048500     IF WS-Emp-Idx > WS-Emp-Count
048600         GO TO ZZ070-EXIT.
048700     IF WS-Emp-Tab-Id (WS-Emp-Idx) = WS-Pay-Tab-Id (WS-Pay-Count)
048800         MOVE WS-Emp-Tab-Name (WS-Emp-Idx)
048900             TO WS-Pay-Tab-Name (WS-Pay-Count)
049000         MOVE WS-Emp-Tab-Dept (WS-Emp-Idx)
049100             TO WS-Pay-Tab-Dept (WS-Pay-Count)
049200         MOVE WS-Emp-Tab-Basic (WS-Emp-Idx)
049300             TO WS-Pay-Tab-Basic (WS-Pay-Count)
049400         GO TO ZZ070-EXIT.
049500     SET WS-Emp-Idx UP BY 1.
049600     GO TO ZZ070-Loop.
049700 ZZ070-EXIT.
049800     EXIT.
049900*
050000* Classic exchange (bubble) sort of the payroll table,
050100* Department then Emp-Id ascending - this shop's payroll
050200* run is small enough that an O(n squared) in-memory sort
050300* has never needed replacing with the SORT verb.
050400*
050500 AA018-Sort-Table.
050600* A one-row (or empty) table is already sorted by definition -
050700* guarded explicitly rather than letting the pass loop below
050800* run harmlessly over it, since WS-Pay-Idx2 starting at 2
050900* would otherwise immediately exceed a count of 1 or 0 anyway.
051000     IF WS-Pay-Count < 2
051100         GO TO AA018-EXIT.
051200* Seeded Y so the first pass always runs - AA018-Pass then
051300* resets it N before each pass & only AA019's swap sets it
051400* back Y, so a pass with zero swaps is the one that stops
051500* the loop.
051600     MOVE "Y" TO WS-Swapped.
051700 AA018-Pass.
051800     IF WS-Swapped = "N"
051900         GO TO AA018-EXIT.
052000     MOVE "N" TO WS-Swapped.
052100     SET WS-Pay-Idx  TO 1.
052200     SET WS-Pay-Idx2 TO 2.
052300 AA018-Loop.
052400     IF WS-Pay-Idx2 > WS-Pay-Count
052500         GO TO AA018-Pass.
052600     IF WS-Pay-Tab-Dept (WS-Pay-Idx) > WS-Pay-Tab-Dept (WS-Pay-Idx2)
052700         PERFORM AA019-Swap-Entries THRU AA019-EXIT
052800     ELSE
052900         IF WS-Pay-Tab-Dept (WS-Pay-Idx) = WS-Pay-Tab-Dept (WS-Pay-Idx2)
053000            AND WS-Pay-Tab-Id (WS-Pay-Idx) > WS-Pay-Tab-Id (WS-Pay-Idx2)
053100             PERFORM AA019-Swap-Entries THRU AA019-EXIT
053200         END-IF
053300     END-IF.
053400     SET WS-Pay-Idx  UP BY 1.
053500     SET WS-Pay-Idx2 UP BY 1.
053600     GO TO AA018-Loop.
053700 AA018-EXIT.
053800     EXIT.
053900*
054000* Whole-entry swap via WS-Swap-Entry, a like-sized scratch
054100* group - no subscript math, the two MOVEs are enough.
054200*
054300 AA019-Swap-Entries.
054400     MOVE WS-Pay-Entry (WS-Pay-Idx)  TO WS-Swap-Entry.
054500     MOVE WS-Pay-Entry (WS-Pay-Idx2) TO WS-Pay-Entry (WS-Pay-Idx).
054600     MOVE WS-Swap-Entry               TO WS-Pay-Entry (WS-Pay-Idx2).
054700* Flag set every time a swap actually happens, not once per
054800* pass - AA018-Pass above only sees the flag cold after a
054900* whole pass has gone by without this paragraph setting it.
055000     MOVE "Y" TO WS-Swapped.
055100 AA019-EXIT.
055200     EXIT.
055300*
055400* Department control break off the table AA018 above has
055500* sorted into Department/Emp-Id order - AA032's subtotal is
055600* fired on the break & once more, cold, at end of table.
055700*
055800 AA030-Print-Register.
055900     MOVE SPACE TO WS-Sv-Dept.
056000     MOVE ZERO  TO WS-Dept-Count WS-Dept-Net.
056100     SET WS-Pay-Idx TO 1.
056200 AA030-Loop.
056300* End-of-table is treated as one more break - the last
056400* department worked still needs its AA032 subtotal fired
056500* before AA040's company totals print, exactly as a change
056600* of WS-Sv-Dept mid-table does below.
056700     IF WS-Pay-Idx > WS-Pay-Count
056800         IF WS-Dept-Count NOT = ZERO
056900             PERFORM AA032-Print-Dept-Sub THRU AA032-EXIT
057000         END-IF
057100         GO TO AA030-EXIT.
057200     IF WS-Pay-Tab-Dept (WS-Pay-Idx) NOT = WS-Sv-Dept
057300         IF WS-Dept-Count NOT = ZERO
057400             PERFORM AA032-Print-Dept-Sub THRU AA032-EXIT
057500         END-IF
057600         MOVE WS-Pay-Tab-Dept (WS-Pay-Idx) TO WS-Sv-Dept
057700         MOVE ZERO TO WS-Dept-Count WS-Dept-Net
057800     END-IF.
057900* One field-by-field MOVE per column rather than a group MOVE
058000* off WS-Pay-Entry, since the PIC ZZZ9.99/Z,ZZZ,ZZ9.99 edit
058100* pictures of WS-Reg-Detail do not line up byte-for-byte with
058200* the packed S9(n)V99 table fields they are sourced from.
058300     MOVE WS-Pay-Tab-Id (WS-Pay-Idx)      TO RD-Emp-Id.
058400     MOVE WS-Pay-Tab-Name (WS-Pay-Idx)    TO RD-Name.
058500     MOVE WS-Pay-Tab-Dept (WS-Pay-Idx)    TO RD-Dept.
058600     MOVE WS-Pay-Tab-Tot-Hrs (WS-Pay-Idx) TO RD-Tot-Hrs.
058700     MOVE WS-Pay-Tab-Reg-Hrs (WS-Pay-Idx) TO RD-Reg-Hrs.
058800     MOVE WS-Pay-Tab-OT-Hrs (WS-Pay-Idx)  TO RD-OT-Hrs.
058900     MOVE WS-Pay-Tab-Reg-Pay (WS-Pay-Idx) TO RD-Reg-Pay.
059000     MOVE WS-Pay-Tab-OT-Pay (WS-Pay-Idx)  TO RD-OT-Pay.
059100     MOVE WS-Pay-Tab-Gross (WS-Pay-Idx)   TO RD-Gross.
059200     MOVE WS-Pay-Tab-Tax (WS-Pay-Idx)     TO RD-Tax.
059300     MOVE WS-Pay-Tab-Other (WS-Pay-Idx)   TO RD-Other.
059400     MOVE WS-Pay-Tab-Net (WS-Pay-Idx)     TO RD-Net.
059500     MOVE SPACE TO Print-Line.
059600     MOVE WS-Reg-Detail TO Print-Line.
059700     WRITE Print-Line.
059800* Department subtotal accumulates net only, the figure this
059900* register's readers actually want at a glance - the company
060000* total block below is what carries the full gross/OT/tax/
060100* other breakdown.
060200     ADD 1 TO WS-Dept-Count.
060300     ADD WS-Pay-Tab-Net (WS-Pay-Idx) TO WS-Dept-Net.
060400     ADD 1 TO WS-Co-Emp-Count.
060500     ADD WS-Pay-Tab-Gross (WS-Pay-Idx) TO WS-Co-Gross.
060600     ADD WS-Pay-Tab-Net (WS-Pay-Idx)   TO WS-Co-Net.
060700     ADD WS-Pay-Tab-OT-Pay (WS-Pay-Idx) TO WS-Co-OT-Pay.
060800     ADD WS-Pay-Tab-Tax (WS-Pay-Idx)    TO WS-Co-Tax.
060900     ADD WS-Pay-Tab-Other (WS-Pay-Idx)  TO WS-Co-Other.
061000     SET WS-Pay-Idx UP BY 1.
061100     GO TO AA030-Loop.
061200 AA030-EXIT.
061300     PERFORM AA040-Print-Company-Totals THRU AA040-EXIT.
061400     EXIT.
061500*
061600* WS-Dept-Count is never zero when this is performed, the
061700* caller already tests for that before performing it.
061800*
061900 AA032-Print-Dept-Sub.
062000* Average is net pay per head in the department, not a
062100* salary-scale average - WS-Dept-Net already carries every
062200* deduction out, so this is what the employee actually
062300* received on average, not what they were nominally paid.
062400     COMPUTE WS-Dept-Avg-Net ROUNDED = WS-Dept-Net / WS-Dept-Count.
062500     MOVE SPACE TO Print-Line.
062600     STRING "   DEPT " WS-Sv-Dept " TOTAL " WS-Dept-Count
062700            " NET " WS-Dept-Net " AVG " WS-Dept-Avg-Net
062800            DELIMITED BY SIZE INTO Print-Line.
062900     WRITE Print-Line.
063000 AA032-EXIT.
063100     EXIT.
063200*
063300* Fired once, off AA030's EXIT, after the last department
063400* subtotal - whole-company figures, not a department split.
063500*
063600 AA040-Print-Company-Totals.
063700* Named AVG SALARY on the print line but computed off net,
063800* same reasoning as AA032's department average above - this
063900* figure answers what the workforce actually took home, not
064000* the nominal basic salary rate on the employee master.
064100     IF WS-Co-Emp-Count NOT = ZERO
064200         COMPUTE WS-Co-Avg-Salary ROUNDED =
064300             WS-Co-Net / WS-Co-Emp-Count
064400     ELSE
064500         MOVE ZERO TO WS-Co-Avg-Salary.
064600* A blank line ahead of the three-line company summary sets
064700* it off visually from the last department's detail/subtotal
064800* lines above, the same spacing convention AA060's period
064900* compare block below re-uses.
065000     MOVE SPACE TO Print-Line.
065100     WRITE Print-Line.
065200     MOVE SPACE TO Print-Line.
065300     STRING "COMPANY TOTALS EMPLOYEES " WS-Co-Emp-Count
065400            " GROSS " WS-Co-Gross " NET " WS-Co-Net
065500            DELIMITED BY SIZE INTO Print-Line.
065600     WRITE Print-Line.
065700* Split across two STRING/WRITE pairs rather than one - six
065800* labelled money figures plus their headings would run past
065900* what a single 132 byte Print-Line can carry if built as
066000* one STRING.
066100     MOVE SPACE TO Print-Line.
066200     STRING "OVERTIME " WS-Co-OT-Pay " TAX " WS-Co-Tax
066300            " OTHER " WS-Co-Other " AVG SALARY " WS-Co-Avg-Salary
066400            DELIMITED BY SIZE INTO Print-Line.
066500     WRITE Print-Line.
066600 AA040-EXIT.
066700     EXIT.
066800*
066900* One payslip per table entry, same sorted order the register
067000* above printed - every amount comma-edited & FCFA-suffixed
067100* via the WS-Payslip-Edit fields, never the raw Pay- numerics.
067200*
067300 AA050-Print-Payslips.
067400     SET WS-Pay-Idx TO 1.
067500 AA050-Loop.
067600     IF WS-Pay-Idx > WS-Pay-Count
067700         GO TO AA050-EXIT.
067800* Header line repeats the employee's key fields rather than
067900* relying on the register above still being on the same
068000* page - each payslip has to stand alone once it is torn off
068100* & handed out.
068200     MOVE SPACE TO Print-Line.
068300     STRING "PAYSLIP " WS-Pay-Tab-Id (WS-Pay-Idx) " "
068400            WS-Pay-Tab-Name (WS-Pay-Idx) " "
068500            WS-Pay-Tab-Dept (WS-Pay-Idx) " "
068600            Prm-Target-Month "/" Prm-Target-Year
068700            DELIMITED BY SIZE INTO Print-Line.
068800     WRITE Print-Line.
068900* Basic is the employee's monthly rate off WS-Emp-Table, not
069000* a table column that was ever recomputed this run - carried
069100* through by ZZ070 above purely so the payslip can show it
069200* alongside what was actually earned & deducted.
069300     MOVE WS-Pay-Tab-Basic (WS-Pay-Idx)   TO PS-Ed-Basic.
069400     MOVE WS-Pay-Tab-Reg-Pay (WS-Pay-Idx)  TO PS-Ed-Reg-Pay.
069500     MOVE WS-Pay-Tab-OT-Pay (WS-Pay-Idx)   TO PS-Ed-OT-Pay.
069600     MOVE WS-Pay-Tab-Gross (WS-Pay-Idx)    TO PS-Ed-Gross.
069700     MOVE SPACE TO Print-Line.
069800     STRING "  EARNINGS BASIC " PS-Ed-Basic " FCFA"
069900            " REG " PS-Ed-Reg-Pay " FCFA"
070000            " OT "  PS-Ed-OT-Pay " FCFA"
070100            " GROSS " PS-Ed-Gross " FCFA"
070200            DELIMITED BY SIZE INTO Print-Line.
070300     WRITE Print-Line.
070400* Deductions line is printed from the same table columns the
070500* register's RD-Tax/RD-Other/RD-Net carry, just re-edited to
070600* the payslip's own picture set & given the FCFA suffix the
070700* register does not carry.
070800     MOVE WS-Pay-Tab-Tax (WS-Pay-Idx)      TO PS-Ed-Tax.
070900     MOVE WS-Pay-Tab-Other (WS-Pay-Idx)    TO PS-Ed-Other.
071000     MOVE WS-Pay-Tab-Net (WS-Pay-Idx)      TO PS-Ed-Net.
071100     MOVE SPACE TO Print-Line.
071200     STRING "  DEDUCTIONS TAX " PS-Ed-Tax " FCFA"
071300            " OTHER " PS-Ed-Other " FCFA"
071400            " NET PAY " PS-Ed-Net " FCFA"
071500            DELIMITED BY SIZE INTO Print-Line.
071600     WRITE Print-Line.
071700* Hours line is left uncomma-edited - none of the three
071800* figures runs past four digits before the decimal point, so
071900* the ZZZ9.99 raw picture reads cleanly without the comma
072000* treatment the money lines above need.
072100     MOVE SPACE TO Print-Line.
072200     STRING "  HOURS TOTAL " WS-Pay-Tab-Tot-Hrs (WS-Pay-Idx)
072300            " REGULAR " WS-Pay-Tab-Reg-Hrs (WS-Pay-Idx)
072400            " OVERTIME " WS-Pay-Tab-OT-Hrs (WS-Pay-Idx)
072500            DELIMITED BY SIZE INTO Print-Line.
072600     WRITE Print-Line.
072700     SET WS-Pay-Idx UP BY 1.
072800     GO TO AA050-Loop.
072900 AA050-EXIT.
073000     EXIT.
073100*
073200* Prm-Comp-Month zero means no comparison card this run, the
073300* ordinary case - falls straight through.  Otherwise a second
073400* month's payroll is totalled fresh (period2) against the
073500* period1 figures AA030 above already built into WS-Co-, the
073600* difference & percent change printed for each of gross, net,
073700* overtime, tax & other deductions.
073800*
073900 AA060-Print-Period-Comparison.
074000     IF Prm-Comp-Month = ZERO
074100         GO TO AA060-EXIT.
074200* Period2 totals start fresh every time this paragraph runs -
074300* a re-run of the register with a different Prm-Comp-Month
074400* card must not carry over the previous comparison's figures.
074500     MOVE ZERO TO WS-Cp-Emp-Count WS-Cp-Gross WS-Cp-Net
074600                  WS-Cp-OT-Pay WS-Cp-Tax WS-Cp-Other.
074700* Second OPEN of Pypyr-File this run - AA016 above has long
074800* since closed its own read, so re-opening input here for a
074900* second full pass is the only way to total a different
075000* month's figures without a second in-memory table.
075100     OPEN INPUT Pypyr-File.
075200     IF WS-Pypyr-Status NOT = "00"
075300         DISPLAY PR005 WS-Pypyr-Status
075400         GO TO AA060-EXIT.
075500 AA060-Loop.
075600     READ Pypyr-File NEXT RECORD AT END
075700         GO TO AA060-Done.
075800* Every Pay-Status qualifies here, PENDING included - unlike
075900* AA016's target-month load, a comparison figure is not
076000* gated on approval state, only on the month/year key.
076100     IF Pay-Month NOT = Prm-Comp-Month OR
076200        Pay-Year  NOT = Prm-Comp-Year
076300         GO TO AA060-Loop.
076400     ADD 1          TO WS-Cp-Emp-Count.
076500     ADD Pay-Gross  TO WS-Cp-Gross.
076600     ADD Pay-Net    TO WS-Cp-Net.
076700     ADD Pay-OT-Pay TO WS-Cp-OT-Pay.
076800     ADD Pay-Tax-Ded TO WS-Cp-Tax.
076900     ADD Pay-Other-Ded TO WS-Cp-Other.
077000     GO TO AA060-Loop.
077100 AA060-Done.
077200     CLOSE Pypyr-File.
077300     PERFORM ZZ080-Compute-Diff THRU ZZ080-EXIT.
077400* Heading names both periods by month/year, not by "this
077500* month"/"last month" - the two cards are independent, so
077600* Prm-Comp-Month could equally name a later period than
077700* Prm-Target-Month if the scheduler is run that way.
077800     MOVE SPACE TO Print-Line.
077900     WRITE Print-Line.
078000     MOVE SPACE TO Print-Line.
078100     STRING "PERIOD COMPARE " Prm-Target-Month "/"
078200            Prm-Target-Year " VS " Prm-Comp-Month "/"
078300            Prm-Comp-Year
078400            DELIMITED BY SIZE INTO Print-Line.
078500     WRITE Print-Line.
078600     MOVE SPACE TO Print-Line.
078700     STRING "  GROSS DIFF " WS-Dif-Gross
078800            " PCT " WS-Pct-Gross
078900            " NET DIFF " WS-Dif-Net " PCT " WS-Pct-Net
079000            DELIMITED BY SIZE INTO Print-Line.
079100     WRITE Print-Line.
079200     MOVE SPACE TO Print-Line.
079300     STRING "  OT DIFF " WS-Dif-OT-Pay
079400            " PCT " WS-Pct-OT-Pay
079500            " TAX DIFF " WS-Dif-Tax " PCT " WS-Pct-Tax
079600            " OTHER DIFF " WS-Dif-Other " PCT " WS-Pct-Other
079700            DELIMITED BY SIZE INTO Print-Line.
079800     WRITE Print-Line.
079900 AA060-EXIT.
080000     EXIT.
080100*
080200* Difference = period2 - period1 for each total; percent
080300* change = difference / period1 x 100, left zero rather than
080400* divided by zero when the period1 figure itself is zero -
080500* WS-Co- above is period1, WS-Cp- above is period2.
080600*
080700 ZZ080-Compute-Diff.
080800     COMPUTE WS-Dif-Gross = WS-Cp-Gross - WS-Co-Gross.
080900     IF WS-Co-Gross = ZERO
081000         MOVE ZERO TO WS-Pct-Gross
081100     ELSE
081200         COMPUTE WS-Pct-Gross ROUNDED =
081300             WS-Dif-Gross / WS-Co-Gross * 100
081400     END-IF.
081500* Net is the figure most readers of this print-out actually
081600* care about - a positive percent here is a real pay rise
081700* quarter-on-quarter, not just a gross movement that tax or
081800* other deductions might have eaten straight back up.
081900     COMPUTE WS-Dif-Net = WS-Cp-Net - WS-Co-Net.
082000     IF WS-Co-Net = ZERO
082100         MOVE ZERO TO WS-Pct-Net
082200     ELSE
082300         COMPUTE WS-Pct-Net ROUNDED =
082400             WS-Dif-Net / WS-Co-Net * 100
082500     END-IF.
082600* Overtime pay is the most volatile of the six figures month
082700* to month, so WS-Co-OT-Pay = ZERO is the branch most likely
082800* to actually fire here rather than being a defensive case
082900* that never triggers in practice.
083000     COMPUTE WS-Dif-OT-Pay = WS-Cp-OT-Pay - WS-Co-OT-Pay.
083100     IF WS-Co-OT-Pay = ZERO
083200         MOVE ZERO TO WS-Pct-OT-Pay
083300     ELSE
083400         COMPUTE WS-Pct-OT-Pay ROUNDED =
083500             WS-Dif-OT-Pay / WS-Co-OT-Pay * 100
083600     END-IF.
083700     COMPUTE WS-Dif-Tax = WS-Cp-Tax - WS-Co-Tax.
083800     IF WS-Co-Tax = ZERO
083900         MOVE ZERO TO WS-Pct-Tax
084000     ELSE
084100         COMPUTE WS-Pct-Tax ROUNDED =
084200             WS-Dif-Tax / WS-Co-Tax * 100
084300     END-IF.
084400* Other deductions carries whatever AA070-style adjustment
084500* posting py020 has applied that month, so a swing here is
084600* as likely to be a one-off bonus/correction card as a
084700* genuine trend - readers are expected to know that.
084800     COMPUTE WS-Dif-Other = WS-Cp-Other - WS-Co-Other.
084900     IF WS-Co-Other = ZERO
085000         MOVE ZERO TO WS-Pct-Other
085100     ELSE
085200         COMPUTE WS-Pct-Other ROUNDED =
085300             WS-Dif-Other / WS-Co-Other * 100
085400     END-IF.
085500 ZZ080-EXIT.
085600     EXIT.
085700*
085800* Pyemp & Pypyr are each closed inline as AA012 & AA016 load
085900* them - AA060 above closes its own re-open of Pypyr when a
086000* comparison card is on hand, so print is the one file left
086100* open for AA090 here to close.
086200*
086300 AA090-Terminate.
086400     CLOSE Print-File.
086500 AA090-EXIT.
086600     EXIT.
